000100*----------------------------------------------------------------*
000200*  GFTAIDX.CPY                                                    *
000300*  GAME-FTA-IDX RECORD  -  SCRATCH INDEXED FILE BUILT BY STBUILD  *
000400*  PASS 1 SO PASS 2 CAN FETCH ANY TEAM'S FREE-THROW ATTEMPTS FOR  *
000500*  A GIVEN DATE AT RANDOM WITHOUT RE-SORTING GAME-STATS.  KEY IS  *
000600*  GI-DATE-TEAM (DATE FOLLOWED BY TEAM NAME).  TORN DOWN AT THE   *
000700*  END OF EVERY STBUILD RUN - NOT A PERMANENT MASTER.             *
000800*----------------------------------------------------------------*
000900 01  WS-GAME-FTA-IDX-REC.
001000     05  GI-DATE-TEAM.
001100         10  GI-DATE                 PIC X(10).
001200         10  GI-TEAM                 PIC X(30).
001300     05  GI-FTA                      PIC 9(03).
001400     05  FILLER                      PIC X(07).
