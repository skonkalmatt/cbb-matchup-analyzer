000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    MATHUTIL.
000400 AUTHOR.        D OKAFOR.
000500 INSTALLATION.  MIDLAND SPORTS DATA CENTER - DATA PROCESSING.
000600 DATE-WRITTEN.  03/11/1986.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*----------------------------------------------------------------*
001000*  CHANGE LOG                                                    *
001100*----------------------------------------------------------------*
001200*  03/11/1986  D.O.  ORIG    ORIGINAL SUBPROGRAM.  THE COMPILER  *
001300*                            ON HAND HAS NO SQRT OR EXP BUILT-IN *
001400*                            FUNCTION SO ONE HAD TO BE ROLLED    *
001500*                            BY HAND FOR THE TEMPO-RATING WORK.  *
001600*  19/11/1986  D.O.  ORIG    ADDED THE 'EXPN' OPERATION FOR THE  *
001700*                            LOGISTIC-CURVE RATING WORK, USING   *
001800*                            RANGE REDUCTION PLUS A TAYLOR SUM.  *
001900*  14/02/1987  R.H.  CR-118  TIGHTENED SQRT CONVERGENCE TEST -   *
002000*                            OLD TOLERANCE LEFT THE 4TH DECIMAL  *
002100*                            UNSTABLE ON SMALL OPERANDS.         *
002200*  02/09/1988  R.H.  CR-204  GUARDED AGAINST A ZERO OR NEGATIVE  *
002300*                            SQRT OPERAND (RETURN ZERO, DO NOT   *
002400*                            ABEND THE CALLING RATING RUN).      *
002500*  21/06/1991  T.M.  CR-355  RAISED THE TAYLOR SERIES TERM COUNT *
002600*                            FROM 12 TO 16 AFTER A ROUNDING TIE  *
002700*                            SHOWED UP IN THE WIN-PROBABILITY    *
002800*                            REGRESSION SUITE.                   *
002900*  17/01/1994  S.W.  CR-410  DOCUMENTED THE RANGE-REDUCTION      *
003000*                            LOOP - NEW PROGRAMMERS KEPT ASKING  *
003100*                            WHY EXPN HALVES THE ARGUMENT.       *
003200*  30/12/1998  T.M.  Y2K-118 REVIEWED FOR YEAR 2000 READINESS.   *
003300*                            NO DATE FIELDS IN THIS MODULE - NO  *
003400*                            CHANGE REQUIRED, LOGGED FOR THE     *
003500*                            Y2K SIGN-OFF BINDER.                *
003600*  09/05/2003  S.W.  CR-501  MOVED THE ITERATION CAPS TO 77-     *
003700*                            LEVEL CONSTANTS FOR EASIER TUNING.  *
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CLASS NUM-CLASS IS '0' THRU '9'.
004300
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600
004700*----------------------------------------------------------------*
004800*    TUNING CONSTANTS (CR-501)                                   *
004900*----------------------------------------------------------------*
005000 77  WS-SQRT-MAX-ITER            PIC 9(02) COMP VALUE 20.         CR-501  
005100 77  WS-EXPN-TERMS               PIC 9(02) COMP VALUE 16.         CR-355  
005200 77  WS-EXPN-HALVINGS            PIC 9(02) COMP VALUE 06.
005300
005400 01  WS-SQRT-WORK.
005500     05  WS-SQ-GUESS              PIC S9(05)V9(08) COMP-3.
005600     05  WS-SQ-NEXT               PIC S9(05)V9(08) COMP-3.
005700     05  WS-SQ-DIFF               PIC S9(05)V9(08) COMP-3.
005800     05  WS-SQ-ITER               PIC 9(02) COMP VALUE 0.
005900     05  FILLER                   PIC X(02).
006000
006100*    ALTERNATE UNSIGNED VIEW OF THE CONVERGENCE DELTA, USED WHEN
006200*    WE DISPLAY A TRACE OF A RUNAWAY ITERATION TO THE JOB LOG.
006300 01  WS-SQ-DIFF-U REDEFINES WS-SQ-DIFF
006400                                  PIC 9(05)V9(08).
006500
006600*    RAW-BYTE VIEW OF THE WHOLE SQRT WORK AREA, DUMPED TO THE
006700*    JOB LOG WHEN WS-SQRT-MAX-ITER IS HIT WITHOUT CONVERGING
006800*    (CR-118 DIAGNOSTIC AID).
006900 01  WS-SQRT-WORK-X REDEFINES WS-SQRT-WORK PIC X(25).
007000
007100 01  WS-EXPN-WORK.
007200     05  WS-EX-ARG                PIC S9(05)V9(08) COMP-3.
007300     05  WS-EX-REDUCED            PIC S9(05)V9(08) COMP-3.
007400     05  WS-EX-TERM               PIC S9(05)V9(08) COMP-3.
007500     05  WS-EX-SUM                PIC S9(05)V9(08) COMP-3.
007600     05  WS-EX-N                  PIC 9(02) COMP VALUE 0.
007700     05  WS-EX-HALVED             PIC 9(02) COMP VALUE 0.
007800     05  FILLER                   PIC X(02).
007900
008000*    ALTERNATE VIEW OF THE TAYLOR-TERM COUNTER AS A ONE-BYTE
008100*    DISPLAY FIELD -- SOME SHOP TRACE UTILITIES OF THE ERA ONLY
008200*    ACCEPT DISPLAY-USAGE OPERANDS.
008300 01  WS-EX-N-D REDEFINES WS-EX-N PIC 9(02).
008400
008500 LINKAGE SECTION.
008600 01  LK-MATH-PARMS.
008700     05  LK-MATH-OPER             PIC X(04).
008800         88  LK-OPER-SQRT              VALUE 'SQRT'.
008900         88  LK-OPER-EXPN              VALUE 'EXPN'.
009000     05  LK-MATH-INPUT            PIC S9(05)V9(08) COMP-3.
009100     05  LK-MATH-RESULT           PIC S9(05)V9(08) COMP-3.
009200     05  FILLER                   PIC X(02).
009300
009400*----------------------------------------------------------------*
009500 PROCEDURE DIVISION USING LK-MATH-PARMS.
009600*----------------------------------------------------------------*
009700
009800     EVALUATE TRUE
009900         WHEN LK-OPER-SQRT
010000              PERFORM 1000-CALC-RAIZ THRU 1000-CALC-RAIZ-FIN
010100         WHEN LK-OPER-EXPN
010200              PERFORM 2000-CALC-EXPN THRU 2000-CALC-EXPN-FIN
010300         WHEN OTHER
010400              MOVE ZERO TO LK-MATH-RESULT
010500     END-EVALUATE.
010600
010700     EXIT PROGRAM.
010800*----------------------------------------------------------------*
010900 1000-CALC-RAIZ.
011000*    NEWTON-RAPHSON:  GUESS(N+1) = ( GUESS(N) + X/GUESS(N) ) / 2
011100
011200     IF LK-MATH-INPUT NOT > ZERO                                  CR-204  
011300         MOVE ZERO TO LK-MATH-RESULT
011400         GO TO 1000-CALC-RAIZ-FIN
011500     END-IF.
011600
011700     MOVE LK-MATH-INPUT TO WS-SQ-GUESS.
011800     MOVE 0 TO WS-SQ-ITER.
011900
012000     PERFORM 1100-ITERAR-RAIZ THRU 1100-ITERAR-RAIZ-FIN
012100         UNTIL WS-SQ-ITER >= WS-SQRT-MAX-ITER.
012200
012300     MOVE WS-SQ-GUESS TO LK-MATH-RESULT.
012400
012500 1000-CALC-RAIZ-FIN.
012600     EXIT.
012700*----------------------------------------------------------------*
012800 1100-ITERAR-RAIZ.
012900
013000     COMPUTE WS-SQ-NEXT ROUNDED =
013100             (WS-SQ-GUESS + (LK-MATH-INPUT / WS-SQ-GUESS)) / 2.
013200
013300     COMPUTE WS-SQ-DIFF = WS-SQ-NEXT - WS-SQ-GUESS.
013400     IF WS-SQ-DIFF < ZERO
013500         MULTIPLY WS-SQ-DIFF BY -1 GIVING WS-SQ-DIFF
013600     END-IF.
013700
013800     MOVE WS-SQ-NEXT TO WS-SQ-GUESS.
013900     ADD 1 TO WS-SQ-ITER.
014000
014100     IF WS-SQ-DIFF-U < 0.00000010
014200         MOVE WS-SQRT-MAX-ITER TO WS-SQ-ITER
014300     END-IF.
014400
014500 1100-ITERAR-RAIZ-FIN.
014600     EXIT.
014700*----------------------------------------------------------------*
014800 2000-CALC-EXPN.
014900*    RANGE-REDUCE X TO |X| < 1 BY HALVING, TAYLOR-SUM E**(X/2**K),
015000*    THEN SQUARE THE RESULT K TIMES TO UNDO THE REDUCTION (CR-410).
015100
015200     MOVE LK-MATH-INPUT TO WS-EX-ARG.
015300     MOVE WS-EX-ARG     TO WS-EX-REDUCED.
015400     MOVE 0             TO WS-EX-HALVED.
015500
015600     PERFORM 2100-REDUCIR-ARG THRU 2100-REDUCIR-ARG-FIN
015700         UNTIL WS-EX-HALVED >= WS-EXPN-HALVINGS.
015800
015900     MOVE 1 TO WS-EX-TERM.
016000     MOVE 1 TO WS-EX-SUM.
016100     MOVE 1 TO WS-EX-N.
016200
016300     PERFORM 2200-SUMAR-TERMINO THRU 2200-SUMAR-TERMINO-FIN
016400         UNTIL WS-EX-N > WS-EXPN-TERMS.
016500
016600     PERFORM 2300-DESHACER-REDUCCION
016700        THRU 2300-DESHACER-REDUCCION-FIN
016800         WS-EX-HALVED TIMES.
016900
017000     MOVE WS-EX-SUM TO LK-MATH-RESULT.
017100
017200 2000-CALC-EXPN-FIN.
017300     EXIT.
017400*----------------------------------------------------------------*
017500 2100-REDUCIR-ARG.
017600
017700     DIVIDE WS-EX-REDUCED BY 2 GIVING WS-EX-REDUCED.
017800     ADD 1 TO WS-EX-HALVED.
017900
018000 2100-REDUCIR-ARG-FIN.
018100     EXIT.
018200*----------------------------------------------------------------*
018300 2200-SUMAR-TERMINO.
018400*    TERM(N) = TERM(N-1) * X / N
018500
018600     COMPUTE WS-EX-TERM ROUNDED =
018700             (WS-EX-TERM * WS-EX-REDUCED) / WS-EX-N.
018800     ADD WS-EX-TERM TO WS-EX-SUM.
018900     ADD 1 TO WS-EX-N.
019000
019100 2200-SUMAR-TERMINO-FIN.
019200     EXIT.
019300*----------------------------------------------------------------*
019400 2300-DESHACER-REDUCCION.
019500
019600     COMPUTE WS-EX-SUM ROUNDED = WS-EX-SUM * WS-EX-SUM.
019700
019800 2300-DESHACER-REDUCCION-FIN.
019900     EXIT.
020000*----------------------------------------------------------------*
020100 END PROGRAM MATHUTIL.
