000100*----------------------------------------------------------------*
000200*  PROJECT.CPY                                                   *
000300*  PROJECTION RECORD  -  OUTPUT OF THE MATCHUP MODEL (MTCHMDL),  *
000400*  ONE PER GAME PROJECTED.  CARRIED IN LINKAGE BETWEEN DLYANLZ   *
000500*  AND MTCHMDL; NOT A FILE IN ITS OWN RIGHT.                     *
000600*----------------------------------------------------------------*
000700 01  WS-PROJECTION-REC.
000800     05  PJ-HOME                     PIC X(30).
000900     05  PJ-AWAY                     PIC X(30).
001000     05  PJ-TEMPO                    PIC 9(03)V9(02).
001100     05  PJ-HOME-PPP                 PIC 9V9(04).
001200     05  PJ-AWAY-PPP                 PIC 9V9(04).
001300     05  PJ-HOME-PTS                 PIC 9(03)V9(02).
001400     05  PJ-AWAY-PTS                 PIC 9(03)V9(02).
001500     05  PJ-TOTAL                    PIC 9(03)V9(02).
001600     05  PJ-SPREAD                   PIC S9(03)V9(02).
001700     05  PJ-HOME-FTA                 PIC 9(03)V9(02).
001800     05  PJ-AWAY-FTA                 PIC 9(03)V9(02).
001900     05  PJ-TOTAL-STD                PIC 9(03)V9(02).
002000     05  PJ-SPREAD-STD               PIC 9(03)V9(02).
002100     05  PJ-HOME-PTS-STD             PIC 9(03)V9(02).
002200     05  PJ-AWAY-PTS-STD             PIC 9(03)V9(02).
002300     05  PJ-HOME-WIN-PROB            PIC 9V9(04).
002400*    90% CONFIDENCE BAND, LO THEN HI, FOR HOME PTS / AWAY PTS /
002500*    TOTAL / SPREAD, IN THAT ORDER  --  KEPT AS A TABLE SO THE
002600*    BAND-BUILDING PARAGRAPH CAN PERFORM VARYING OVER THE FOUR
002700*    PAIRS INSTEAD OF REPEATING ITSELF EIGHT TIMES.
002800     05  PJ-CI-TABLE OCCURS 8 TIMES  PIC S9(03)V9(02).
002900     05  FILLER                      PIC X(10).
003000
003100*    NAMED ALIASES OF THE CI TABLE FOR THE CALLER'S CONVENIENCE.
003200 01  WS-PROJECTION-CI-R REDEFINES WS-PROJECTION-REC.
003300     05  FILLER                      PIC X(130).
003400     05  PJ-HOME-PTS-CI-LO           PIC S9(03)V9(02).
003500     05  PJ-HOME-PTS-CI-HI           PIC S9(03)V9(02).
003600     05  PJ-AWAY-PTS-CI-LO           PIC S9(03)V9(02).
003700     05  PJ-AWAY-PTS-CI-HI           PIC S9(03)V9(02).
003800     05  PJ-TOTAL-CI-LO              PIC S9(03)V9(02).
003900     05  PJ-TOTAL-CI-HI              PIC S9(03)V9(02).
004000     05  PJ-SPREAD-CI-LO             PIC S9(03)V9(02).
004100     05  PJ-SPREAD-CI-HI             PIC S9(03)V9(02).
004200     05  FILLER                      PIC X(10).
