000100*----------------------------------------------------------------*
000200*  ANLLINE.CPY                                                   *
000300*  SLATE ANALYSIS REPORT LINE LAYOUTS  -  ONE 01 HOLDING EVERY   *
000400*  LINE VARIANT DLYANLZ CAN PRINT.  THE PARAGRAPH THAT NEEDS A   *
000500*  LINE FILLS THE MATCHING 05 GROUP AND MOVES IT TO THE FD       *
000600*  RECORD (WS-SAL-ANALISIS) BEFORE WRITING - SAME MULTI-VARIANT  *
000700*  PRINT-LINE LAYOUT USED IN SUMLINE.CPY FOR THE GRADER RUN.     *
000800*----------------------------------------------------------------*
000900 01  WS-SALIDA-ANALISIS.
001000     05  AL-SEPARADOR                PIC X(132) VALUE ALL '-'.
001100
001200     05  AL-ENCABEZADO-PAGINA.
001300         10  FILLER                  PIC X(28)
001400                              VALUE 'ANALISIS DE PARTIDOS DEL DIA'.
001500         10  FILLER                  PIC X(12) VALUE SPACES.
001600         10  FILLER                  PIC X(18)
001700                                      VALUE 'FECHA DE CORRIDA: '.
001800         10  AL-FECHA-CORRIDA        PIC X(10).
001900         10  FILLER                  PIC X(64) VALUE SPACES.
002000
002100     05  AL-JUEGO-HEADER.
002200         10  AL-JH-AWAY              PIC X(30).
002300         10  FILLER                  PIC X(03) VALUE ' @ '.
002400         10  AL-JH-HOME              PIC X(30).
002500         10  FILLER                  PIC X(69) VALUE SPACES.
002600
002700     05  AL-PROYECCION.
002800         10  FILLER                  PIC X(09) VALUE '  SPREAD:'.
002900         10  AL-PY-SPREAD            PIC +ZZ9.9.
003000         10  FILLER                  PIC X(09) VALUE '   TOTAL:'.
003100         10  AL-PY-TOTAL             PIC ZZZ9.9.
003200         10  FILLER                  PIC X(18)
003300                                      VALUE '   HOME WIN PROB: '.
003400         10  AL-PY-WINPROB           PIC Z9.9.
003500         10  FILLER                  PIC X(01) VALUE '%'.
003600         10  FILLER                  PIC X(79) VALUE SPACES.
003700
003800     05  AL-SIN-ODDS.
003900         10  FILLER                  PIC X(37) VALUE
004000                    '   (NO ODDS POSTED - PROJECTION ONLY)'.
004100         10  FILLER                  PIC X(09) VALUE '  SPREAD:'.
004200         10  AL-SO-SPREAD            PIC +ZZ9.9.
004300         10  FILLER                  PIC X(09) VALUE '   TOTAL:'.
004400         10  AL-SO-TOTAL             PIC ZZZ9.9.
004500         10  FILLER                  PIC X(65) VALUE SPACES.
004600
004700     05  AL-PICK-DETALLE.
004800         10  FILLER                  PIC X(04) VALUE SPACES.
004900         10  AL-PK-TIPO              PIC X(10).
005000         10  AL-PK-LADO              PIC X(06).
005100         10  AL-PK-BOOK              PIC X(20).
005200         10  FILLER                  PIC X(06) VALUE 'LINEA:'.
005300         10  AL-PK-LINEA             PIC +ZZ9.9.
005400         10  FILLER                  PIC X(06) VALUE ' ODDS:'.
005500         10  AL-PK-ODDS              PIC +ZZZZ9.
005600         10  FILLER                  PIC X(06) VALUE ' EDGE:'.
005700         10  AL-PK-EDGE              PIC +Z9.9.
005800         10  FILLER                  PIC X(01) VALUE '%'.
005900         10  FILLER                  PIC X(06) VALUE '  WIN:'.
006000         10  AL-PK-WINPROB           PIC Z9.9.
006100         10  FILLER                  PIC X(01) VALUE '%'.
006200         10  FILLER                  PIC X(05) VALUE ' SAF:'.
006300         10  AL-PK-SAFETY            PIC +Z9.99.
006400         10  FILLER                  PIC X(06) VALUE ' KELY:'.
006500         10  AL-PK-KELLY             PIC Z9.9.
006600         10  FILLER                  PIC X(01) VALUE '%'.
006700         10  AL-PK-PREFMARK          PIC X(01).
006800         10  FILLER                  PIC X(22) VALUE SPACES.
006900
007000     05  AL-PIE-SLATE.
007100         10  FILLER                  PIC X(19)
007200                                      VALUE 'JUEGOS ANALIZADOS: '.
007300         10  AL-PIE-JUEGOS           PIC ZZ9.
007400         10  FILLER                  PIC X(17)
007500                                      VALUE '  CON ODDS PROP: '.
007600         10  AL-PIE-CON-ODDS         PIC ZZ9.
007700         10  FILLER                  PIC X(21)
007800                                      VALUE '  PICKS REGISTRADOS: '.
007900         10  AL-PIE-PICKS            PIC ZZ9.
008000         10  FILLER                  PIC X(66) VALUE SPACES.
