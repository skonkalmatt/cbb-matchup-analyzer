000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    DLYANLZ.
000400 AUTHOR.        R GARCIA.
000500 INSTALLATION.  MIDLAND SPORTS DATA CENTER - DATA PROCESSING.
000600 DATE-WRITTEN.  15/02/1988.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*----------------------------------------------------------------*
001000*  CHANGE LOG                                                    *
001100*----------------------------------------------------------------*
001200*  15/02/1988  R.G.  ORIG    ORIGINAL SLATE ANALYSIS DRIVER -    *
001300*                            ONE PASS OVER THE DAY'S MATCHUPS,   *
001400*                            PROJECTS EACH GAME THROUGH MTCHMDL, *
001500*                            SCORES EVERY POSTED ODDS LINE       *
001600*                            THROUGH VALFIND AND PRINTS THE      *
001700*                            SLATE ANALYSIS REPORT.              *
001800*  17/08/1989  R.G.  CR-220  MONEYLINE (H2H) MARKET WIRED INTO   *
001900*                            THE ODDS MATCH-MERGE - MIRRORS THE  *
002000*                            NEW MARKET ADDED TO VALFIND.        *
002100*  12/01/1991  T.M.  CR-275  KELLY PERCENT ADDED TO THE PICK     *
002200*                            DETAIL PRINT LINE.                  *
002300*  25/09/1993  S.W.  CR-333  BEST-BET SELECTION REWRITTEN.  OLD  *
002400*                            LOGIC PRINTED AND LOGGED EVERY      *
002500*                            QUALITY BET ON THE SLATE, WHICH WAS *
002600*                            FLOODING THE REPORT AND THE PICKS   *
002700*                            LEDGER ON A HEAVY SLATE.  NOW WE    *
002800*                            DEDUP THE POOL, TAKE THE TOP EIGHT  *
002900*                            GAMES BY BEST SAFETY SCORE AND LOG  *
003000*                            AT MOST A SAFE PICK AND A VALUE     *
003100*                            PICK PER GAME.  PREFERRED-RANGE     *
003200*                            MARKER ADDED TO THE PRINT LINE TO   *
003300*                            MATCH VALFIND'S NEW SAFETY SCORE.   *
003400*  30/12/1998  T.M.  Y2K-118 REVIEWED FOR YEAR 2000 READINESS -  *
003500*                            DATES ARE CARRIED AS TEXT FROM THE  *
003600*                            MATCHUP FEED, NO CHANGE REQUIRED.   *
003700*  11/04/2001  S.W.  CR-488  EXPLICIT CALL TO TEAMLKUP WITH THE  *
003800*                            CERRAR OPERATION ADDED AT END OF    *
003900*                            JOB SO THE TEAM-PROFILE MASTER IS   *
004000*                            RELEASED CLEANLY (SEE TEAMLKUP      *
004100*                            CR-488).                            *
004200*  14/03/2002  D.O.  CR-495  TOP-N-GAMES CAP MOVED TO A NAMED    *
004300*                            CONSTANT (WS-TOP-N-JUEGOS) PER THE  *
004400*                            RISK COMMITTEE'S REQUEST TO BE ABLE *
004500*                            TO TUNE IT WITHOUT A RECOMPILE OF   *
004600*                            THE SELECTION LOGIC ITSELF.         *
004700*----------------------------------------------------------------*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600     SELECT ENT-PARTIDOS
005700         ASSIGN TO MATCHUPS
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-PARTIDOS.
006000
006100     SELECT ENT-ODDS
006200         ASSIGN TO ODDSFILE
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-ODDS.
006500
006600     SELECT SAL-PICKS
006700         ASSIGN TO PICKLEDG
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FS-PICKS.
007000
007100     SELECT SAL-ANALISIS
007200         ASSIGN TO ANALISIS
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FS-ANALISIS.
007500
007600*----------------------------------------------------------------*
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 FD  ENT-PARTIDOS.
008100     COPY MTCHIN.
008200
008300 FD  ENT-ODDS.
008400     COPY ODDSREC.
008500
008600 FD  SAL-PICKS.
008700     COPY PICKREC.
008800
008900 FD  SAL-ANALISIS.
009000 01  WS-SAL-ANALISIS               PIC X(132).
009100
009200 WORKING-STORAGE SECTION.
009300
009400 01  WS-STATUS-AREA.
009500*----------------------------------------------------------------*
009600*   FILE STATUS OF THE FOUR SLATE-ANALYSIS FILES                 *
009700*----------------------------------------------------------------*
009800     05  FS-PARTIDOS                 PIC X(02).
009900         88  FS-PARTIDOS-OK              VALUE '00'.
010000         88  FS-PARTIDOS-EOF              VALUE '10'.
010100     05  FS-ODDS                     PIC X(02).
010200         88  FS-ODDS-OK                   VALUE '00'.
010300         88  FS-ODDS-EOF                  VALUE '10'.
010400     05  FS-PICKS                    PIC X(02).
010500         88  FS-PICKS-OK                  VALUE '00'.
010600     05  FS-ANALISIS                 PIC X(02).
010700         88  FS-ANALISIS-OK               VALUE '00'.
010800
010900*    RAW-BYTE ALTERNATE VIEW OF THE FOUR FILE-STATUS FIELDS,
011000*    SNAPPED BY THE OPERATOR CONSOLE DUMP ROUTINE ON AN ABEND.
011100 01  WS-STATUS-AREA-X REDEFINES WS-STATUS-AREA
011200                                  PIC X(08).
011300
011400 01  WS-SWITCHES.
011500     05  WS-EOF-PARTIDOS             PIC X(01) VALUE 'N'.
011600         88  NO-HAY-MAS-PARTIDOS         VALUE 'S'.
011700     05  WS-EOF-ODDS                 PIC X(01) VALUE 'N'.
011800         88  NO-HAY-MAS-ODDS             VALUE 'S'.
011900     05  WS-PERFILES-OK              PIC X(01) VALUE 'N'.
012000         88  PERFILES-COMPLETOS          VALUE 'S'.
012100     05  FILLER                      PIC X(02).
012200
012300 01  WS-CONTADORES.
012400     05  WS-CT-JUEGOS-COMP           PIC 9(05) COMP VALUE ZERO.
012500     05  WS-CT-CON-ODDS-COMP         PIC 9(05) COMP VALUE ZERO.
012600     05  WS-CT-PICKS-COMP            PIC 9(05) COMP VALUE ZERO.
012700
012800 01  WS-CONSTANTES.
012900     05  WS-EDGE-FILTRO              PIC S9V9(04) VALUE 0.0300.
013000     05  WS-SAFETY-FILTRO            PIC S9V9(04) VALUE 0.5000.
013100     05  WS-TOP-N-JUEGOS             PIC 9(02) COMP VALUE 8.      CR-495  
013200     05  WS-JUEGO-MAX                PIC 9(02) COMP VALUE 50.
013300     05  WS-POOL-MAX                 PIC 9(03) COMP VALUE 200.
013400
013500*----------------------------------------------------------------*
013600*    BUFFERED COPY OF THE CURRENT MATCHUP AND THE MOST RECENT
013700*    ODDS RECORD READ, SO THE MAIN LOOP CAN CORRELATE THE TWO
013800*    FILES BY GAME ID WITHOUT A SEPARATE SORT/MERGE STEP.  BOTH
013900*    FEEDS ARE SUPPLIED IN GAME-ID ORDER BY THE UPSTREAM EXTRACT.
014000*----------------------------------------------------------------*
014100     COPY MTCHIN REPLACING ==WS-MATCHUP-REC== BY
014200                           ==WS-PARTIDO-ACTUAL==,
014300                           LEADING ==MU-== BY ==WK-==.
014400
014500     COPY ODDSREC REPLACING ==WS-ODDS-REC== BY
014600                            ==WS-ODDS-ACTUAL==,
014700                            LEADING ==OD-== BY ==WO-==.
014800
014900*----------------------------------------------------------------*
015000*    TEAM-PROFILE LOOKUP AREAS (ONE CALL TO TEAMLKUP FOR THE     *
015100*    HOME TEAM, ONE FOR THE AWAY TEAM, PER MATCHUP).             *
015200*----------------------------------------------------------------*
015300 01  WS-HOME-ENTRADA.
015400     05  HE-EQUIPO                   PIC X(30).
015500     05  HE-OPERACION                PIC X(06) VALUE 'BUSCAR'.
015600         88  HE-OP-CERRAR                VALUE 'CERRAR'.
015700
015800 01  WS-HOME-SALIDA.
015900     COPY TMPROF REPLACING ==01  WS-TEAM-PROFILE-REC== BY
016000                           ==05  HP-PERFIL==,
016100                           LEADING ==TP-== BY ==HP-==.
016200     05  HP-MOTIVO.
016300         10  HP-COD-ERROR             PIC X(02).
016400         10  HP-DES-ERROR             PIC X(40).
016500         10  HP-ENCONTRADO            PIC X(01).
016600             88  HP-EQUIPO-ENCONTRADO     VALUE 'S'.
016700             88  HP-EQUIPO-NO-ENCONTRADO  VALUE 'N'.
016800
016900 01  WS-AWAY-ENTRADA.
017000     05  AE-EQUIPO                   PIC X(30).
017100     05  AE-OPERACION                PIC X(06) VALUE 'BUSCAR'.
017200
017300 01  WS-AWAY-SALIDA.
017400     COPY TMPROF REPLACING ==01  WS-TEAM-PROFILE-REC== BY
017500                           ==05  AP-PERFIL==,
017600                           LEADING ==TP-== BY ==AP-==.
017700     05  AP-MOTIVO.
017800         10  AP-COD-ERROR             PIC X(02).
017900         10  AP-DES-ERROR             PIC X(40).
018000         10  AP-ENCONTRADO            PIC X(01).
018100             88  AP-EQUIPO-ENCONTRADO     VALUE 'S'.
018200             88  AP-EQUIPO-NO-ENCONTRADO  VALUE 'N'.
018300
018400*----------------------------------------------------------------*
018500*    FLAT TEAM-PROFILE AREAS FED TO MTCHMDL - SAME LAYOUT AS THE *
018600*    HP-PERFIL/AP-PERFIL GROUPS ABOVE BUT WITHOUT THE TRAILING   *
018700*    MOTIVO BYTES, SINCE MTCHMDL'S LINKAGE EXPECTS THE BARE      *
018800*    TEAM-PROFILE RECORD, NOT THE LOOKUP RESULT WRAPPER.         *
018900*----------------------------------------------------------------*
019000     COPY TMPROF REPLACING ==WS-TEAM-PROFILE-REC== BY
019100                           ==WS-HOME-PERFIL-CALL==,
019200                           LEADING ==TP-== BY ==HC-==.
019300
019400     COPY TMPROF REPLACING ==WS-TEAM-PROFILE-REC== BY
019500                           ==WS-AWAY-PERFIL-CALL==,
019600                           LEADING ==TP-== BY ==AC-==.
019700
019800*----------------------------------------------------------------*
019900*    MATCHUP-MODEL PROJECTION AREA (CALL 'MTCHMDL').             *
020000*----------------------------------------------------------------*
020100     COPY PROJECT REPLACING ==WS-PROJECTION-REC== BY
020200                            ==WS-PROYECCION==,
020300                            ==WS-PROJECTION-CI-R== BY
020400                            ==WS-PROYECCION-CI-R==,
020500                            LEADING ==PJ-== BY ==PY-==.
020600
020700*----------------------------------------------------------------*
020800*    VALUE-FINDER CALL AREAS (CALL 'VALFIND', ONE PER ODDS LINE  *
020900*    THAT MATCHES THE GAME CURRENTLY BEING PROCESSED).           *
021000*----------------------------------------------------------------*
021100 01  WS-VF-ENTRADA.
021200     COPY PROJECT REPLACING ==01  WS-PROJECTION-REC== BY
021300                            ==05  VE-PY==,
021400                            ==01  WS-PROJECTION-CI-R REDEFINES
021500                            WS-PROJECTION-REC== BY
021600                            ==05  VE-PY-CI-R REDEFINES VE-PY==,
021700                            LEADING ==PJ-== BY ==VE-==.
021800     COPY ODDSREC REPLACING ==01  WS-ODDS-REC== BY
021900                            ==05  VE-OD==,
022000                            LEADING ==OD-== BY ==VO-==.
022100     05  VE-ES-LOCAL                 PIC X(01).
022200         88  VE-EQUIPO-ES-HOME           VALUE 'H'.
022300         88  VE-EQUIPO-ES-AWAY           VALUE 'A'.
022400
022500 01  WS-VF-SALIDA.
022600     COPY BETOPP REPLACING LEADING ==BO-== BY ==VF-==.
022700     05  VF-VALIDO                   PIC X(01).
022800         88  VF-BET-VALIDO               VALUE 'S'.
022900         88  VF-BET-INVALIDO              VALUE 'N'.
023000
023100*----------------------------------------------------------------*
023200*    ONE ROW PER GAME SUCCESSFULLY PROJECTED, IN MATCHUP-FILE    *
023300*    ORDER.  CARRIES THE PROJECTION FOR THE REPORT'S HEADER      *
023400*    LINE AND THE BEST-SAFETY SCORE USED TO PICK THE TOP EIGHT   *
023500*    GAMES (CR-333).                                             *
023600*----------------------------------------------------------------*
023700 01  WS-JUEGOS-AREA.
023800     05  WS-JG-CNT                   PIC 9(02) COMP VALUE ZERO.
023900     05  WS-JUEGO OCCURS 50 TIMES INDEXED BY WS-JX.
024000         10  JG-GAME-ID              PIC X(10).
024100         10  JG-DATE                 PIC X(10).
024200         10  JG-HOME                 PIC X(30).
024300         10  JG-AWAY                 PIC X(30).
024400         10  JG-GAME-DESC            PIC X(61).
024500         10  JG-SPREAD               PIC S9(03)V9(02).
024600         10  JG-TOTAL                PIC 9(03)V9(02).
024700         10  JG-WINPROB              PIC 9V9(04).
024800         10  JG-CON-ODDS             PIC X(01).
024900             88  JG-TIENE-ODDS           VALUE 'S'.
025000         10  JG-CON-POOL             PIC X(01).
025100             88  JG-TIENE-POOL           VALUE 'S'.
025200         10  JG-BEST-SAFETY          PIC S9V9(04) COMP-3.
025300         10  JG-SELECCIONADO         PIC X(01).
025400             88  JG-ES-SELECCIONADO      VALUE 'S'.
025500         10  JG-SAFE-IDX             PIC 9(03) COMP.
025600         10  JG-VALUE-IDX            PIC 9(03) COMP.
025700
025800*----------------------------------------------------------------*
025900*    SLATE-WIDE POOL OF QUALITY BETS (EDGE > 3%, SAFETY > 50%).  *
026000*    CARRIES THE SAME SCORED-BET FIELDS AS BETOPP.CPY (SEE THAT  *
026100*    COPYBOOK'S BANNER FOR WHY IT IS NOT COPIED IN DIRECTLY - THE*
026200*    OCCURS ENTRY HAS TO SIT AT LEVEL 10, ONE DEEPER THAN THE    *
026300*    COPYBOOK'S OWN 05'S) PLUS A GAME-ID KEY SO THE SELECTION    *
026400*    PASS CAN GROUP POOL ROWS BY GAME WITHOUT A SEPARATE TABLE.  *
026500*----------------------------------------------------------------*
026600 01  WS-POOL-AREA.
026700     05  WS-POOL-CNT                 PIC 9(03) COMP VALUE ZERO.
026800     05  WS-POOL-ENTRY OCCURS 200 TIMES INDEXED BY WS-PX.
026900         10  BT-GAME-ID              PIC X(10).
027000         10  BT-BET-TYPE             PIC X(10).
027100             88  BT-TYPE-SPREAD          VALUE 'SPREAD'.
027200             88  BT-TYPE-TOTAL           VALUE 'TOTAL'.
027300             88  BT-TYPE-MONEYLINE       VALUE 'MONEYLINE'.       CR-220  
027400         10  BT-BET-SIDE             PIC X(05).
027500         10  BT-BOOK-LINE            PIC S9(03)V9(01).
027600         10  BT-BOOK-ODDS            PIC S9(05).
027700         10  BT-MODEL-PROJ           PIC S9(03)V9(02).
027800         10  BT-EDGE-POINTS          PIC S9(03)V9(02).
027900         10  BT-EDGE-PCT             PIC S9V9(04).
028000         10  BT-MODEL-WIN-PROB       PIC 9V9(04).
028100         10  BT-IMPLIED-PROB         PIC 9V9(04).
028200         10  BT-CONFIDENCE           PIC X(06).
028300         10  BT-BOOKMAKER            PIC X(20).
028400         10  BT-KELLY                PIC 9V9(04).
028500         10  BT-SAFETY               PIC S9V9(04) COMP-3.
028600         10  BT-PREFERRED            PIC X(01).
028700             88  BT-IN-PREFERRED-RANGE   VALUE 'Y'.
028800         10  BT-CATEGORY             PIC X(05).
028900             88  BT-CAT-SAFE              VALUE 'SAFE'.
029000             88  BT-CAT-VALUE             VALUE 'VALUE'.
029100
029200 01  WS-INDICES.
029300     05  WS-SEL-I                    PIC 9(02) COMP.
029400     05  WS-BEST-JX                  PIC 9(02) COMP.
029500     05  WS-BEST-PX                  PIC 9(03) COMP.
029600     05  WS-VALUE-PX                 PIC 9(03) COMP.
029700     05  WS-MEJOR-SAFETY             PIC S9V9(04) COMP-3.
029800     05  WS-MEJOR-EDGE               PIC S9V9(04) COMP-3.
029900
030000 01  WS-LADO-EQUIPO.
030100     05  WS-LADO-COMP                PIC X(30).
030200
030300 01  WS-REPORTE-ENCABEZADO.
030400*----------------------------------------------------------------*
030500*    THE ANALYSIS REPORT'S RUN-DATE LINE COMES FROM THE FIRST    *
030600*    MATCHUP RECORD READ, NOT FROM THE SYSTEM CLOCK - THE SLATE  *
030700*    DATE ON THE FEED IS WHAT THE HANDICAPPERS CARE ABOUT.       *
030800*----------------------------------------------------------------*
030900     05  WS-FECHA-CORRIDA            PIC X(10).
031000
031100*----------------------------------------------------------------*
031200*    REPORT LINE LAYOUTS - ONE GROUP PER LINE VARIANT, MOVED TO
031300*    WS-SAL-ANALISIS BY THE 2950-SERIES PRINT PARAGRAPHS.
031400*----------------------------------------------------------------*
031500     COPY ANLLINE.
031600
031700*----------------------------------------------------------------*
031800 LINKAGE SECTION.
031900*----------------------------------------------------------------*
032000*  NONE - DLYANLZ IS THE TOP-LEVEL SLATE ANALYSIS DRIVER, RUN    *
032100*  STANDALONE FROM THE DAILY JCL STREAM.                        *
032200*----------------------------------------------------------------*
032300*----------------------------------------------------------------*
032400 PROCEDURE DIVISION.
032500*----------------------------------------------------------------*
032600
032700     PERFORM 1000-INICIAR-PROGRAMA
032800        THRU 1000-INICIAR-PROGRAMA-FIN.
032900
033000     PERFORM 2000-PROCESAR-PARTIDOS
033100        THRU 2000-PROCESAR-PARTIDOS-FIN
033200        UNTIL NO-HAY-MAS-PARTIDOS.
033300
033400     PERFORM 2900-SELECCIONAR-MEJORES
033500        THRU 2900-SELECCIONAR-MEJORES-FIN.
033600
033700     PERFORM 2950-IMPRIMIR-INFORME
033800        THRU 2950-IMPRIMIR-INFORME-FIN.
033900
034000     PERFORM 9000-FINALIZAR-PROGRAMA
034100        THRU 9000-FINALIZAR-PROGRAMA-FIN.
034200
034300     STOP RUN.
034400*----------------------------------------------------------------*
034500 1000-INICIAR-PROGRAMA.
034600
034700     PERFORM 1100-ABRIR-ARCHIVOS
034800        THRU 1100-ABRIR-ARCHIVOS-FIN.
034900
035000     PERFORM 1200-LEER-PARTIDO
035100        THRU 1200-LEER-PARTIDO-FIN.
035200
035300     IF NOT NO-HAY-MAS-PARTIDOS
035400         MOVE WK-DATE TO WS-FECHA-CORRIDA
035500     END-IF.
035600
035700     PERFORM 1250-LEER-ODDS
035800        THRU 1250-LEER-ODDS-FIN.
035900
036000 1000-INICIAR-PROGRAMA-FIN.
036100     EXIT.
036200*----------------------------------------------------------------*
036300 1100-ABRIR-ARCHIVOS.
036400
036500     OPEN INPUT  ENT-PARTIDOS.
036600     OPEN INPUT  ENT-ODDS.
036700     OPEN OUTPUT SAL-PICKS.
036800     OPEN OUTPUT SAL-ANALISIS.
036900
037000     IF NOT FS-PARTIDOS-OK
037100         DISPLAY 'DLYANLZ - ERROR AL ABRIR MATCHUPS: ' FS-PARTIDOS
037200         STOP RUN
037300     END-IF.
037400
037500     IF NOT FS-ODDS-OK
037600         DISPLAY 'DLYANLZ - ERROR AL ABRIR ODDSFILE: ' FS-ODDS
037700         STOP RUN
037800     END-IF.
037900
038000 1100-ABRIR-ARCHIVOS-FIN.
038100     EXIT.
038200*----------------------------------------------------------------*
038300 1200-LEER-PARTIDO.
038400
038500     READ ENT-PARTIDOS INTO WS-PARTIDO-ACTUAL
038600         AT END
038700             SET NO-HAY-MAS-PARTIDOS TO TRUE
038800     END-READ.
038900
039000 1200-LEER-PARTIDO-FIN.
039100     EXIT.
039200*----------------------------------------------------------------*
039300 1250-LEER-ODDS.
039400
039500     IF NOT NO-HAY-MAS-ODDS
039600         READ ENT-ODDS INTO WS-ODDS-ACTUAL
039700             AT END
039800                 SET NO-HAY-MAS-ODDS TO TRUE
039900         END-READ
040000     END-IF.
040100
040200 1250-LEER-ODDS-FIN.
040300     EXIT.
040400*----------------------------------------------------------------*
040500*    THE ODDS FEED CAN CARRY GAME IDS THAT NEVER MADE IT ONTO
040600*    THE MATCHUP FEED (A LATE SCRATCH, A LINE POSTED FOR A GAME
040700*    OUR PROFILE BUILDER HAS NO TEAM FOR) - WHEN THAT HAPPENS
040800*    2200 BELOW ADVANCES PAST THOSE ROWS WITHOUT SCORING THEM.
040900*----------------------------------------------------------------*
041000 2000-PROCESAR-PARTIDOS.
041100
041200     ADD 1 TO WS-CT-JUEGOS-COMP.
041300
041400     MOVE 'N' TO WS-PERFILES-OK.
041500
041600     PERFORM 2050-BUSCAR-PERFILES
041700        THRU 2050-BUSCAR-PERFILES-FIN.
041800
041900     IF PERFILES-COMPLETOS
042000         PERFORM 2100-PROYECTAR-PARTIDO
042100            THRU 2100-PROYECTAR-PARTIDO-FIN
042200
042300         PERFORM 2150-GUARDAR-JUEGO
042400            THRU 2150-GUARDAR-JUEGO-FIN
042500     END-IF.
042600
042700     PERFORM 2200-EMPAREJAR-ODDS
042800        THRU 2200-EMPAREJAR-ODDS-FIN
042900        UNTIL NO-HAY-MAS-ODDS
043000           OR WO-GAME-ID NOT = WK-GAME-ID.
043100
043200     IF PERFILES-COMPLETOS AND JG-TIENE-ODDS(WS-JX)
043300         ADD 1 TO WS-CT-CON-ODDS-COMP
043400     END-IF.
043500
043600     PERFORM 1200-LEER-PARTIDO
043700        THRU 1200-LEER-PARTIDO-FIN.
043800
043900 2000-PROCESAR-PARTIDOS-FIN.
044000     EXIT.
044100*----------------------------------------------------------------*
044200 2050-BUSCAR-PERFILES.
044300
044400     MOVE WK-HOME-TEAM TO HE-EQUIPO.
044500     CALL 'TEAMLKUP' USING WS-HOME-ENTRADA, WS-HOME-SALIDA.
044600
044700     MOVE WK-AWAY-TEAM TO AE-EQUIPO.
044800     CALL 'TEAMLKUP' USING WS-AWAY-ENTRADA, WS-AWAY-SALIDA.
044900
045000     IF HP-EQUIPO-ENCONTRADO AND AP-EQUIPO-ENCONTRADO
045100         SET PERFILES-COMPLETOS TO TRUE
045200     ELSE
045300         DISPLAY 'DLYANLZ - JUEGO OMITIDO, PERFIL FALTANTE: '
045400                  WK-GAME-ID
045500     END-IF.
045600
045700 2050-BUSCAR-PERFILES-FIN.
045800     EXIT.
045900*----------------------------------------------------------------*
046000 2100-PROYECTAR-PARTIDO.
046100
046200     MOVE HP-PERFIL TO WS-HOME-PERFIL-CALL.
046300     MOVE AP-PERFIL TO WS-AWAY-PERFIL-CALL.
046400
046500     CALL 'MTCHMDL' USING WS-HOME-PERFIL-CALL,
046600                           WS-AWAY-PERFIL-CALL,
046700                           WS-PROYECCION.
046800
046900 2100-PROYECTAR-PARTIDO-FIN.
047000     EXIT.
047100*----------------------------------------------------------------*
047200 2150-GUARDAR-JUEGO.
047300
047400     IF WS-JG-CNT < WS-JUEGO-MAX
047500         ADD 1 TO WS-JG-CNT
047600         SET WS-JX TO WS-JG-CNT
047700         MOVE WK-GAME-ID   TO JG-GAME-ID(WS-JX)
047800         MOVE WK-DATE      TO JG-DATE(WS-JX)
047900         MOVE WK-HOME-TEAM TO JG-HOME(WS-JX)
048000         MOVE WK-AWAY-TEAM TO JG-AWAY(WS-JX)
048100         STRING WK-AWAY-TEAM DELIMITED BY SPACE
048200                ' @ '        DELIMITED BY SIZE
048300                WK-HOME-TEAM DELIMITED BY SPACE
048400                INTO JG-GAME-DESC(WS-JX)
048500         END-STRING
048600         MOVE PY-SPREAD    TO JG-SPREAD(WS-JX)
048700         MOVE PY-TOTAL     TO JG-TOTAL(WS-JX)
048800         MOVE PY-HOME-WIN-PROB TO JG-WINPROB(WS-JX)
048900         MOVE 'N'          TO JG-CON-ODDS(WS-JX)
049000         MOVE 'N'          TO JG-CON-POOL(WS-JX)
049100         MOVE ZERO         TO JG-BEST-SAFETY(WS-JX)
049200         MOVE 'N'          TO JG-SELECCIONADO(WS-JX)
049300         MOVE ZERO         TO JG-SAFE-IDX(WS-JX)
049400         MOVE ZERO         TO JG-VALUE-IDX(WS-JX)
049500     ELSE
049600         DISPLAY 'DLYANLZ - TABLA DE JUEGOS LLENA, JUEGO OMITIDO '
049700                  WK-GAME-ID
049800     END-IF.
049900
050000 2150-GUARDAR-JUEGO-FIN.
050100     EXIT.
050200*----------------------------------------------------------------*
050300*    ONE ITERATION CONSUMES THE ODDS BUFFER RECORD WHEN ITS GAME
050400*    ID MATCHES THE MATCHUP CURRENTLY BEING PROCESSED.  WHEN THE
050500*    BUFFER MOVES ON TO A DIFFERENT GAME (OR HITS ODDS EOF) THE
050600*    88-LEVEL BELOW GOES TRUE AND THE OUTER PERFORM STOPS.  ODDS
050700*    IS SORTED BY GAME ID, SO EACH GAME'S ROWS ARE CONTIGUOUS.
050800*----------------------------------------------------------------*
050900 2200-EMPAREJAR-ODDS.
051000
051100     IF PERFILES-COMPLETOS
051200         MOVE 'S' TO JG-CON-ODDS(WS-JX)
051300
051400         PERFORM 2250-ARMAR-ENTRADA-VF
051500            THRU 2250-ARMAR-ENTRADA-VF-FIN
051600
051700         CALL 'VALFIND' USING WS-VF-ENTRADA, WS-VF-SALIDA
051800
051900         IF VF-BET-VALIDO
052000             PERFORM 2280-EVALUAR-CALIDAD
052100                THRU 2280-EVALUAR-CALIDAD-FIN
052200         END-IF
052300     END-IF.
052400
052500     PERFORM 1250-LEER-ODDS
052600        THRU 1250-LEER-ODDS-FIN.
052700
052800 2200-EMPAREJAR-ODDS-FIN.
052900     EXIT.
053000*----------------------------------------------------------------*
053100 2250-ARMAR-ENTRADA-VF.
053200
053300     MOVE WS-PROYECCION TO VE-PY.
053400     MOVE WS-ODDS-ACTUAL TO VE-OD.
053500
053600     IF WO-OUTCOME = WK-HOME-TEAM
053700         SET VE-EQUIPO-ES-HOME TO TRUE
053800     ELSE
053900         SET VE-EQUIPO-ES-AWAY TO TRUE
054000     END-IF.
054100
054200 2250-ARMAR-ENTRADA-VF-FIN.
054300     EXIT.
054400*----------------------------------------------------------------*
054500 2280-EVALUAR-CALIDAD.
054600
054700     IF VF-EDGE-PCT > WS-EDGE-FILTRO
054800        AND VF-SAFETY > WS-SAFETY-FILTRO
054900         PERFORM 2290-AGREGAR-AL-POOL
055000            THRU 2290-AGREGAR-AL-POOL-FIN
055100     END-IF.
055200
055300 2280-EVALUAR-CALIDAD-FIN.
055400     EXIT.
055500*----------------------------------------------------------------*
055600*    DEDUP ON INSERT - IF THE POOL ALREADY HOLDS A BET ON THE
055700*    SAME GAME/TYPE/SIDE (TWO BOOKMAKERS POSTING THE SAME LINE)
055800*    THE HIGHER-SAFETY ROW WINS, PER THE BEST-BET SELECTION
055900*    RULE.  A ROW NOT ALREADY IN THE POOL IS APPENDED IF ROOM
056000*    REMAINS.                                                    *
056100*----------------------------------------------------------------*
056200 2290-AGREGAR-AL-POOL.
056300
056400     MOVE ZERO TO WS-BEST-PX.
056500
056600     PERFORM 2291-BUSCAR-EN-POOL
056700        THRU 2291-BUSCAR-EN-POOL-FIN
056800        VARYING WS-PX FROM 1 BY 1
056900          UNTIL WS-PX > WS-POOL-CNT.
057000
057100     IF WS-BEST-PX > ZERO
057200         IF VF-SAFETY > BT-SAFETY(WS-BEST-PX)
057300             PERFORM 2295-COPIAR-A-POOL
057400                THRU 2295-COPIAR-A-POOL-FIN
057500         END-IF
057600     ELSE
057700         IF WS-POOL-CNT < WS-POOL-MAX
057800             ADD 1 TO WS-POOL-CNT
057900             MOVE WS-POOL-CNT TO WS-BEST-PX
058000             PERFORM 2295-COPIAR-A-POOL
058100                THRU 2295-COPIAR-A-POOL-FIN
058200         ELSE
058300             DISPLAY 'DLYANLZ - POOL DE APUESTAS LLENO'
058400         END-IF
058500     END-IF.
058600
058700 2290-AGREGAR-AL-POOL-FIN.
058800     EXIT.
058900*----------------------------------------------------------------*
059000 2291-BUSCAR-EN-POOL.
059100
059200     IF BT-GAME-ID(WS-PX) = WK-GAME-ID
059300       AND BT-BET-TYPE(WS-PX) = VF-BET-TYPE
059400       AND BT-BET-SIDE(WS-PX) = VF-BET-SIDE
059500         MOVE WS-PX TO WS-BEST-PX
059600     END-IF.
059700
059800 2291-BUSCAR-EN-POOL-FIN.
059900     EXIT.
060000*----------------------------------------------------------------*
060100 2295-COPIAR-A-POOL.
060200
060300     SET WS-PX TO WS-BEST-PX.
060400     MOVE WK-GAME-ID          TO BT-GAME-ID(WS-PX).
060500     MOVE VF-BET-TYPE         TO BT-BET-TYPE(WS-PX).
060600     MOVE VF-BET-SIDE         TO BT-BET-SIDE(WS-PX).
060700     MOVE VF-BOOK-LINE        TO BT-BOOK-LINE(WS-PX).
060800     MOVE VF-BOOK-ODDS        TO BT-BOOK-ODDS(WS-PX).
060900     MOVE VF-MODEL-PROJ       TO BT-MODEL-PROJ(WS-PX).
061000     MOVE VF-EDGE-POINTS      TO BT-EDGE-POINTS(WS-PX).
061100     MOVE VF-EDGE-PCT         TO BT-EDGE-PCT(WS-PX).
061200     MOVE VF-MODEL-WIN-PROB   TO BT-MODEL-WIN-PROB(WS-PX).
061300     MOVE VF-IMPLIED-PROB     TO BT-IMPLIED-PROB(WS-PX).
061400     MOVE VF-CONFIDENCE       TO BT-CONFIDENCE(WS-PX).
061500     MOVE VF-BOOKMAKER        TO BT-BOOKMAKER(WS-PX).
061600     MOVE VF-KELLY            TO BT-KELLY(WS-PX).                 CR-275  
061700     MOVE VF-SAFETY           TO BT-SAFETY(WS-PX).
061800     MOVE VF-PREFERRED        TO BT-PREFERRED(WS-PX).
061900     MOVE SPACES              TO BT-CATEGORY(WS-PX).
062000
062100 2295-COPIAR-A-POOL-FIN.
062200     EXIT.
062300*----------------------------------------------------------------*
062400*    BEST-BET SELECTION (CR-333).  THE POOL IS ALREADY DEDUPED
062500*    (2290 ABOVE), SO THIS PASS ONLY HAS TO SCORE EACH GAME,
062600*    PICK THE TOP EIGHT AND CATEGORIZE EACH SELECTED GAME'S
062700*    SAFE AND VALUE BET.  RUNS ONCE, AFTER EVERY MATCHUP AND
062800*    EVERY ODDS ROW HAS BEEN PROCESSED.                          *
062900*----------------------------------------------------------------*
063000 2900-SELECCIONAR-MEJORES.
063100
063200     PERFORM 2910-CALIFICAR-JUEGOS
063300        THRU 2910-CALIFICAR-JUEGOS-FIN.
063400
063500     PERFORM 2920-TOMAR-TOP-N
063600        THRU 2920-TOMAR-TOP-N-FIN
063700        VARYING WS-SEL-I FROM 1 BY 1
063800          UNTIL WS-SEL-I > WS-TOP-N-JUEGOS.
063900
064000     PERFORM 2930-MARCAR-SAFE-VALUE
064100        THRU 2930-MARCAR-SAFE-VALUE-FIN
064200        VARYING WS-JX FROM 1 BY 1
064300          UNTIL WS-JX > WS-JG-CNT.
064400
064500 2900-SELECCIONAR-MEJORES-FIN.
064600     EXIT.
064700*----------------------------------------------------------------*
064800 2910-CALIFICAR-JUEGOS.
064900
065000     PERFORM 2911-CALIFICAR-JUEGO-POOL
065100        THRU 2911-CALIFICAR-JUEGO-POOL-FIN
065200        VARYING WS-PX FROM 1 BY 1 UNTIL WS-PX > WS-POOL-CNT.
065300
065400 2910-CALIFICAR-JUEGOS-FIN.
065500     EXIT.
065600*----------------------------------------------------------------*
065700 2911-CALIFICAR-JUEGO-POOL.
065800
065900     PERFORM 2912-COMPARAR-JUEGO-POOL
066000        THRU 2912-COMPARAR-JUEGO-POOL-FIN
066100        VARYING WS-JX FROM 1 BY 1 UNTIL WS-JX > WS-JG-CNT.
066200
066300 2911-CALIFICAR-JUEGO-POOL-FIN.
066400     EXIT.
066500*----------------------------------------------------------------*
066600 2912-COMPARAR-JUEGO-POOL.
066700
066800     IF JG-GAME-ID(WS-JX) = BT-GAME-ID(WS-PX)
066900         SET JG-TIENE-POOL(WS-JX) TO TRUE
067000         IF BT-SAFETY(WS-PX) > JG-BEST-SAFETY(WS-JX)
067100             MOVE BT-SAFETY(WS-PX)
067200               TO JG-BEST-SAFETY(WS-JX)
067300         END-IF
067400     END-IF.
067500
067600 2912-COMPARAR-JUEGO-POOL-FIN.
067700     EXIT.
067800*----------------------------------------------------------------*
067900 2920-TOMAR-TOP-N.
068000
068100     MOVE ZERO TO WS-BEST-JX.
068200     MOVE -1   TO WS-MEJOR-SAFETY.
068300
068400     PERFORM 2921-BUSCAR-MEJOR-JUEGO
068500        THRU 2921-BUSCAR-MEJOR-JUEGO-FIN
068600        VARYING WS-JX FROM 1 BY 1 UNTIL WS-JX > WS-JG-CNT.
068700
068800     IF WS-BEST-JX > ZERO
068900         SET JG-ES-SELECCIONADO(WS-BEST-JX) TO TRUE
069000     END-IF.
069100
069200 2920-TOMAR-TOP-N-FIN.
069300     EXIT.
069400*----------------------------------------------------------------*
069500 2921-BUSCAR-MEJOR-JUEGO.
069600
069700     IF JG-TIENE-POOL(WS-JX)
069800       AND NOT JG-ES-SELECCIONADO(WS-JX)
069900       AND JG-BEST-SAFETY(WS-JX) > WS-MEJOR-SAFETY
070000         MOVE WS-JX TO WS-BEST-JX
070100         MOVE JG-BEST-SAFETY(WS-JX) TO WS-MEJOR-SAFETY
070200     END-IF.
070300
070400 2921-BUSCAR-MEJOR-JUEGO-FIN.
070500     EXIT.
070600*----------------------------------------------------------------*
070700 2930-MARCAR-SAFE-VALUE.
070800
070900     IF JG-ES-SELECCIONADO(WS-JX)
071000         MOVE ZERO TO WS-BEST-PX WS-VALUE-PX
071100         MOVE ZERO TO WS-MEJOR-SAFETY WS-MEJOR-EDGE
071200
071300         PERFORM 2931-BUSCAR-SAFE-BET
071400            THRU 2931-BUSCAR-SAFE-BET-FIN
071500            VARYING WS-PX FROM 1 BY 1 UNTIL WS-PX > WS-POOL-CNT
071600
071700         IF WS-BEST-PX > ZERO
071800             SET BT-CAT-SAFE(WS-BEST-PX) TO TRUE
071900             MOVE WS-BEST-PX TO JG-SAFE-IDX(WS-JX)
072000
072100             PERFORM 2932-BUSCAR-VALUE-BET
072200                THRU 2932-BUSCAR-VALUE-BET-FIN
072300                VARYING WS-PX FROM 1 BY 1 UNTIL WS-PX > WS-POOL-CNT
072400
072500             IF WS-VALUE-PX > ZERO
072600                 SET BT-CAT-VALUE(WS-VALUE-PX) TO TRUE
072700                 MOVE WS-VALUE-PX TO JG-VALUE-IDX(WS-JX)
072800             END-IF
072900         END-IF
073000     END-IF.
073100
073200 2930-MARCAR-SAFE-VALUE-FIN.
073300     EXIT.
073400*----------------------------------------------------------------*
073500 2931-BUSCAR-SAFE-BET.
073600
073700     IF BT-GAME-ID(WS-PX) = JG-GAME-ID(WS-JX)
073800       AND BT-SAFETY(WS-PX) > WS-MEJOR-SAFETY
073900         MOVE WS-PX TO WS-BEST-PX
074000         MOVE BT-SAFETY(WS-PX) TO WS-MEJOR-SAFETY
074100     END-IF.
074200
074300 2931-BUSCAR-SAFE-BET-FIN.
074400     EXIT.
074500*----------------------------------------------------------------*
074600 2932-BUSCAR-VALUE-BET.
074700
074800     IF BT-GAME-ID(WS-PX) = JG-GAME-ID(WS-JX)
074900       AND WS-PX NOT = WS-BEST-PX
075000       AND (BT-BET-TYPE(WS-PX) NOT =
075100            BT-BET-TYPE(WS-BEST-PX)
075200            OR BT-BET-SIDE(WS-PX) NOT =
075300            BT-BET-SIDE(WS-BEST-PX))
075400       AND BT-EDGE-PCT(WS-PX) > WS-MEJOR-EDGE
075500         MOVE WS-PX TO WS-VALUE-PX
075600         MOVE BT-EDGE-PCT(WS-PX) TO WS-MEJOR-EDGE
075700     END-IF.
075800
075900 2932-BUSCAR-VALUE-BET-FIN.
076000     EXIT.
076100*----------------------------------------------------------------*
076200*    ONE BLOCK PER GAME, IN MATCHUP-FILE ORDER - HEADER AND
076300*    PROJECTION (OR THE NO-ODDS LINE) FOR EVERY GAME, THEN THE
076400*    SAFE/VALUE PICK LINES BENEATH THE GAMES THAT MADE THE TOP
076500*    EIGHT.  THE SAFE LINE ALWAYS PRINTS AHEAD OF THE VALUE
076600*    LINE, WHICH SATISFIES THE SAFETY-DESCENDING ORDER SINCE
076700*    THE SAFE BET IS BY DEFINITION THE GAME'S HIGHEST-SAFETY
076800*    BET (CR-333).                                               *
076900*----------------------------------------------------------------*
077000 2950-IMPRIMIR-INFORME.
077100
077200     PERFORM 2955-IMPRIMIR-ENCABEZADO
077300        THRU 2955-IMPRIMIR-ENCABEZADO-FIN.
077400
077500     PERFORM 2960-IMPRIMIR-JUEGO
077600        THRU 2960-IMPRIMIR-JUEGO-FIN
077700        VARYING WS-JX FROM 1 BY 1
077800          UNTIL WS-JX > WS-JG-CNT.
077900
078000     PERFORM 2990-IMPRIMIR-PIE
078100        THRU 2990-IMPRIMIR-PIE-FIN.
078200
078300 2950-IMPRIMIR-INFORME-FIN.
078400     EXIT.
078500*----------------------------------------------------------------*
078600 2955-IMPRIMIR-ENCABEZADO.
078700
078800     MOVE SPACES TO WS-SAL-ANALISIS.
078900     MOVE AL-ENCABEZADO-PAGINA TO WS-SAL-ANALISIS.
079000     MOVE WS-FECHA-CORRIDA TO AL-FECHA-CORRIDA.
079100     MOVE AL-ENCABEZADO-PAGINA TO WS-SAL-ANALISIS.
079200     WRITE WS-SAL-ANALISIS.
079300
079400     MOVE AL-SEPARADOR TO WS-SAL-ANALISIS.
079500     WRITE WS-SAL-ANALISIS.
079600
079700 2955-IMPRIMIR-ENCABEZADO-FIN.
079800     EXIT.
079900*----------------------------------------------------------------*
080000 2960-IMPRIMIR-JUEGO.
080100
080200     MOVE JG-AWAY(WS-JX) TO AL-JH-AWAY.
080300     MOVE JG-HOME(WS-JX) TO AL-JH-HOME.
080400     MOVE AL-JUEGO-HEADER TO WS-SAL-ANALISIS.
080500     WRITE WS-SAL-ANALISIS.
080600
080700     IF JG-TIENE-ODDS(WS-JX)
080800         MOVE JG-SPREAD(WS-JX)  TO AL-PY-SPREAD.
080900         MOVE JG-TOTAL(WS-JX)   TO AL-PY-TOTAL.
081000         COMPUTE AL-PY-WINPROB ROUNDED =
081100                 JG-WINPROB(WS-JX) * 100.
081200         MOVE AL-PROYECCION TO WS-SAL-ANALISIS.
081300         WRITE WS-SAL-ANALISIS
081400     ELSE
081500         MOVE JG-SPREAD(WS-JX) TO AL-SO-SPREAD.
081600         MOVE JG-TOTAL(WS-JX)  TO AL-SO-TOTAL.
081700         MOVE AL-SIN-ODDS TO WS-SAL-ANALISIS.
081800         WRITE WS-SAL-ANALISIS
081900     END-IF.
082000
082100     IF JG-ES-SELECCIONADO(WS-JX)
082200         IF JG-SAFE-IDX(WS-JX) > ZERO
082300             SET WS-PX TO JG-SAFE-IDX(WS-JX)
082400             PERFORM 2970-IMPRIMIR-PICK
082500                THRU 2970-IMPRIMIR-PICK-FIN
082600             PERFORM 2980-GRABAR-PICK
082700                THRU 2980-GRABAR-PICK-FIN
082800         END-IF
082900         IF JG-VALUE-IDX(WS-JX) > ZERO
083000             SET WS-PX TO JG-VALUE-IDX(WS-JX)
083100             PERFORM 2970-IMPRIMIR-PICK
083200                THRU 2970-IMPRIMIR-PICK-FIN
083300             PERFORM 2980-GRABAR-PICK
083400                THRU 2980-GRABAR-PICK-FIN
083500         END-IF
083600     END-IF.
083700
083800 2960-IMPRIMIR-JUEGO-FIN.
083900     EXIT.
084000*----------------------------------------------------------------*
084100 2970-IMPRIMIR-PICK.
084200
084300     MOVE BT-BET-TYPE(WS-PX)  TO AL-PK-TIPO.
084400     MOVE BT-BET-SIDE(WS-PX)  TO AL-PK-LADO.
084500     MOVE BT-BOOKMAKER(WS-PX) TO AL-PK-BOOK.
084600     MOVE BT-BOOK-LINE(WS-PX) TO AL-PK-LINEA.
084700     MOVE BT-BOOK-ODDS(WS-PX) TO AL-PK-ODDS.
084800     COMPUTE AL-PK-EDGE ROUNDED =
084900             BT-EDGE-PCT(WS-PX) * 100.
085000     COMPUTE AL-PK-WINPROB ROUNDED =
085100             BT-MODEL-WIN-PROB(WS-PX) * 100.
085200     MOVE BT-SAFETY(WS-PX)    TO AL-PK-SAFETY.
085300     COMPUTE AL-PK-KELLY ROUNDED =
085400             BT-KELLY(WS-PX) * 100.
085500     IF BT-IN-PREFERRED-RANGE(WS-PX)
085600         MOVE '*' TO AL-PK-PREFMARK
085700     ELSE
085800         MOVE SPACE TO AL-PK-PREFMARK
085900     END-IF.
086000     MOVE AL-PICK-DETALLE TO WS-SAL-ANALISIS.
086100     WRITE WS-SAL-ANALISIS.
086200
086300 2970-IMPRIMIR-PICK-FIN.
086400     EXIT.
086500*----------------------------------------------------------------*
086600 2980-GRABAR-PICK.
086700
086800     MOVE JG-GAME-ID(WS-JX)   TO PK-GAME-ID.
086900     MOVE JG-DATE(WS-JX)      TO PK-DATE.
087000     MOVE JG-GAME-DESC(WS-JX) TO PK-GAME.
087100     MOVE BT-BET-TYPE(WS-PX)  TO PK-BET-TYPE.
087200     MOVE BT-BET-SIDE(WS-PX)  TO PK-BET-SIDE.
087300     MOVE BT-BOOKMAKER(WS-PX) TO PK-BOOKMAKER.
087400     MOVE BT-BOOK-LINE(WS-PX) TO PK-LINE.
087500     MOVE BT-BOOK-ODDS(WS-PX) TO PK-ODDS.
087600     MOVE BT-EDGE-PCT(WS-PX)  TO PK-MODEL-EDGE.
087700     MOVE BT-MODEL-WIN-PROB(WS-PX) TO PK-MODEL-WIN-PROB.
087800     MOVE BT-KELLY(WS-PX)     TO PK-KELLY.
087900     MOVE BT-SAFETY(WS-PX)    TO PK-SAFETY.
088000     MOVE 1.00                TO PK-STAKE.
088100     SET PK-RESULT-PENDING    TO TRUE.
088200     MOVE ZERO                TO PK-PROFIT.
088300
088400     WRITE WS-PICK-REC.
088500     ADD 1 TO WS-CT-PICKS-COMP.
088600
088700 2980-GRABAR-PICK-FIN.
088800     EXIT.
088900*----------------------------------------------------------------*
089000 2990-IMPRIMIR-PIE.
089100
089200     MOVE AL-SEPARADOR TO WS-SAL-ANALISIS.
089300     WRITE WS-SAL-ANALISIS.
089400
089500     MOVE WS-CT-JUEGOS-COMP   TO AL-PIE-JUEGOS.
089600     MOVE WS-CT-CON-ODDS-COMP TO AL-PIE-CON-ODDS.
089700     MOVE WS-CT-PICKS-COMP    TO AL-PIE-PICKS.
089800     MOVE AL-PIE-SLATE TO WS-SAL-ANALISIS.
089900     WRITE WS-SAL-ANALISIS.
090000
090100 2990-IMPRIMIR-PIE-FIN.
090200     EXIT.
090300*----------------------------------------------------------------*
090400 9000-FINALIZAR-PROGRAMA.
090500
090600     MOVE 'CERRAR' TO HE-OPERACION.
090700     CALL 'TEAMLKUP' USING WS-HOME-ENTRADA, WS-HOME-SALIDA.
090800
090900     CLOSE ENT-PARTIDOS
091000           ENT-ODDS
091100           SAL-PICKS
091200           SAL-ANALISIS.
091300
091400     DISPLAY 'DLYANLZ - JUEGOS PROCESADOS   : ' WS-CT-JUEGOS-COMP.
091500     DISPLAY 'DLYANLZ - JUEGOS CON ODDS     : '
091600              WS-CT-CON-ODDS-COMP.
091700     DISPLAY 'DLYANLZ - PICKS REGISTRADOS   : ' WS-CT-PICKS-COMP.
091800
091900 9000-FINALIZAR-PROGRAMA-FIN.
092000     EXIT.
092100*----------------------------------------------------------------*
092200 END PROGRAM DLYANLZ.
