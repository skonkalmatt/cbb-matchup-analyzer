000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    SNGLEDGE.
000400 AUTHOR.        C PERDIGON.
000500 INSTALLATION.  MIDLAND SPORTS DATA CENTER - DATA PROCESSING.
000600 DATE-WRITTEN.  02/12/1986.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*----------------------------------------------------------------*
001000*  CHANGE LOG                                                    *
001100*----------------------------------------------------------------*
001200*  02/12/1986  C.P.  ORIG    ORIGINAL SUBPROGRAM - GIVEN THE TWO *
001300*                            MONEYLINE PRICES ON ONE GAME AND    *
001400*                            THE MODEL'S HOME WIN PROBABILITY,   *
001500*                            RETURN THE VIG-FREE EDGE FOR EACH   *
001600*                            SIDE.  CALLED AD HOC FROM THE       *
001700*                            OPERATOR CONSOLE JOB FOR A ONE-OFF  *
001800*                            LOOK AT A SINGLE MATCHUP - NOT PART *
001900*                            OF THE NIGHTLY SLATE RUN.           *
002000*  19/01/1987  C.P.  CR-102  ORIGINAL SUBMISSION HAD NO GUARD ON *
002100*                            A ZERO IMPLIED-PROBABILITY SUM;     *
002200*                            ADDED THE DIVIDE-BY-ZERO CHECK.     *
002300*  05/08/1989  R.H.  CR-231  VALIDATION OF THE TWO INPUT ODDS    *
002400*                            MOVED TO ITS OWN PARAGRAPH SO THE   *
002500*                            CALLER CAN GET A CLEAN REJECT CODE  *
002600*                            INSTEAD OF A GARBAGE EDGE FIGURE.   *
002700*  30/12/1998  T.M.  Y2K-118 REVIEWED FOR YEAR 2000 READINESS.   *
002800*                            NO DATE FIELDS IN THIS SUBPROGRAM - *
002900*                            NO CHANGE REQUIRED.                 *
003000*  11/04/2001  S.W.  CR-486  IMPLIED PROBABILITIES WERE ROUNDED  *
003100*                            TO 8 DECIMALS BEFORE THE VIG SPLIT, *
003200*                            LETTING A ONE-TICK RESIDUAL SURVIVE *
003300*                            THE NORMALIZATION ON LONGSHOT LINES.*
003400*                            SUM IS NOW HELD UNROUNDED UNTIL     *
003500*                            AFTER THE VIG-FREE EDGE IS SPLIT.   *
003600*----------------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400
004500 01  WS-VAR-AUX.
004600     05  WS-VALIDAR-DATOS             PIC X(01) VALUE SPACES.
004700         88  VALIDACION-OK                VALUE 'S'.
004800         88  VALIDACION-NOTOK             VALUE 'N'.
004900     05  WS-SUMA-IMPLICITAS           PIC S9V9(08) VALUE ZERO.
005000
005100 01  WS-PROBABILIDADES.
005200     05  WS-PH                        PIC S9V9(08) VALUE ZERO.
005300     05  WS-PA                        PIC S9V9(08) VALUE ZERO.
005400     05  WS-PH-NORM                   PIC S9V9(08) VALUE ZERO.
005500     05  WS-PA-NORM                   PIC S9V9(08) VALUE ZERO.
005600
005700*    ALTERNATE UNSIGNED VIEW OF THE TWO NORMALIZED PROBABILITIES,
005800*    USED WHEN THE ROUND-TRIP CHECK (1100-VALIDAR-SUMA) NEEDS TO
005900*    COMPARE AGAINST 1.0000 WITHOUT WORRYING ABOUT A STRAY SIGN.
006000 01  WS-PROB-NORM-U REDEFINES WS-PROBABILIDADES.
006100     05  WS-PH-U                      PIC 9V9(08).
006200     05  WS-PA-U                      PIC 9V9(08).
006300     05  WS-PH-NORM-U                 PIC 9V9(08).
006400     05  WS-PA-NORM-U                 PIC 9V9(08).
006500
006600 01  WS-VALORES-ABSOLUTOS.
006700     05  WS-ABS-HOME                  PIC S9(05)   VALUE ZERO.
006800     05  WS-ABS-AWAY                  PIC S9(05)   VALUE ZERO.
006900
007000 01  WS-CONTADORES.
007100     05  WS-LLAMADAS-COMP             PIC 9(07) COMP VALUE ZERO.
007200     05  WS-RECHAZOS-COMP             PIC 9(07) COMP VALUE ZERO.
007300
007400*    RAW-BYTE DUMP VIEW OF THE CALL/REJECT COUNTERS, SAME HOUSE
007500*    DIAGNOSTIC IDIOM USED IN TEAMLKUP.CBL.
007600 01  WS-CONTADORES-X REDEFINES WS-CONTADORES
007700                                  PIC X(08).
007800
007900 LINKAGE SECTION.
008000 01  LK-VAL-EDGE.
008100     05  LK-ENTRADA.
008200         10  LK-ML-HOME-I             PIC S9(05).
008300         10  LK-ML-AWAY-I             PIC S9(05).
008400         10  LK-PROB-HOME-I           PIC 9V9(04).
008500     05  LK-SALIDA.
008600         10  LK-EDGE-HOME-O           PIC S9V9(04).
008700         10  LK-EDGE-AWAY-O           PIC S9V9(04).
008800         10  LK-VALIDACION-O          PIC X(01).
008900             88  LK-EDGE-VALIDO           VALUE 'S'.
009000             88  LK-EDGE-INVALIDO         VALUE 'N'.
009100         10  LK-MOTIVO-ERROR-O.
009200             15  LK-COD-ERROR-O       PIC X(02).
009300             15  LK-DES-ERROR-O       PIC X(40).
009400
009500*    RAW-BYTE DUMP VIEW OF THE MOTIVE-CODE AREA, SAME PURPOSE AS
009600*    THE OTHER SUBPROGRAMS' DUMP REDEFINES.
009700     05  LK-MOTIVO-ERROR-X REDEFINES LK-MOTIVO-ERROR-O
009800                                  PIC X(42).
009900
010000*----------------------------------------------------------------*
010100 PROCEDURE DIVISION USING LK-VAL-EDGE.
010200*----------------------------------------------------------------*
010300
010400     ADD 1 TO WS-LLAMADAS-COMP.
010500
010600     PERFORM 1000-VALIDAR-ENTRADA
010700        THRU 1000-VALIDAR-ENTRADA-FIN.
010800
010900     IF VALIDACION-OK
011000         PERFORM 2000-CALC-EDGE-VIG
011100            THRU 2000-CALC-EDGE-VIG-FIN
011200     ELSE
011300         ADD 1 TO WS-RECHAZOS-COMP
011400         MOVE ZERO TO LK-EDGE-HOME-O LK-EDGE-AWAY-O
011500         SET LK-EDGE-INVALIDO TO TRUE
011600     END-IF.
011700
011800     EXIT PROGRAM.
011900*----------------------------------------------------------------*
012000 1000-VALIDAR-ENTRADA.
012100
012200     SET VALIDACION-OK TO TRUE.
012300     MOVE '00' TO LK-COD-ERROR-O.
012400     MOVE SPACES TO LK-DES-ERROR-O.
012500
012600     IF LK-ML-HOME-I = ZERO OR LK-ML-AWAY-I = ZERO
012700         SET VALIDACION-NOTOK TO TRUE
012800         MOVE '10' TO LK-COD-ERROR-O
012900         MOVE 'MONEYLINE EN CERO NO ES UN PRECIO VALIDO'
013000           TO LK-DES-ERROR-O
013100     END-IF.
013200
013300     IF LK-ML-HOME-I > ZERO AND LK-ML-HOME-I < 100
013400         SET VALIDACION-NOTOK TO TRUE
013500         MOVE '11' TO LK-COD-ERROR-O
013600         MOVE 'MONEYLINE HOME FUERA DE RANGO AMERICANO'
013700           TO LK-DES-ERROR-O
013800     END-IF.
013900
014000     IF LK-ML-AWAY-I > ZERO AND LK-ML-AWAY-I < 100
014100         SET VALIDACION-NOTOK TO TRUE
014200         MOVE '12' TO LK-COD-ERROR-O
014300         MOVE 'MONEYLINE AWAY FUERA DE RANGO AMERICANO'
014400           TO LK-DES-ERROR-O
014500     END-IF.
014600
014700 1000-VALIDAR-ENTRADA-FIN.
014800     EXIT.
014900*----------------------------------------------------------------*
015000 2000-CALC-EDGE-VIG.
015100*    PH = IMPLIED(HOME ML), PA = IMPLIED(AWAY ML) - EACH SIDE
015200*    ROUNDED TO ITS OWN PROBABILITY, THEN BOTH RE-SCALED SO
015300*    THEY SUM TO 1.0000 (STRIPS OUT THE BOOK'S VIGORISH).
015400
015500     PERFORM 2100-PROB-IMPLICITA-HOME
015600        THRU 2100-PROB-IMPLICITA-HOME-FIN.
015700
015800     PERFORM 2200-PROB-IMPLICITA-AWAY
015900        THRU 2200-PROB-IMPLICITA-AWAY-FIN.
016000
016100     COMPUTE WS-SUMA-IMPLICITAS ROUNDED = WS-PH + WS-PA.
016200
016300     IF WS-SUMA-IMPLICITAS NOT > ZERO                             CR-102  
016400         MOVE ZERO TO LK-EDGE-HOME-O LK-EDGE-AWAY-O
016500         SET LK-EDGE-INVALIDO TO TRUE
016600         MOVE '20' TO LK-COD-ERROR-O
016700         MOVE 'SUMA DE PROBABILIDADES IMPLICITAS EN CERO'
016800           TO LK-DES-ERROR-O
016900         GO TO 2000-CALC-EDGE-VIG-FIN
017000     END-IF.
017100
017200     COMPUTE WS-PH-NORM ROUNDED = WS-PH / WS-SUMA-IMPLICITAS.
017300     COMPUTE WS-PA-NORM ROUNDED = WS-PA / WS-SUMA-IMPLICITAS.
017400
017500     COMPUTE LK-EDGE-HOME-O ROUNDED =
017600             LK-PROB-HOME-I - WS-PH-NORM.
017700     COMPUTE LK-EDGE-AWAY-O ROUNDED =
017800             (1 - LK-PROB-HOME-I) - WS-PA-NORM.
017900
018000     SET LK-EDGE-VALIDO TO TRUE.
018100
018200 2000-CALC-EDGE-VIG-FIN.
018300     EXIT.
018400*----------------------------------------------------------------*
018500 2100-PROB-IMPLICITA-HOME.
018600
018700     IF LK-ML-HOME-I < ZERO
018800         COMPUTE WS-ABS-HOME = LK-ML-HOME-I * -1
018900         COMPUTE WS-PH ROUNDED =
019000              WS-ABS-HOME / (WS-ABS-HOME + 100)
019100     ELSE
019200         COMPUTE WS-PH ROUNDED = 100 / (LK-ML-HOME-I + 100)
019300     END-IF.
019400
019500 2100-PROB-IMPLICITA-HOME-FIN.
019600     EXIT.
019700*----------------------------------------------------------------*
019800 2200-PROB-IMPLICITA-AWAY.
019900
020000     IF LK-ML-AWAY-I < ZERO
020100         COMPUTE WS-ABS-AWAY = LK-ML-AWAY-I * -1
020200         COMPUTE WS-PA ROUNDED =
020300              WS-ABS-AWAY / (WS-ABS-AWAY + 100)
020400     ELSE
020500         COMPUTE WS-PA ROUNDED = 100 / (LK-ML-AWAY-I + 100)
020600     END-IF.
020700
020800 2200-PROB-IMPLICITA-AWAY-FIN.
020900     EXIT.
021000*----------------------------------------------------------------*
021100 END PROGRAM SNGLEDGE.
