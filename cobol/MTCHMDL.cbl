000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    MTCHMDL.
000400 AUTHOR.        R BALSIMEL.
000500 INSTALLATION.  MIDLAND SPORTS DATA CENTER - DATA PROCESSING.
000600 DATE-WRITTEN.  11/01/1987.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*----------------------------------------------------------------*
001000*  CHANGE LOG                                                    *
001100*----------------------------------------------------------------*
001200*  11/01/1987  R.B.  ORIG    ORIGINAL SUBPROGRAM - PROJECTS ONE  *
001300*                            MATCHUP FROM THE TWO TEAM-PROFILE   *
001400*                            RECORDS SUPPLIED BY THE CALLER.     *
001500*                            CALLED ONCE PER GAME FROM DLYANLZ.  *
001600*  27/02/1987  R.B.  CR-109  ADDED THE STRENGTH-OF-SCHEDULE      *
001700*                            ADJUSTMENT TO OFFENSIVE/DEFENSIVE   *
001800*                            EFFICIENCY - RAW SEASON PPP WAS     *
001900*                            OVER-RATING TEAMS ON WEAK SLATES.   *
002000*  14/06/1988  C.P.  CR-198  SWITCHED THE TEMPO CALCULATION FROM *
002100*                            A SIMPLE AVERAGE TO A HARMONIC MEAN *
002200*                            OF THE TWO TEAMS' PACE - MATCHES    *
002300*                            THE POSSESSION-COUNT MATH BETTER.   *
002400*  30/03/1990  T.M.  CR-244  ADDED THE RECENT-FORM BLEND (85/15) *
002500*                            SO A COLD STREAK MOVES THE NUMBER.  *
002600*  19/11/1992  S.W.  CR-301  UNCERTAINTY BANDS NOW SCALE BY A    *
002700*                            GAMES-PLAYED PENALTY - EARLY-SEASON *
002800*                            PROJECTIONS WERE TOO CONFIDENT.     *
002900*  08/05/1995  S.W.  CR-360  LOGISTIC WIN PROBABILITY REPLACED   *
003000*                            THE OLD STRAIGHT-LINE SPREAD-TO-    *
003100*                            PROBABILITY TABLE LOOKUP.           *
003200*  30/12/1998  T.M.  Y2K-118 REVIEWED FOR YEAR 2000 READINESS -  *
003300*                            NO DATE FIELDS ON THIS RECORD, NO   *
003400*                            CHANGE REQUIRED.                    *
003500*  22/10/2002  D.O.  CR-495  90% CONFIDENCE BANDS ADDED FOR THE  *
003600*                            VALUE FINDER'S NORMAL-CDF WORK.     *
003700*----------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500
004600*----------------------------------------------------------------*
004700*    MODEL CONSTANTS (CR-109, CR-198, CR-360)                    *
004800*----------------------------------------------------------------*
004900 77  WS-LEAGUE-AVG-PPP        PIC S9V9(04) COMP-3 VALUE 1.0000.
005000 77  WS-HOME-ADV              PIC S9V9(04) COMP-3 VALUE 0.045.
005100 77  WS-LOGISTIC-K            PIC S9V9(04) COMP-3 VALUE 0.175.
005200 77  WS-Z-90                  PIC S9V9(04) COMP-3 VALUE 1.645.    CR-495  
005300 77  WS-LEAGUE-AVG-FTA        PIC S9(03)V9(02) COMP-3 VALUE 18.00.
005400 77  WS-TEMPO-FLOOR           PIC S9(03)V9(02) COMP-3 VALUE 65.00.CR-198  
005500 77  WS-STD-FLOOR-PTS         PIC S9(03)V9(02) COMP-3 VALUE 6.00.
005600 77  WS-STD-FLOOR-COMBO       PIC S9(03)V9(02) COMP-3 VALUE 10.00.
005700
005800*----------------------------------------------------------------*
005900*    PER-TEAM WORK TABLE - HOME IS SUBSCRIPT 1, AWAY IS 2        *
006000*----------------------------------------------------------------*
006100 01  WS-EQUIPOS-TABLA.
006200     05  WS-EQ OCCURS 2 TIMES.
006300         10  WS-EQ-ADJ-OFF        PIC S9V9(04) COMP-3.
006400         10  WS-EQ-ADJ-DEF        PIC S9V9(04) COMP-3.
006500         10  WS-EQ-PPP            PIC S9V9(04) COMP-3.
006600         10  WS-EQ-PTS            PIC S9(03)V9(02) COMP-3.
006700         10  WS-EQ-STD            PIC S9(03)V9(02) COMP-3.
006800         10  WS-EQ-FTA            PIC S9(03)V9(02) COMP-3.
006900         10  FILLER               PIC X(02).
007000
007100*    NAMED ALIASES OF THE TABLE ABOVE FOR THE READABILITY OF THE
007200*    FORMULA PARAGRAPHS - SAME IDIOM AS PROJECT.CPY'S CI ALIASES.
007300 01  WS-EQUIPOS-NOMBRADA REDEFINES WS-EQUIPOS-TABLA.
007400     05  WS-HOME-ADJ-OFF          PIC S9V9(04) COMP-3.
007500     05  WS-HOME-ADJ-DEF          PIC S9V9(04) COMP-3.
007600     05  WS-HOME-PPP              PIC S9V9(04) COMP-3.
007700     05  WS-HOME-PTS              PIC S9(03)V9(02) COMP-3.
007800     05  WS-HOME-STD              PIC S9(03)V9(02) COMP-3.
007900     05  WS-HOME-FTA              PIC S9(03)V9(02) COMP-3.
008000     05  FILLER                   PIC X(02).
008100     05  WS-AWAY-ADJ-OFF          PIC S9V9(04) COMP-3.
008200     05  WS-AWAY-ADJ-DEF          PIC S9V9(04) COMP-3.
008300     05  WS-AWAY-PPP              PIC S9V9(04) COMP-3.
008400     05  WS-AWAY-PTS              PIC S9(03)V9(02) COMP-3.
008500     05  WS-AWAY-STD              PIC S9(03)V9(02) COMP-3.
008600     05  WS-AWAY-FTA              PIC S9(03)V9(02) COMP-3.
008700     05  FILLER                   PIC X(02).
008800
008900 01  WS-TEMPO-CALC.
009000     05  WS-TEMPO                 PIC S9(03)V9(02) COMP-3.
009100     05  WS-PENALTY-HOME          PIC S9V9(04) COMP-3.
009200     05  WS-PENALTY-AWAY          PIC S9V9(04) COMP-3.
009300     05  WS-MATCHUP-PPP-HOME      PIC S9V9(04) COMP-3.
009400     05  WS-MATCHUP-PPP-AWAY      PIC S9V9(04) COMP-3.
009500     05  WS-RECENT-HOME           PIC S9V9(04) COMP-3.
009600     05  WS-RECENT-AWAY           PIC S9V9(04) COMP-3.
009700     05  FILLER                   PIC X(02).
009800
009900 01  WS-RESULTADO-CALC.
010000     05  WS-TOTAL                 PIC S9(03)V9(02) COMP-3.
010100     05  WS-SPREAD                PIC S9(03)V9(02) COMP-3.
010200     05  WS-TOTAL-STD             PIC S9(03)V9(02) COMP-3.
010300     05  WS-SPREAD-STD            PIC S9(03)V9(02) COMP-3.
010400     05  WS-SUMA-CUADRADOS        PIC S9(05)V9(04) COMP-3.
010500     05  WS-HOME-WIN-PROB         PIC S9V9(04) COMP-3.
010600     05  WS-DENOMINADOR-LOG       PIC S9(03)V9(04) COMP-3.
010700     05  WS-EXPONENTE             PIC S9(03)V9(04) COMP-3.
010800     05  FILLER                   PIC X(02).
010900
011000 01  WS-CI-TABLA.
011100     05  WS-CI OCCURS 4 TIMES.
011200         10  WS-CI-LO             PIC S9(03)V9(02) COMP-3.
011300         10  WS-CI-HI             PIC S9(03)V9(02) COMP-3.
011400         10  FILLER               PIC X(02).
011500
011600*    NAMED ALIASES OF THE CONFIDENCE-BAND TABLE (SAME IDIOM).
011700 01  WS-CI-NOMBRADA REDEFINES WS-CI-TABLA.
011800     05  WS-HOME-PTS-CI-LO        PIC S9(03)V9(02) COMP-3.
011900     05  WS-HOME-PTS-CI-HI        PIC S9(03)V9(02) COMP-3.
012000     05  FILLER                   PIC X(02).
012100     05  WS-AWAY-PTS-CI-LO        PIC S9(03)V9(02) COMP-3.
012200     05  WS-AWAY-PTS-CI-HI        PIC S9(03)V9(02) COMP-3.
012300     05  FILLER                   PIC X(02).
012400     05  WS-TOTAL-CI-LO           PIC S9(03)V9(02) COMP-3.
012500     05  WS-TOTAL-CI-HI           PIC S9(03)V9(02) COMP-3.
012600     05  FILLER                   PIC X(02).
012700     05  WS-SPREAD-CI-LO          PIC S9(03)V9(02) COMP-3.
012800     05  WS-SPREAD-CI-HI          PIC S9(03)V9(02) COMP-3.
012900     05  FILLER                   PIC X(02).
013000
013100 01  WS-MATH-PARMS.
013200     05  WS-MATH-OPER             PIC X(04).
013300     05  WS-MATH-INPUT            PIC S9(05)V9(08) COMP-3.
013400     05  WS-MATH-RESULT           PIC S9(05)V9(08) COMP-3.
013500     05  FILLER                   PIC X(02).
013600
013700*    RAW-BYTE DIAGNOSTIC VIEW OF THE MATHUTIL CALL PARAMETERS,
013800*    SNAPPED TO THE JOB LOG WHEN A CALL RETURNS A ZERO RESULT
013900*    ON A NON-ZERO INPUT (SUSPECTED MATHUTIL FAILURE).
014000 01  WS-MATH-PARMS-X REDEFINES WS-MATH-PARMS
014100                                  PIC X(20).
014200
014300 LINKAGE SECTION.
014400     COPY TMPROF REPLACING ==WS-TEAM-PROFILE-REC== BY
014500                           ==LK-HOME-PERFIL==,
014600                           LEADING ==TP-== BY ==LKH-==.
014700
014800     COPY TMPROF REPLACING ==WS-TEAM-PROFILE-REC== BY
014900                           ==LK-AWAY-PERFIL==,
015000                           LEADING ==TP-== BY ==LKA-==.
015100
015200     COPY PROJECT REPLACING ==WS-PROJECTION-REC== BY
015300                            ==LK-PROYECCION==,
015400                            ==WS-PROJECTION-CI-R== BY
015500                            ==LK-PROYECCION-CI-R==,
015600                            LEADING ==PJ-== BY ==LKP-==.
015700
015800*----------------------------------------------------------------*
015900 PROCEDURE DIVISION USING LK-HOME-PERFIL, LK-AWAY-PERFIL,
016000                          LK-PROYECCION.
016100*----------------------------------------------------------------*
016200
016300     MOVE LKH-TEAM TO LKP-HOME.
016400     MOVE LKA-TEAM TO LKP-AWAY.
016500
016600     PERFORM 1100-AJUSTAR-EFICIENCIA
016700        THRU 1100-AJUSTAR-EFICIENCIA-FIN.
016800
016900     PERFORM 1200-CALC-TEMPO
017000        THRU 1200-CALC-TEMPO-FIN.
017100
017200     PERFORM 1300-CALC-PPP-PROYECTADO
017300        THRU 1300-CALC-PPP-PROYECTADO-FIN.
017400
017500     PERFORM 1400-CALC-PUNTOS
017600        THRU 1400-CALC-PUNTOS-FIN.
017700
017800     PERFORM 1500-CALC-INTENTOS-TL
017900        THRU 1500-CALC-INTENTOS-TL-FIN.
018000
018100     PERFORM 1600-CALC-INCERTIDUMBRE
018200        THRU 1600-CALC-INCERTIDUMBRE-FIN.
018300
018400     PERFORM 1700-CALC-PROB-VICTORIA
018500        THRU 1700-CALC-PROB-VICTORIA-FIN.
018600
018700     PERFORM 1800-CALC-INTERVALO
018800        THRU 1800-CALC-INTERVALO-FIN.
018900
019000     PERFORM 1900-EMPACAR-SALIDA
019100        THRU 1900-EMPACAR-SALIDA-FIN.
019200
019300     EXIT PROGRAM.
019400*----------------------------------------------------------------*
019500 1100-AJUSTAR-EFICIENCIA.
019600*    ADJ-OFF = OFF-PPP + (1.0 - SOS-DEF-PPP) WHEN SOS-DEF-PPP > 0
019700*    ADJ-DEF = DEF-PPP + (1.0 - SOS-OFF-PPP) WHEN SOS-OFF-PPP > 0
019800
019900     IF LKH-SOS-DEF-PPP > ZERO
020000         COMPUTE WS-HOME-ADJ-OFF ROUNDED =
020100                 LKH-OFF-PPP + (WS-LEAGUE-AVG-PPP -
020200                                LKH-SOS-DEF-PPP)
020300     ELSE
020400         MOVE LKH-OFF-PPP TO WS-HOME-ADJ-OFF
020500     END-IF.
020600
020700     IF LKH-SOS-OFF-PPP > ZERO
020800         COMPUTE WS-HOME-ADJ-DEF ROUNDED =
020900                 LKH-DEF-PPP + (WS-LEAGUE-AVG-PPP -
021000                                LKH-SOS-OFF-PPP)
021100     ELSE
021200         MOVE LKH-DEF-PPP TO WS-HOME-ADJ-DEF
021300     END-IF.
021400
021500     IF LKA-SOS-DEF-PPP > ZERO
021600         COMPUTE WS-AWAY-ADJ-OFF ROUNDED =
021700                 LKA-OFF-PPP + (WS-LEAGUE-AVG-PPP -
021800                                LKA-SOS-DEF-PPP)
021900     ELSE
022000         MOVE LKA-OFF-PPP TO WS-AWAY-ADJ-OFF
022100     END-IF.
022200
022300     IF LKA-SOS-OFF-PPP > ZERO
022400         COMPUTE WS-AWAY-ADJ-DEF ROUNDED =
022500                 LKA-DEF-PPP + (WS-LEAGUE-AVG-PPP -
022600                                LKA-SOS-OFF-PPP)
022700     ELSE
022800         MOVE LKA-DEF-PPP TO WS-AWAY-ADJ-DEF
022900     END-IF.
023000
023100 1100-AJUSTAR-EFICIENCIA-FIN.
023200     EXIT.
023300*----------------------------------------------------------------*
023400 1200-CALC-TEMPO.
023500*    HARMONIC MEAN OF THE TWO TEAMS' PACE, UNLESS EITHER IS
023600*    ZERO/NEGATIVE, IN WHICH CASE USE THE FLOOR (CR-198).
023700
023800     IF LKH-AVG-POSS NOT > ZERO OR LKA-AVG-POSS NOT > ZERO
023900         MOVE LKH-AVG-POSS TO WS-TEMPO
024000         IF LKA-AVG-POSS > WS-TEMPO
024100             MOVE LKA-AVG-POSS TO WS-TEMPO
024200         END-IF
024300         IF WS-TEMPO-FLOOR > WS-TEMPO
024400             MOVE WS-TEMPO-FLOOR TO WS-TEMPO
024500         END-IF
024600     ELSE
024700         COMPUTE WS-TEMPO ROUNDED =
024800              (2 * LKH-AVG-POSS * LKA-AVG-POSS) /
024900              (LKH-AVG-POSS + LKA-AVG-POSS)
025000     END-IF.
025100
025200 1200-CALC-TEMPO-FIN.
025300     EXIT.
025400*----------------------------------------------------------------*
025500 1300-CALC-PPP-PROYECTADO.
025600*    MATCHUP-PPP = ADJ-OFF(OFFENSE) + ADJ-DEF(DEFENSE) - 1.0
025700*    BLENDED 85% MATCHUP / 15% RECENT FORM; HOME BONUS TO THE
025800*    HOME TEAM'S OFFENSE ONLY (CR-244).
025900
026000     COMPUTE WS-MATCHUP-PPP-HOME ROUNDED =
026100             WS-HOME-ADJ-OFF + WS-AWAY-ADJ-DEF -
026200             WS-LEAGUE-AVG-PPP.
026300
026400     IF LKH-RECENT-OFF-PPP > ZERO
026500         MOVE LKH-RECENT-OFF-PPP TO WS-RECENT-HOME
026600     ELSE
026700         MOVE WS-HOME-ADJ-OFF TO WS-RECENT-HOME
026800     END-IF.
026900
027000     COMPUTE WS-HOME-PPP ROUNDED =
027100             (0.85 * WS-MATCHUP-PPP-HOME) +
027200             (0.15 * WS-RECENT-HOME) + WS-HOME-ADV.
027300
027400     COMPUTE WS-MATCHUP-PPP-AWAY ROUNDED =
027500             WS-AWAY-ADJ-OFF + WS-HOME-ADJ-DEF -
027600             WS-LEAGUE-AVG-PPP.
027700
027800     IF LKA-RECENT-OFF-PPP > ZERO
027900         MOVE LKA-RECENT-OFF-PPP TO WS-RECENT-AWAY
028000     ELSE
028100         MOVE WS-AWAY-ADJ-OFF TO WS-RECENT-AWAY
028200     END-IF.
028300
028400     COMPUTE WS-AWAY-PPP ROUNDED =
028500             (0.85 * WS-MATCHUP-PPP-AWAY) +
028600             (0.15 * WS-RECENT-AWAY).
028700
028800 1300-CALC-PPP-PROYECTADO-FIN.
028900     EXIT.
029000*----------------------------------------------------------------*
029100 1400-CALC-PUNTOS.
029200
029300     COMPUTE WS-HOME-PTS ROUNDED = WS-TEMPO * WS-HOME-PPP.
029400     COMPUTE WS-AWAY-PTS ROUNDED = WS-TEMPO * WS-AWAY-PPP.
029500     COMPUTE WS-TOTAL   ROUNDED = WS-HOME-PTS + WS-AWAY-PTS.
029600     COMPUTE WS-SPREAD  ROUNDED = WS-AWAY-PTS - WS-HOME-PTS.
029700
029800 1400-CALC-PUNTOS-FIN.
029900     EXIT.
030000*----------------------------------------------------------------*
030100 1500-CALC-INTENTOS-TL.
030200*    0.4 OWN AVG FTA + 0.4 OPPONENT'S AVG-OPP-FTA + 0.2 LEAGUE.
030300
030400     COMPUTE WS-HOME-FTA ROUNDED =
030500             (0.4 * LKH-AVG-FTA) + (0.4 * LKA-AVG-OPP-FTA) +
030600             (0.2 * WS-LEAGUE-AVG-FTA).
030700
030800     COMPUTE WS-AWAY-FTA ROUNDED =
030900             (0.4 * LKA-AVG-FTA) + (0.4 * LKH-AVG-OPP-FTA) +
031000             (0.2 * WS-LEAGUE-AVG-FTA).
031100
031200 1500-CALC-INTENTOS-TL-FIN.
031300     EXIT.
031400*----------------------------------------------------------------*
031500 1600-CALC-INCERTIDUMBRE.
031600*    PENALTY = SQRT(30 / MAX(GAMES,1)) PER TEAM, VIA MATHUTIL.
031700
031800     MOVE 'SQRT' TO WS-MATH-OPER.
031900
032000     IF LKH-GAMES > ZERO
032100         COMPUTE WS-MATH-INPUT ROUNDED = 30 / LKH-GAMES
032200     ELSE
032300         MOVE 30 TO WS-MATH-INPUT
032400     END-IF.
032500     CALL 'MATHUTIL' USING WS-MATH-PARMS.
032600     MOVE WS-MATH-RESULT TO WS-PENALTY-HOME.
032700
032800     IF LKA-GAMES > ZERO
032900         COMPUTE WS-MATH-INPUT ROUNDED = 30 / LKA-GAMES
033000     ELSE
033100         MOVE 30 TO WS-MATH-INPUT
033200     END-IF.
033300     CALL 'MATHUTIL' USING WS-MATH-PARMS.
033400     MOVE WS-MATH-RESULT TO WS-PENALTY-AWAY.
033500
033600     COMPUTE WS-HOME-STD ROUNDED =
033700             LKH-PTS-FOR-STD * WS-PENALTY-HOME.
033800     IF WS-STD-FLOOR-PTS > WS-HOME-STD
033900         MOVE WS-STD-FLOOR-PTS TO WS-HOME-STD
034000     END-IF.
034100
034200     COMPUTE WS-AWAY-STD ROUNDED =
034300             LKA-PTS-FOR-STD * WS-PENALTY-AWAY.
034400     IF WS-STD-FLOOR-PTS > WS-AWAY-STD
034500         MOVE WS-STD-FLOOR-PTS TO WS-AWAY-STD
034600     END-IF.
034700
034800     COMPUTE WS-SUMA-CUADRADOS ROUNDED =
034900             (WS-HOME-STD * WS-HOME-STD) +
035000             (WS-AWAY-STD * WS-AWAY-STD).
035100
035200     MOVE 'SQRT' TO WS-MATH-OPER.
035300     MOVE WS-SUMA-CUADRADOS TO WS-MATH-INPUT.
035400     CALL 'MATHUTIL' USING WS-MATH-PARMS.
035500     MOVE WS-MATH-RESULT TO WS-TOTAL-STD.
035600     IF WS-STD-FLOOR-COMBO > WS-TOTAL-STD
035700         MOVE WS-STD-FLOOR-COMBO TO WS-TOTAL-STD
035800     END-IF.
035900
036000     MOVE WS-TOTAL-STD TO WS-SPREAD-STD.
036100
036200 1600-CALC-INCERTIDUMBRE-FIN.
036300     EXIT.
036400*----------------------------------------------------------------*
036500 1700-CALC-PROB-VICTORIA.
036600*    P(HOME) = 1 / (1 + E**(K * SPREAD))  -  E** VIA MATHUTIL.
036700
036800     COMPUTE WS-EXPONENTE ROUNDED = WS-LOGISTIC-K * WS-SPREAD.
036900
037000     MOVE 'EXPN' TO WS-MATH-OPER.
037100     MOVE WS-EXPONENTE TO WS-MATH-INPUT.
037200     CALL 'MATHUTIL' USING WS-MATH-PARMS.
037300
037400     COMPUTE WS-DENOMINADOR-LOG ROUNDED = 1 + WS-MATH-RESULT.
037500
037600     IF WS-DENOMINADOR-LOG NOT > ZERO
037700         MOVE 0.5000 TO WS-HOME-WIN-PROB
037800     ELSE
037900         COMPUTE WS-HOME-WIN-PROB ROUNDED =
038000                 1 / WS-DENOMINADOR-LOG
038100     END-IF.
038200
038300 1700-CALC-PROB-VICTORIA-FIN.
038400     EXIT.
038500*----------------------------------------------------------------*
038600 1800-CALC-INTERVALO.
038700*    90% BAND = VALUE +/- 1.645 * STD, FOR HOME PTS / AWAY PTS /
038800*    TOTAL / SPREAD.
038900
039000     COMPUTE WS-HOME-PTS-CI-LO ROUNDED =
039100             WS-HOME-PTS - (WS-Z-90 * WS-HOME-STD).
039200     COMPUTE WS-HOME-PTS-CI-HI ROUNDED =
039300             WS-HOME-PTS + (WS-Z-90 * WS-HOME-STD).
039400
039500     COMPUTE WS-AWAY-PTS-CI-LO ROUNDED =
039600             WS-AWAY-PTS - (WS-Z-90 * WS-AWAY-STD).
039700     COMPUTE WS-AWAY-PTS-CI-HI ROUNDED =
039800             WS-AWAY-PTS + (WS-Z-90 * WS-AWAY-STD).
039900
040000     COMPUTE WS-TOTAL-CI-LO ROUNDED =
040100             WS-TOTAL - (WS-Z-90 * WS-TOTAL-STD).
040200     COMPUTE WS-TOTAL-CI-HI ROUNDED =
040300             WS-TOTAL + (WS-Z-90 * WS-TOTAL-STD).
040400
040500     COMPUTE WS-SPREAD-CI-LO ROUNDED =
040600             WS-SPREAD - (WS-Z-90 * WS-SPREAD-STD).
040700     COMPUTE WS-SPREAD-CI-HI ROUNDED =
040800             WS-SPREAD + (WS-Z-90 * WS-SPREAD-STD).
040900
041000 1800-CALC-INTERVALO-FIN.
041100     EXIT.
041200*----------------------------------------------------------------*
041300 1900-EMPACAR-SALIDA.
041400
041500     MOVE WS-TEMPO           TO LKP-TEMPO.
041600     MOVE WS-HOME-PPP        TO LKP-HOME-PPP.
041700     MOVE WS-AWAY-PPP        TO LKP-AWAY-PPP.
041800     MOVE WS-HOME-PTS        TO LKP-HOME-PTS.
041900     MOVE WS-AWAY-PTS        TO LKP-AWAY-PTS.
042000     MOVE WS-TOTAL           TO LKP-TOTAL.
042100     MOVE WS-SPREAD          TO LKP-SPREAD.
042200     MOVE WS-HOME-FTA        TO LKP-HOME-FTA.
042300     MOVE WS-AWAY-FTA        TO LKP-AWAY-FTA.
042400     MOVE WS-TOTAL-STD       TO LKP-TOTAL-STD.
042500     MOVE WS-SPREAD-STD      TO LKP-SPREAD-STD.
042600     MOVE WS-HOME-STD        TO LKP-HOME-PTS-STD.
042700     MOVE WS-AWAY-STD        TO LKP-AWAY-PTS-STD.
042800     MOVE WS-HOME-WIN-PROB   TO LKP-HOME-WIN-PROB.
042900     MOVE WS-HOME-PTS-CI-LO  TO LKP-HOME-PTS-CI-LO.
043000     MOVE WS-HOME-PTS-CI-HI  TO LKP-HOME-PTS-CI-HI.
043100     MOVE WS-AWAY-PTS-CI-LO  TO LKP-AWAY-PTS-CI-LO.
043200     MOVE WS-AWAY-PTS-CI-HI  TO LKP-AWAY-PTS-CI-HI.
043300     MOVE WS-TOTAL-CI-LO     TO LKP-TOTAL-CI-LO.
043400     MOVE WS-TOTAL-CI-HI     TO LKP-TOTAL-CI-HI.
043500     MOVE WS-SPREAD-CI-LO    TO LKP-SPREAD-CI-LO.
043600     MOVE WS-SPREAD-CI-HI    TO LKP-SPREAD-CI-HI.
043700
043800 1900-EMPACAR-SALIDA-FIN.
043900     EXIT.
044000*----------------------------------------------------------------*
044100 END PROGRAM MTCHMDL.
