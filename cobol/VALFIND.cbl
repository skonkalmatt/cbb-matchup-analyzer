000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    VALFIND.
000400 AUTHOR.        R GARCIA.
000500 INSTALLATION.  MIDLAND SPORTS DATA CENTER - DATA PROCESSING.
000600 DATE-WRITTEN.  04/02/1988.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*----------------------------------------------------------------*
001000*  CHANGE LOG                                                    *
001100*----------------------------------------------------------------*
001200*  04/02/1988  R.G.  ORIG    ORIGINAL SUBPROGRAM - SCORES ONE    *
001300*                            ODDS ROW AGAINST THE GAME'S         *
001400*                            PROJECTION AND RETURNS A SINGLE     *
001500*                            BET-OPPORTUNITY.  CALLED ONCE PER   *
001600*                            ODDS ROW FROM DLYANLZ.              *
001700*  17/08/1989  R.G.  CR-220  ADDED THE MONEYLINE MARKET (H2H) -  *
001800*                            ORIGINAL SUBMISSION ONLY HANDLED    *
001900*                            SPREADS AND TOTALS.                 *
002000*  12/01/1991  T.M.  CR-275  KELLY FRACTION ADDED, CAPPED AT 5%  *
002100*                            PER THE RISK COMMITTEE'S STANDING   *
002200*                            LIMIT ON A SINGLE-GAME STAKE.       *
002300*  25/09/1993  S.W.  CR-333  SAFETY SCORE AND THE PREFERRED-     *
002400*                            ODDS-RANGE BONUS ADDED SO THE BEST- *
002500*                            BET PASS HAS A SINGLE FIGURE TO     *
002600*                            RANK ON INSTEAD OF EDGE ALONE.      *
002700*  30/12/1998  T.M.  Y2K-118 REVIEWED FOR YEAR 2000 READINESS -  *
002800*                            NO DATE FIELDS ON THIS RECORD, NO   *
002900*                            CHANGE REQUIRED.                    *
003000*  14/03/2000  D.O.  CR-450  NORMAL-CDF APPROXIMATION REPLACED A *
003100*                            CRUDE LINEAR RAMP - THE OLD METHOD  *
003200*                            WAS OVERSTATING WIN PROBABILITY ON  *
003300*                            LARGE Z-SCORES.                     *
003400*----------------------------------------------------------------*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200
004300*----------------------------------------------------------------*
004400*    MODEL CONSTANTS (CR-275, CR-333, CR-450)                    *
004500*----------------------------------------------------------------*
004600 77  WS-STD-FLOOR             PIC S9(03)V9(02) COMP-3 VALUE 10.00.
004700 77  WS-KELLY-CAP             PIC 9V9(04) COMP-3 VALUE 0.0500.    CR-275  
004800 77  WS-EDGE-HIGH             PIC S9V9(04) COMP-3 VALUE 0.1000.
004900 77  WS-EDGE-MEDIUM           PIC S9V9(04) COMP-3 VALUE 0.0500.
005000 77  WS-PREF-LO               PIC S9(05) VALUE -400.
005100 77  WS-PREF-HI               PIC S9(05) VALUE -250.
005200*    ABRAMOWITZ & STEGUN 7.1.26 RATIONAL APPROXIMATION CONSTANTS.
005300 77  WS-CDF-P                 PIC S9V9(07) COMP-3 VALUE 0.3275911.
005400 77  WS-CDF-A1                PIC S9V9(06) COMP-3 VALUE 0.254829.
005500 77  WS-CDF-A2                PIC S9V9(06) COMP-3 VALUE -0.284497.
005600 77  WS-CDF-A3                PIC S9(01)V9(06) COMP-3
005700                                              VALUE 1.421414.
005800 77  WS-CDF-A4                PIC S9(01)V9(06) COMP-3
005900                                              VALUE -1.453152.
006000 77  WS-CDF-A5                PIC S9V9(06) COMP-3 VALUE 1.061405.
006100
006200 01  WS-CALC-AREA.
006300     05  WS-MODEL-VALUE        PIC S9(03)V9(02) COMP-3.
006400     05  WS-LINEA              PIC S9(03)V9(02) COMP-3.
006500     05  WS-STD-USADO          PIC S9(03)V9(02) COMP-3.
006600     05  WS-Z                  PIC S9(03)V9(04) COMP-3.
006700     05  WS-Z-ABS              PIC S9(03)V9(04) COMP-3.
006800     05  WS-SIGNO-Z            PIC S9(01) COMP-3.
006900     05  FILLER                PIC X(02).
007000
007100*    RAW-BYTE DIAGNOSTIC VIEW OF THE Z-SCORE WORK AREA, SAME
007200*    HOUSE IDIOM USED IN THE OTHER RATING SUBPROGRAMS.
007300 01  WS-CALC-AREA-X REDEFINES WS-CALC-AREA
007400                                  PIC X(20).
007500
007600 01  WS-CDF-WORK.
007700     05  WS-CDF-T              PIC S9V9(08) COMP-3.
007800     05  WS-CDF-POLY           PIC S9V9(08) COMP-3.
007900     05  WS-CDF-EXP-ARG        PIC S9(03)V9(08) COMP-3.
008000     05  WS-CDF-EXP-VAL        PIC S9(05)V9(08) COMP-3.
008100*    CDF IS ALWAYS 0 THRU 1 SO THE RESULT IS CARRIED UNSIGNED -
008200*    LETS THE CALLING PARAGRAPHS MOVE IT STRAIGHT INTO A 9V9(04)
008300*    LINKAGE FIELD WITH NO SEPARATE SIGN-STRIPPING STEP.
008400     05  WS-CDF-RESULT         PIC 9V9(08) COMP-3.
008500     05  FILLER                PIC X(02).
008600
008700 01  WS-KELLY-AREA.
008800     05  WS-KELLY-B            PIC S9V9(04) COMP-3.
008900     05  WS-KELLY-RAW          PIC S9V9(04) COMP-3.
009000     05  WS-ABS-ODDS           PIC S9(05).
009100     05  FILLER                PIC X(02).
009200
009300*    RAW-BYTE DIAGNOSTIC VIEW OF THE KELLY WORK AREA.
009400 01  WS-KELLY-AREA-X REDEFINES WS-KELLY-AREA
009500                                  PIC X(13).
009600
009700 01  WS-MATH-PARMS.
009800     05  WS-MATH-OPER          PIC X(04).
009900     05  WS-MATH-INPUT         PIC S9(05)V9(08) COMP-3.
010000     05  WS-MATH-RESULT        PIC S9(05)V9(08) COMP-3.
010100     05  FILLER                PIC X(02).
010200
010300*    RAW-BYTE DIAGNOSTIC VIEW, SAME PURPOSE AS MTCHMDL'S OWN
010400*    COPY OF THIS REDEFINE - KEPT LOCAL RATHER THAN SHARED SO
010500*    EACH SUBPROGRAM'S DUMP TRAP IS SELF-CONTAINED.
010600 01  WS-MATH-PARMS-X REDEFINES WS-MATH-PARMS
010700                                  PIC X(20).
010800
010900 LINKAGE SECTION.
011000 01  LK-ENTRADA.
011100     COPY PROJECT REPLACING ==01  WS-PROJECTION-REC== BY
011200                            ==05  LK-EN-PJ==,
011300                            ==01  WS-PROJECTION-CI-R REDEFINES
011400                            WS-PROJECTION-REC== BY
011500                            ==05  LK-EN-PJ-CI-R REDEFINES
011600                            LK-EN-PJ==,
011700                            LEADING ==PJ-== BY ==LKE-==.
011800     COPY ODDSREC REPLACING ==01  WS-ODDS-REC== BY
011900                            ==05  LK-EN-ODDS==,
012000                            LEADING ==OD-== BY ==LKO-==.
012100     05  LK-EN-ES-LOCAL        PIC X(01).
012200         88  LKE-EQUIPO-ES-HOME    VALUE 'H'.
012300         88  LKE-EQUIPO-ES-AWAY    VALUE 'A'.
012400
012500 01  LK-SALIDA.
012600     COPY BETOPP REPLACING LEADING ==BO-== BY ==LKS-==.
012700     05  LK-SAL-VALIDO         PIC X(01).
012800         88  LKS-BET-VALIDO        VALUE 'S'.
012900         88  LKS-BET-INVALIDO      VALUE 'N'.
013000
013100*----------------------------------------------------------------*
013200 PROCEDURE DIVISION USING LK-ENTRADA, LK-SALIDA.
013300*----------------------------------------------------------------*
013400
013500     INITIALIZE LK-SALIDA.
013600     SET LKS-BET-VALIDO TO TRUE.
013700
013800     EVALUATE TRUE
013900         WHEN LKO-MARKET-SPREADS
014000              PERFORM 1200-ANALIZAR-SPREAD
014100                 THRU 1200-ANALIZAR-SPREAD-FIN
014200         WHEN LKO-MARKET-TOTALS
014300              PERFORM 1300-ANALIZAR-TOTAL
014400                 THRU 1300-ANALIZAR-TOTAL-FIN
014500         WHEN LKO-MARKET-H2H
014600              PERFORM 1400-ANALIZAR-MONEYLINE
014700                 THRU 1400-ANALIZAR-MONEYLINE-FIN
014800         WHEN OTHER
014900              SET LKS-BET-INVALIDO TO TRUE
015000     END-EVALUATE.
015100
015200     IF LKS-BET-VALIDO
015300         PERFORM 1600-CALC-KELLY
015400            THRU 1600-CALC-KELLY-FIN
015500         PERFORM 1700-CALC-SEGURIDAD
015600            THRU 1700-CALC-SEGURIDAD-FIN
015700         PERFORM 1800-CALC-CONFIANZA
015800            THRU 1800-CALC-CONFIANZA-FIN
015900     END-IF.
016000
016100     EXIT PROGRAM.
016200*----------------------------------------------------------------*
016300 1100-PROB-IMPLICITA.
016400*    NEGATIVE ODDS: |ODDS|/(|ODDS|+100).  POSITIVE: 100/(ODDS+100)
016500
016600     IF LKO-PRICE < ZERO
016700         COMPUTE WS-ABS-ODDS = LKO-PRICE * -1
016800         COMPUTE LKS-IMPLIED-PROB ROUNDED =
016900                 WS-ABS-ODDS / (WS-ABS-ODDS + 100)
017000     ELSE
017100         COMPUTE LKS-IMPLIED-PROB ROUNDED =
017200                 100 / (LKO-PRICE + 100)
017300     END-IF.
017400
017500 1100-PROB-IMPLICITA-FIN.
017600     EXIT.
017700*----------------------------------------------------------------*
017800 1200-ANALIZAR-SPREAD.
017900
018000     MOVE 'SPREAD'  TO LKS-BET-TYPE.
018100     MOVE LKO-BOOK  TO LKS-BOOKMAKER.
018200     MOVE LKO-POINT TO LKS-BOOK-LINE.
018300     MOVE LKO-PRICE TO LKS-BOOK-ODDS.
018400
018500     IF LKE-EQUIPO-ES-HOME
018600         MOVE 'HOME' TO LKS-BET-SIDE
018700         COMPUTE WS-MODEL-VALUE ROUNDED =
018800                 LKE-HOME-PTS - LKE-AWAY-PTS
018900         COMPUTE WS-LINEA ROUNDED = LKO-POINT * -1
019000     ELSE
019100         MOVE 'AWAY' TO LKS-BET-SIDE
019200         COMPUTE WS-MODEL-VALUE ROUNDED =
019300                 LKE-AWAY-PTS - LKE-HOME-PTS
019400         COMPUTE WS-LINEA ROUNDED = LKO-POINT * -1
019500     END-IF.
019600
019700     MOVE LKE-SPREAD-STD TO WS-STD-USADO.
019800
019900     PERFORM 1500-FUNCION-NORMAL
020000        THRU 1500-FUNCION-NORMAL-FIN.
020100
020200     MOVE WS-CDF-RESULT TO LKS-MODEL-WIN-PROB.
020300     MOVE WS-MODEL-VALUE      TO LKS-MODEL-PROJ.
020400     COMPUTE LKS-EDGE-POINTS ROUNDED = WS-MODEL-VALUE - WS-LINEA.
020500
020600     PERFORM 1100-PROB-IMPLICITA
020700        THRU 1100-PROB-IMPLICITA-FIN.
020800
020900     COMPUTE LKS-EDGE-PCT ROUNDED =
021000             LKS-MODEL-WIN-PROB - LKS-IMPLIED-PROB.
021100
021200 1200-ANALIZAR-SPREAD-FIN.
021300     EXIT.
021400*----------------------------------------------------------------*
021500 1300-ANALIZAR-TOTAL.
021600
021700     MOVE 'TOTAL'   TO LKS-BET-TYPE.
021800     MOVE LKO-BOOK  TO LKS-BOOKMAKER.
021900     MOVE LKO-POINT TO LKS-BOOK-LINE.
022000     MOVE LKO-PRICE TO LKS-BOOK-ODDS.
022100     MOVE LKE-TOTAL-STD TO WS-STD-USADO.
022200     MOVE LKO-POINT TO WS-LINEA.
022300     MOVE LKE-TOTAL TO WS-MODEL-VALUE.
022400
022500     PERFORM 1500-FUNCION-NORMAL
022600        THRU 1500-FUNCION-NORMAL-FIN.
022700
022800     IF LKO-OUTCOME(1:4) = 'OVER'
022900         MOVE 'OVER' TO LKS-BET-SIDE
023000         MOVE WS-CDF-RESULT TO LKS-MODEL-WIN-PROB
023100         COMPUTE LKS-EDGE-POINTS ROUNDED =
023200                 WS-MODEL-VALUE - WS-LINEA
023300     ELSE
023400         MOVE 'UNDER' TO LKS-BET-SIDE
023500         COMPUTE LKS-MODEL-WIN-PROB ROUNDED =
023600                 1 - WS-CDF-RESULT
023700         COMPUTE LKS-EDGE-POINTS ROUNDED =
023800                 WS-LINEA - WS-MODEL-VALUE
023900     END-IF.
024000
024100     MOVE WS-MODEL-VALUE TO LKS-MODEL-PROJ.
024200
024300     PERFORM 1100-PROB-IMPLICITA
024400        THRU 1100-PROB-IMPLICITA-FIN.
024500
024600     COMPUTE LKS-EDGE-PCT ROUNDED =
024700             LKS-MODEL-WIN-PROB - LKS-IMPLIED-PROB.
024800
024900 1300-ANALIZAR-TOTAL-FIN.
025000     EXIT.
025100*----------------------------------------------------------------*
025200 1400-ANALIZAR-MONEYLINE.
025300
025400     MOVE 'MONEYLINE' TO LKS-BET-TYPE.
025500     MOVE LKO-BOOK    TO LKS-BOOKMAKER.
025600     MOVE ZERO        TO LKS-BOOK-LINE.
025700     MOVE LKO-PRICE   TO LKS-BOOK-ODDS.
025800     MOVE ZERO        TO WS-LINEA.
025900     MOVE LKE-SPREAD-STD TO WS-STD-USADO.
026000
026100     IF LKE-EQUIPO-ES-HOME
026200         MOVE 'HOME' TO LKS-BET-SIDE
026300         COMPUTE WS-MODEL-VALUE ROUNDED =
026400                 LKE-HOME-PTS - LKE-AWAY-PTS
026500     ELSE
026600         MOVE 'AWAY' TO LKS-BET-SIDE
026700         COMPUTE WS-MODEL-VALUE ROUNDED =
026800                 LKE-AWAY-PTS - LKE-HOME-PTS
026900     END-IF.
027000
027100     PERFORM 1500-FUNCION-NORMAL
027200        THRU 1500-FUNCION-NORMAL-FIN.
027300
027400     MOVE WS-CDF-RESULT TO LKS-MODEL-WIN-PROB.
027500     MOVE WS-MODEL-VALUE      TO LKS-MODEL-PROJ.
027600     MOVE WS-MODEL-VALUE      TO LKS-EDGE-POINTS.
027700
027800     PERFORM 1100-PROB-IMPLICITA
027900        THRU 1100-PROB-IMPLICITA-FIN.
028000
028100     COMPUTE LKS-EDGE-PCT ROUNDED =
028200             LKS-MODEL-WIN-PROB - LKS-IMPLIED-PROB.
028300
028400 1400-ANALIZAR-MONEYLINE-FIN.
028500     EXIT.
028600*----------------------------------------------------------------*
028700 1500-FUNCION-NORMAL.
028800*    Z = (MODEL - LINE) / STD (STD FORCED TO 10.00 IF <= 0).
028900*    PHI(Z) VIA THE ABRAMOWITZ & STEGUN 7.1.26 APPROXIMATION,
029000*    USING MATHUTIL FOR THE E** TERM (CR-450).
029100
029200     IF WS-STD-USADO NOT > ZERO
029300         MOVE WS-STD-FLOOR TO WS-STD-USADO
029400     END-IF.
029500
029600     COMPUTE WS-Z ROUNDED =
029700             (WS-MODEL-VALUE - WS-LINEA) / WS-STD-USADO.
029800
029900     IF WS-Z < ZERO
030000         COMPUTE WS-Z-ABS = WS-Z * -1
030100         MOVE -1 TO WS-SIGNO-Z
030200     ELSE
030300         MOVE WS-Z TO WS-Z-ABS
030400         MOVE 1 TO WS-SIGNO-Z
030500     END-IF.
030600
030700     COMPUTE WS-CDF-T ROUNDED =
030800             1 / (1 + (WS-CDF-P * WS-Z-ABS)).
030900
031000     COMPUTE WS-CDF-EXP-ARG ROUNDED = (WS-Z-ABS * WS-Z-ABS) * -1.
031100     MOVE 'EXPN' TO WS-MATH-OPER.
031200     MOVE WS-CDF-EXP-ARG TO WS-MATH-INPUT.
031300     CALL 'MATHUTIL' USING WS-MATH-PARMS.
031400     MOVE WS-MATH-RESULT TO WS-CDF-EXP-VAL.
031500
031600     COMPUTE WS-CDF-POLY ROUNDED =
031700             1 -
031800             (((((WS-CDF-A5 * WS-CDF-T) + WS-CDF-A4) * WS-CDF-T
031900                 + WS-CDF-A3) * WS-CDF-T + WS-CDF-A2) * WS-CDF-T
032000                 + WS-CDF-A1) * WS-CDF-T * WS-CDF-EXP-VAL.
032100
032200     IF WS-SIGNO-Z = 1
032300         COMPUTE WS-CDF-RESULT ROUNDED =
032400                 0.5 + (0.5 * WS-CDF-POLY)
032500     ELSE
032600         COMPUTE WS-CDF-RESULT ROUNDED =
032700                 0.5 - (0.5 * WS-CDF-POLY)
032800     END-IF.
032900
033000 1500-FUNCION-NORMAL-FIN.
033100     EXIT.
033200*----------------------------------------------------------------*
033300 1600-CALC-KELLY.
033400*    B = 100/|ODDS| IF ODDS<0 ELSE ODDS/100.
033500*    KELLY = (B*P - (1-P)) / B, CLAMPED TO [0, 0.05].
033600
033700     IF LKS-BOOK-ODDS < ZERO
033800         COMPUTE WS-ABS-ODDS = LKS-BOOK-ODDS * -1
033900         COMPUTE WS-KELLY-B ROUNDED = 100 / WS-ABS-ODDS
034000     ELSE
034100         COMPUTE WS-KELLY-B ROUNDED = LKS-BOOK-ODDS / 100
034200     END-IF.
034300
034400     IF WS-KELLY-B NOT > ZERO
034500         MOVE ZERO TO LKS-KELLY
034600     ELSE
034700         COMPUTE WS-KELLY-RAW ROUNDED =
034800              ((WS-KELLY-B * LKS-MODEL-WIN-PROB) -
034900               (1 - LKS-MODEL-WIN-PROB)) / WS-KELLY-B
035000         IF WS-KELLY-RAW < ZERO
035100             MOVE ZERO TO LKS-KELLY
035200         ELSE
035300             IF WS-KELLY-RAW > WS-KELLY-CAP
035400                 MOVE WS-KELLY-CAP TO LKS-KELLY
035500             ELSE
035600                 MOVE WS-KELLY-RAW TO LKS-KELLY
035700             END-IF
035800         END-IF
035900     END-IF.
036000
036100     IF LKS-BOOK-ODDS NOT < WS-PREF-LO
036200        AND LKS-BOOK-ODDS NOT > WS-PREF-HI
036300         SET LKS-IN-PREFERRED-RANGE TO TRUE
036400     ELSE
036500         MOVE 'N' TO LKS-PREFERRED
036600     END-IF.
036700
036800 1600-CALC-KELLY-FIN.
036900     EXIT.
037000*----------------------------------------------------------------*
037100 1700-CALC-SEGURIDAD.
037200*    SAFETY = 0.60*WINPROB + 0.25*EDGE + 0.15 IF PREFERRED RANGE.
037300
037400     COMPUTE LKS-SAFETY ROUNDED =
037500             (0.60 * LKS-MODEL-WIN-PROB) +
037600             (0.25 * LKS-EDGE-PCT).
037700
037800     IF LKS-IN-PREFERRED-RANGE
037900         COMPUTE LKS-SAFETY ROUNDED = LKS-SAFETY + 0.15
038000     END-IF.
038100
038200 1700-CALC-SEGURIDAD-FIN.
038300     EXIT.
038400*----------------------------------------------------------------*
038500 1800-CALC-CONFIANZA.
038600
038700     EVALUATE TRUE
038800         WHEN LKS-EDGE-PCT NOT LESS WS-EDGE-HIGH
038900              MOVE 'HIGH' TO LKS-CONFIDENCE
039000         WHEN LKS-EDGE-PCT NOT LESS WS-EDGE-MEDIUM
039100              MOVE 'MEDIUM' TO LKS-CONFIDENCE
039200         WHEN OTHER
039300              MOVE 'LOW' TO LKS-CONFIDENCE
039400     END-EVALUATE.
039500
039600 1800-CALC-CONFIANZA-FIN.
039700     EXIT.
039800*----------------------------------------------------------------*
039900 END PROGRAM VALFIND.
