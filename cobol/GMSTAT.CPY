000100*----------------------------------------------------------------*
000200*  GMSTAT.CPY                                                    *
000300*  GAME-STAT RECORD  -  ONE ROW PER TEAM PER GAME, INPUT TO      *
000400*  STBUILD.  RECORD IS FIXED, 101 BYTES, LINE SEQUENTIAL, THE    *
000500*  FILE IS SORTED BY TEAM THEN BY GAME DATE ASCENDING BEFORE     *
000600*  THIS PROGRAM SEES IT (SEE JCL SORT STEP AHEAD OF STBUILD).    *
000700*----------------------------------------------------------------*
000800 01  WS-GAME-STAT-REC.
000900     05  GS-DATE                     PIC X(10).
001000     05  GS-TEAM                     PIC X(30).
001100     05  GS-OPPONENT                 PIC X(30).
001200     05  GS-PTS-FOR                  PIC 9(03).
001300     05  GS-PTS-AGT                  PIC 9(03).
001400     05  GS-FGA                      PIC 9(03).
001500     05  GS-FTA                      PIC 9(03).
001600     05  GS-ORB                      PIC 9(03).
001700     05  GS-TOV                      PIC 9(03).
001800     05  GS-3PA                      PIC 9(03).
001900     05  GS-3PM                      PIC 9(03).
002000     05  FILLER                      PIC X(07).
