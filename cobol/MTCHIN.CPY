000100*----------------------------------------------------------------*
000200*  MTCHIN.CPY                                                    *
000300*  MATCHUP RECORD  -  ONE PER GAME ON THE DAY'S SLATE, INPUT     *
000400*  TO DLYANLZ.  FILE IS LINE SEQUENTIAL, ONE GAME PER LINE.      *
000500*  TEAM NAME FIELDS ARE X(30) TO MATCH TP-TEAM ON THE TEAM-      *
000600*  PROFILE MASTER (TMPROF.CPY) - THE MATCHUP EXTRACT'S OWN       *
000700*  FEED USES A SHORTER NAME COLUMN, PADDED OUT ON THE WAY IN.    *
000800*----------------------------------------------------------------*
000900 01  WS-MATCHUP-REC.
001000     05  MU-GAME-ID                  PIC X(10).
001100     05  MU-DATE                     PIC X(10).
001200     05  MU-HOME-TEAM                PIC X(30).
001300     05  MU-AWAY-TEAM                PIC X(30).
001400     05  FILLER                      PIC X(05).
