000100*----------------------------------------------------------------*
000200*  PICKREC.CPY                                                   *
000300*  PICK RECORD  -  ONE LOGGED WAGER ON THE PICKS LEDGER.         *
000400*  WRITTEN BY DLYANLZ AS 'PENDING'; COPIED FORWARD AND GRADED    *
000500*  BY GRADEPCK.  LINE SEQUENTIAL, 200 BYTES.                     *
000600*----------------------------------------------------------------*
000700 01  WS-PICK-REC.
000800     05  PK-GAME-ID                  PIC X(10).
000900     05  PK-DATE                     PIC X(10).
001000     05  PK-GAME                     PIC X(61).
001100     05  PK-BET-TYPE                 PIC X(10).
001200     05  PK-BET-SIDE                 PIC X(05).
001300     05  PK-BOOKMAKER                PIC X(20).
001400     05  PK-LINE                     PIC S9(03)V9(01).
001500     05  PK-ODDS                     PIC S9(05).
001600     05  PK-MODEL-EDGE               PIC S9V9(04).
001700     05  PK-MODEL-WIN-PROB           PIC 9V9(04).
001800     05  PK-KELLY                    PIC 9V9(04).
001900     05  PK-SAFETY                   PIC S9V9(04).
002000     05  PK-STAKE                    PIC 9(03)V9(02).
002100     05  PK-RESULT                   PIC X(07).
002200         88  PK-RESULT-PENDING            VALUE 'PENDING'.
002300         88  PK-RESULT-WIN                VALUE 'WIN'.
002400         88  PK-RESULT-LOSS                VALUE 'LOSS'.
002500         88  PK-RESULT-PUSH                VALUE 'PUSH'.
002600     05  PK-PROFIT                   PIC S9(03)V9(02).
002700     05  FILLER                      PIC X(38).
