000100*----------------------------------------------------------------*
000200*  SUMLINE.CPY                                                   *
000300*  PERFORMANCE SUMMARY REPORT LINE LAYOUTS  -  PRINTED ONCE, AT  *
000400*  THE END OF A GRADEPCK RUN, OVER EVERY NON-PENDING PICK ON     *
000500*  THE LEDGER.  SAME NAMED-GROUP-UNDER-ONE-01 IDIOM AS ANLLINE.  *
000600*----------------------------------------------------------------*
000700 01  WS-SALIDA-RESUMEN.
000800     05  SM-SEPARADOR                PIC X(132) VALUE ALL '='.
000900
001000     05  SM-ENCABEZADO.
001100         10  FILLER                  PIC X(30)
001200                              VALUE 'RESUMEN DE RESULTADOS DE PICKS'.
001300         10  FILLER                  PIC X(102) VALUE SPACES.
001400
001500     05  SM-TOTALES-1.
001600         10  FILLER                  PIC X(19)
001700                                      VALUE 'PICKS CALIFICADOS: '.
001800         10  SM-GRADED               PIC ZZ9.
001900         10  FILLER                  PIC X(18)
002000                                      VALUE '  RECORD (G-P-E): '.
002100         10  SM-WINS                 PIC ZZ9.
002200         10  FILLER                  PIC X(01) VALUE '-'.
002300         10  SM-LOSSES               PIC ZZ9.
002400         10  FILLER                  PIC X(01) VALUE '-'.
002500         10  SM-PUSHES               PIC ZZ9.
002600         10  FILLER                  PIC X(22)
002700                                      VALUE '  PORCENTAJE ACIERTO: '.
002800         10  SM-WINRATE              PIC ZZ9.9.
002900         10  FILLER                  PIC X(01) VALUE '%'.
003000         10  FILLER                  PIC X(53) VALUE SPACES.
003100
003200     05  SM-TOTALES-2.
003300         10  FILLER                  PIC X(29)
003400                              VALUE '  GANANCIA TOTAL (UNIDADES): '.
003500         10  SM-PROFIT               PIC +ZZZ9.99.
003600         10  FILLER                  PIC X(16)
003700                                      VALUE '  ROI POR PICK: '.
003800         10  SM-ROI                  PIC +Z9.99.
003900         10  FILLER                  PIC X(17)
004000                                      VALUE '  EDGE PROMEDIO: '.
004100         10  SM-AVGEDGE              PIC +Z9.9.
004200         10  FILLER                  PIC X(01) VALUE '%'.
004300         10  FILLER                  PIC X(22)
004400                                      VALUE '  SEGURIDAD PROMEDIO: '.
004500         10  SM-AVGSAFE              PIC +Z9.99.
004600         10  FILLER                  PIC X(22) VALUE SPACES.
