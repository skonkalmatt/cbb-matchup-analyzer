000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    STBUILD.
000400 AUTHOR.        N BERGOTTI.
000500 INSTALLATION.  MIDLAND SPORTS DATA CENTER - DATA PROCESSING.
000600 DATE-WRITTEN.  01/09/1986.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*----------------------------------------------------------------*
001000*  CHANGE LOG                                                    *
001100*----------------------------------------------------------------*
001200*  01/09/1986  N.B.  ORIG    ORIGINAL BATCH - TWO PASSES OVER    *
001300*                            THE NIGHTLY BOX-SCORE EXTRACT.      *
001400*                            PASS 1 TURNS EACH TEAM'S GAME ROWS  *
001500*                            INTO POSSESSION AND EFFICIENCY      *
001600*                            AVERAGES ON THE TEAM-PROFILE        *
001700*                            MASTER; PASS 2 FOLDS IN A CRUDE     *
001800*                            STRENGTH-OF-SCHEDULE FIGURE.        *
001900*  15/10/1986  N.B.  CR-050  ADDED THE 'RECENT FORM' FIELDS -    *
002000*                            THE SCOUTING DESK WANTED A HOT/COLD *
002100*                            READ, NOT JUST A SEASON AVERAGE.    *
002200*                            LAST 5 GAMES CARRIED IN A SMALL     *
002300*                            SLIDING TABLE, OLDEST DROPPED OFF.  *
002400*  12/01/1987  R.H.  CR-095  OPPONENT FREE-THROW-ATTEMPT FIGURE  *
002500*                            WAS JUST THE TEAM'S OWN FTA AVERAGE *
002600*                            - REPLACED WITH A REAL LOOKUP OF    *
002700*                            THE OPPOSING TEAM'S OWN FTA ON THE  *
002800*                            SAME GAME DATE, VIA A SCRATCH INDEX *
002900*                            BUILT IN A NEW FIRST PASS OVER THE  *
003000*                            BOX-SCORE FILE (GAME-FTA-IDX).      *
003100*  20/11/1988  R.H.  CR-190  STRENGTH-OF-SCHEDULE REDONE AS A    *
003200*                            THIRD PASS THAT AVERAGES EACH TEAM' *
003300*                            S DISTINCT OPPONENTS' OWN PROFILES  *
003400*                            RATHER THAN THE OLD FLAT LEAGUE-    *
003500*                            AVERAGE FUDGE FACTOR.  DISTINCT     *
003600*                            OPPONENT PAIRS NOW CARRIED ON A     *
003700*                            SCRATCH FILE (OPP-SCRATCH) SO PASS  *
003800*                            3 CAN CONTROL-BREAK ON TEAM WITHOUT *
003900*                            RE-SORTING THE BOX SCORES.          *
004000*  03/06/1990  T.M.  CR-260  TEMPO AND SCORING SPREADS WERE      *
004100*                            COMPUTED WITH THE POPULATION (N)    *
004200*                            DIVISOR - STATS CLASS INTERN        *
004300*                            POINTED OUT THIS UNDERSTATES        *
004400*                            SPREAD ON A SHORT SCHEDULE.  MOVED  *
004500*                            TO THE SAMPLE (N-1) DIVISOR, ZERO   *
004600*                            WHEN A TEAM HAS ONE GAME OR FEWER.  *
004700*  30/12/1998  T.M.  Y2K-118 REVIEWED FOR YEAR 2000 READINESS -  *
004800*                            GAME DATE CARRIED AS TEXT THROUGH-  *
004900*                            OUT, NEVER WINDOWED OR COMPARED AS  *
005000*                            A TWO-DIGIT YEAR.  NO CHANGE.       *
005100*  14/03/2002  S.W.  CR-495  A HANDFUL OF GAME ROWS WITH ONLY    *
005200*                            AIR-BALLED THREES (FGA = 3PM) BLEW  *
005300*                            UP THE OFFENSIVE-REBOUND-PCT RATIO  *
005400*                            - GUARDED (FGA - 3PM) > ZERO.       *
005500*----------------------------------------------------------------*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400     SELECT GAME-STATS
006500         ASSIGN TO GAMESTAT
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FS-GAMESTAT.
006800
006900     SELECT GAME-FTA-IDX
007000         ASSIGN TO GAMEFTAX
007100         ORGANIZATION IS INDEXED
007200         ACCESS MODE IS DYNAMIC
007300         RECORD KEY IS GI-DATE-TEAM
007400         FILE STATUS IS FS-GAMEFTAX.
007500
007600     SELECT TEAM-PROFILE-M
007700         ASSIGN TO TEAMPROF
007800         ORGANIZATION IS INDEXED
007900         ACCESS MODE IS DYNAMIC
008000         RECORD KEY IS TP-TEAM
008100         FILE STATUS IS FS-TEAMPROF.
008200
008300     SELECT OPP-SCRATCH
008400         ASSIGN TO OPPSCR
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS FS-OPPSCR.
008700
008800*----------------------------------------------------------------*
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200 FD  GAME-STATS.
009300     COPY GMSTAT.
009400
009500 FD  GAME-FTA-IDX.
009600     COPY GFTAIDX.
009700
009800 FD  TEAM-PROFILE-M.
009900     COPY TMPROF.
010000
010100 FD  OPP-SCRATCH.
010200     COPY OPPSCR.
010300
010400 01  FS-STATUS-AREA.
010500*----------------------------------------------------------------*
010600*   FILE STATUS OF THE FOUR FILES STBUILD TOUCHES                *
010700*----------------------------------------------------------------*
010800     05  FS-GAMESTAT                 PIC X(02).
010900         88  FS-GAMESTAT-OK               VALUE '00'.
011000         88  FS-GAMESTAT-EOF               VALUE '10'.
011100     05  FS-GAMEFTAX                 PIC X(02).
011200         88  FS-GAMEFTAX-OK               VALUE '00'.
011300         88  FS-GAMEFTAX-DUP-KEY          VALUE '22'.
011400         88  FS-GAMEFTAX-NO-ENCONTRADO    VALUE '23'.
011500     05  FS-TEAMPROF                 PIC X(02).
011600         88  FS-TEAMPROF-OK               VALUE '00'.
011700         88  FS-TEAMPROF-NO-ENCONTRADO    VALUE '23'.
011800     05  FS-OPPSCR                   PIC X(02).
011900         88  FS-OPPSCR-OK                 VALUE '00'.
012000         88  FS-OPPSCR-EOF                VALUE '10'.
012100
012200*    RAW-BYTE DUMP VIEW OF THE FOUR FILE-STATUS FIELDS TOGETHER,
012300*    SAME HOUSE DIAGNOSTIC IDIOM AS THE OTHER STBUILD FAMILY
012400*    SUBPROGRAMS - THE CONSOLE DUMP UTILITY SNAPS THIS WHEN A
012500*    RUN ABENDS PART WAY THROUGH.
012600 01  FS-STATUS-AREA-X REDEFINES FS-STATUS-AREA
012700                                  PIC X(08).
012800
012900 WORKING-STORAGE SECTION.
013000
013100*----------------------------------------------------------------*
013200*    TUNING CONSTANTS                                            *
013300*----------------------------------------------------------------*
013400 77  WS-FTA-COEF                 PIC 9V9(03) COMP-3 VALUE 0.475.
013500 77  WS-RECENT-MAX               PIC 9(01) COMP VALUE 5.
013600 77  WS-OPP-TABLE-MAX            PIC 9(02) COMP VALUE 40.
013700
013800 01  WS-SWITCHES.
013900     05  WS-OPP-HALLADO               PIC X(01) VALUE 'N'.
014000     05  FILLER                       PIC X(05).
014100
014200 01  WS-CONTADORES.
014300     05  WS-JUEGOS-LEIDOS-COMP        PIC 9(07) COMP VALUE ZERO.
014400     05  WS-JUEGOS-VALIDOS-COMP       PIC 9(07) COMP VALUE ZERO.
014500     05  WS-EQUIPOS-TOTAL-COMP        PIC 9(05) COMP VALUE ZERO.
014600
014700*----------------------------------------------------------------*
014800*    PER-GAME DERIVED-VALUE WORK AREA (2100-CALC-DERIVADOS)      *
014900*----------------------------------------------------------------*
015000 01  WS-GAME-CALC.
015100     05  WS-GC-VALIDO                 PIC X(01) VALUE 'N'.
015200         88  GC-JUEGO-VALIDO              VALUE 'S'.
015300         88  GC-JUEGO-INVALIDO            VALUE 'N'.
015400     05  WS-GC-POSS                   PIC S9(03)V9(03) COMP-3.
015500     05  WS-GC-OFF-PPP                PIC 9V9(04) COMP-3.
015600     05  WS-GC-DEF-PPP                PIC 9V9(04) COMP-3.
015700     05  WS-GC-FTA-RATE               PIC 9V9(04) COMP-3.
015800     05  WS-GC-3-RATE                 PIC 9V9(04) COMP-3.
015900     05  WS-GC-3-PCT                  PIC 9V9(04) COMP-3.
016000     05  WS-GC-ORB-PCT                PIC 9V9(04) COMP-3.
016100     05  FILLER                       PIC X(01).
016200
016300*    RAW-BYTE DUMP VIEW OF THE PER-GAME CALC AREA, SAME PURPOSE
016400*    AS THE OTHER SUBPROGRAMS' DUMP REDEFINES.
016500 01  WS-GAME-CALC-X REDEFINES WS-GAME-CALC
016600                                  PIC X(24).
016700
016800*----------------------------------------------------------------*
016900*    RUNNING ACCUMULATORS FOR THE TEAM CURRENTLY IN CONTROL      *
017000*    (RESET ON EVERY TEAM-CHANGE CONTROL BREAK, 2800)            *
017100*----------------------------------------------------------------*
017200 01  WS-ACUM-EQUIPO.
017300     05  WS-AC-TEAM                   PIC X(30) VALUE SPACES.
017400     05  WS-AC-GAMES                  PIC 9(03) COMP VALUE 0.
017500     05  WS-AC-SUM-POSS               PIC S9(07)V9(03) COMP-3
017600                                                        VALUE 0.
017700     05  WS-AC-SUMSQ-POSS             PIC S9(09)V9(03) COMP-3
017800                                                        VALUE 0.
017900     05  WS-AC-SUM-OFFPPP             PIC S9(05)V9(04) COMP-3
018000                                                        VALUE 0.
018100     05  WS-AC-SUM-DEFPPP             PIC S9(05)V9(04) COMP-3
018200                                                        VALUE 0.
018300     05  WS-AC-SUM-PTSFOR             PIC S9(06)V9(02) COMP-3
018400                                                        VALUE 0.
018500     05  WS-AC-SUMSQ-PTSFOR           PIC S9(08)V9(02) COMP-3
018600                                                        VALUE 0.
018700     05  WS-AC-SUM-PTSAGT             PIC S9(06)V9(02) COMP-3
018800                                                        VALUE 0.
018900     05  WS-AC-SUMSQ-PTSAGT           PIC S9(08)V9(02) COMP-3
019000                                                        VALUE 0.
019100     05  WS-AC-SUM-FTA                PIC S9(06)V9(02) COMP-3
019200                                                        VALUE 0.
019300     05  WS-AC-SUM-FTA-RATE           PIC S9(05)V9(04) COMP-3
019400                                                        VALUE 0.
019500     05  WS-AC-SUM-3-RATE             PIC S9(05)V9(04) COMP-3
019600                                                        VALUE 0.
019700     05  WS-AC-SUM-3-PCT              PIC S9(05)V9(04) COMP-3
019800                                                        VALUE 0.
019900     05  WS-AC-CNT-3-PCT              PIC 9(03) COMP VALUE 0.
020000     05  WS-AC-SUM-ORB-PCT            PIC S9(05)V9(04) COMP-3
020100                                                        VALUE 0.
020200     05  WS-AC-CNT-ORB-PCT            PIC 9(03) COMP VALUE 0.
020300     05  WS-AC-SUM-OPP-FTA            PIC S9(06)V9(02) COMP-3
020400                                                        VALUE 0.
020500     05  WS-AC-CNT-OPP-FTA            PIC 9(03) COMP VALUE 0.
020600     05  FILLER                       PIC X(04).
020700
020800*----------------------------------------------------------------*
020900*    SAMPLE STANDARD DEVIATION WORK AREA (2600-CALC-DESVIOS)     *
021000*    REUSED IN TURN FOR TEMPO, POINTS-FOR AND POINTS-AGAINST.    *
021100*----------------------------------------------------------------*
021200 01  WS-DESVIO-WORK.
021300     05  WS-DV-VARIANZA               PIC S9(07)V9(08) COMP-3.
021400
021500*----------------------------------------------------------------*
021600*    LAST-FIVE-GAMES SLIDING TABLE FOR RECENT-FORM (2400/2650)   *
021700*----------------------------------------------------------------*
021800 01  WS-RECENT-AREA.
021900     05  WS-RECENT-CNT                PIC 9(01) COMP VALUE 0.
022000     05  WS-RECENT-TABLA OCCURS 5 TIMES INDEXED BY WS-RX.
022100         10  WS-RC-OFFPPP             PIC 9V9(04) COMP-3.
022200         10  WS-RC-DEFPPP             PIC 9V9(04) COMP-3.
022300         10  WS-RC-PTSFOR             PIC 9(03)V9(02) COMP-3.
022400     05  FILLER                       PIC X(04).
022500
022600 77  WS-REC-SUM-OFF               PIC S9(03)V9(04) COMP-3
022700                                                     VALUE ZERO.
022800 77  WS-REC-SUM-DEF               PIC S9(03)V9(04) COMP-3
022900                                                     VALUE ZERO.
023000 77  WS-REC-SUM-PTS               PIC S9(05)V9(02) COMP-3
023100                                                     VALUE ZERO.
023200
023300*----------------------------------------------------------------*
023400*    DISTINCT-OPPONENT TABLE FOR THE TEAM CURRENTLY IN CONTROL   *
023500*    (2500/2550/2750/2760) - UP TO WS-OPP-TABLE-MAX OPPONENTS.   *
023600*----------------------------------------------------------------*
023700 01  WS-OPONENTES-AREA.
023800     05  WS-OPP-CNT                   PIC 9(02) COMP VALUE 0.
023900     05  WS-OPP-TABLA OCCURS 40 TIMES
024000                      INDEXED BY WS-OX  PIC X(30).
024100     05  FILLER                       PIC X(04).
024200
024300*----------------------------------------------------------------*
024400*    PASS 3 (STRENGTH OF SCHEDULE) WORK AREA - ONE TEAM-GROUP    *
024500*    OF DISTINCT OPPONENTS AT A TIME (2000-CALCULAR-SOS FAMILY)  *
024600*----------------------------------------------------------------*
024700 01  WS-SOS-CALC.
024800     05  WS-SOS-SUM-OFF               PIC S9(05)V9(04) COMP-3
024900                                                        VALUE 0.
025000     05  WS-SOS-SUM-DEF               PIC S9(05)V9(04) COMP-3
025100                                                        VALUE 0.
025200     05  WS-SOS-CNT                   PIC 9(02) COMP VALUE 0.
025300     05  WS-SOS-AVG-OFF               PIC 9V9(04) COMP-3
025400                                                    VALUE 0.
025500     05  WS-SOS-AVG-DEF               PIC 9V9(04) COMP-3
025600                                                    VALUE 0.
025700     05  FILLER                       PIC X(02).
025800
025900*    RAW-BYTE DUMP VIEW OF THE SOS WORK AREA, SAME DUMP-UTILITY
026000*    PURPOSE AS THE OTHER REDEFINES IN THIS PROGRAM.
026100 01  WS-SOS-CALC-X REDEFINES WS-SOS-CALC
026200                                  PIC X(20).
026300
026400 01  WS-SOS-TEAM-ACTUAL            PIC X(30) VALUE SPACES.
026500
026600*----------------------------------------------------------------*
026700*    PARAMETER AREA FOR CALLS TO MATHUTIL (SQRT ONLY, HERE)      *
026800*----------------------------------------------------------------*
026900 01  WS-MATH-PARMS.
027000     05  WS-MATH-OPER                 PIC X(04).
027100     05  WS-MATH-INPUT                PIC S9(05)V9(08) COMP-3.
027200     05  WS-MATH-RESULT               PIC S9(05)V9(08) COMP-3.
027300     05  FILLER                       PIC X(02).
027400
027500*    RAW-BYTE DUMP VIEW OF THE MATHUTIL PARAMETER AREA, SAME
027600*    PURPOSE AS THE OTHER SUBPROGRAMS' DUMP REDEFINES.
027700 01  WS-MATH-PARMS-X REDEFINES WS-MATH-PARMS
027800                                  PIC X(20).
027900
028000*----------------------------------------------------------------*
028100 PROCEDURE DIVISION.
028200*----------------------------------------------------------------*
028300
028400     PERFORM 1000-INICIAR-PROGRAMA
028500        THRU 1000-INICIAR-PROGRAMA-FIN.
028600
028700     PERFORM 1500-CONSTRUIR-INDICE-FTA
028800        THRU 1500-CONSTRUIR-INDICE-FTA-FIN
028900         UNTIL FS-GAMESTAT-EOF.
029000
029100     PERFORM 1800-PREPARAR-PASE-DOS
029200        THRU 1800-PREPARAR-PASE-DOS-FIN.
029300
029400     PERFORM 2000-PROCESAR-EQUIPOS
029500        THRU 2000-PROCESAR-EQUIPOS-FIN
029600         UNTIL FS-GAMESTAT-EOF.
029700
029800     PERFORM 2900-FINALIZAR-ULTIMO-EQUIPO
029900        THRU 2900-FINALIZAR-ULTIMO-EQUIPO-FIN.
030000
030100     PERFORM 3800-PREPARAR-PASE-TRES
030200        THRU 3800-PREPARAR-PASE-TRES-FIN.
030300
030400     PERFORM 4000-CALCULAR-SOS
030500        THRU 4000-CALCULAR-SOS-FIN
030600         UNTIL FS-OPPSCR-EOF.
030700
030800     PERFORM 4900-FINALIZAR-ULTIMO-SOS
030900        THRU 4900-FINALIZAR-ULTIMO-SOS-FIN.
031000
031100     PERFORM 9000-FINALIZAR-PROGRAMA
031200        THRU 9000-FINALIZAR-PROGRAMA-FIN.
031300
031400     STOP RUN.
031500*----------------------------------------------------------------*
031600 1000-INICIAR-PROGRAMA.
031700
031800     PERFORM 1110-ABRIR-GAMESTAT THRU 1110-ABRIR-GAMESTAT-FIN.
031900     PERFORM 1120-ABRIR-GAMEFTAX THRU 1120-ABRIR-GAMEFTAX-FIN.
032000     PERFORM 1100-LEER-GAMESTAT  THRU 1100-LEER-GAMESTAT-FIN.
032100
032200 1000-INICIAR-PROGRAMA-FIN.
032300     EXIT.
032400*----------------------------------------------------------------*
032500 1100-LEER-GAMESTAT.
032600
032700     READ GAME-STATS
032800         AT END
032900             CONTINUE
033000     END-READ.
033100
033200     IF FS-GAMESTAT-OK
033300         ADD 1 TO WS-JUEGOS-LEIDOS-COMP
033400     END-IF.
033500
033600 1100-LEER-GAMESTAT-FIN.
033700     EXIT.
033800*----------------------------------------------------------------*
033900 1110-ABRIR-GAMESTAT.
034000
034100     OPEN INPUT GAME-STATS.
034200
034300     EVALUATE TRUE
034400         WHEN FS-GAMESTAT-OK
034500              CONTINUE
034600         WHEN OTHER
034700              DISPLAY 'STBUILD - ERROR AL ABRIR GAME-STATS'
034800              DISPLAY 'FILE STATUS: ' FS-GAMESTAT
034900              STOP RUN
035000     END-EVALUATE.
035100
035200 1110-ABRIR-GAMESTAT-FIN.
035300     EXIT.
035400*----------------------------------------------------------------*
035500 1120-ABRIR-GAMEFTAX.
035600
035700     OPEN OUTPUT GAME-FTA-IDX.
035800
035900     EVALUATE TRUE
036000         WHEN FS-GAMEFTAX-OK
036100              CONTINUE
036200         WHEN OTHER
036300              DISPLAY 'STBUILD - ERROR AL ABRIR GAME-FTA-IDX'
036400              DISPLAY 'FILE STATUS: ' FS-GAMEFTAX
036500              STOP RUN
036600     END-EVALUATE.
036700
036800 1120-ABRIR-GAMEFTAX-FIN.
036900     EXIT.
037000*----------------------------------------------------------------*
037100 1500-CONSTRUIR-INDICE-FTA.
037200*    PASS 1 - ONE ROW PER (DATE,TEAM) ONTO THE SCRATCH FTA INDEX
037300*    SO PASS 2 CAN LOOK UP EITHER SIDE OF ANY GAME AT RANDOM.
037400
037500     MOVE GS-DATE TO GI-DATE.
037600     MOVE GS-TEAM TO GI-TEAM.
037700     MOVE GS-FTA  TO GI-FTA.
037800
037900     WRITE WS-GAME-FTA-IDX-REC
038000         INVALID KEY
038100             DISPLAY 'STBUILD - CLAVE DUPLICADA EN INDICE FTA: '
038200                      GI-DATE-TEAM
038300     END-WRITE.
038400
038500     PERFORM 1100-LEER-GAMESTAT THRU 1100-LEER-GAMESTAT-FIN.
038600
038700 1500-CONSTRUIR-INDICE-FTA-FIN.
038800     EXIT.
038900*----------------------------------------------------------------*
039000 1800-PREPARAR-PASE-DOS.
039100*    CLOSE OUT PASS 1 AND OPEN THE FILES PASS 2 NEEDS - GAME-
039200*    STATS IS READ A SECOND TIME FROM THE TOP, THE FTA INDEX IS
039300*    NOW A RANDOM-LOOKUP FILE, AND THE TWO OUTPUT FILES OF THIS
039400*    PASS (TEAM-PROFILE-M, OPP-SCRATCH) ARE BUILT FRESH.
039500
039600     CLOSE GAME-STATS.
039700     CLOSE GAME-FTA-IDX.
039800
039900     OPEN INPUT GAME-STATS.
040000     IF NOT FS-GAMESTAT-OK
040100         DISPLAY 'STBUILD - ERROR AL REABRIR GAME-STATS'
040200         DISPLAY 'FILE STATUS: ' FS-GAMESTAT
040300         STOP RUN
040400     END-IF.
040500
040600     OPEN INPUT GAME-FTA-IDX.
040700     IF NOT FS-GAMEFTAX-OK
040800         DISPLAY 'STBUILD - ERROR AL REABRIR GAME-FTA-IDX'
040900         DISPLAY 'FILE STATUS: ' FS-GAMEFTAX
041000         STOP RUN
041100     END-IF.
041200
041300     OPEN OUTPUT TEAM-PROFILE-M.
041400     IF NOT FS-TEAMPROF-OK
041500         DISPLAY 'STBUILD - ERROR AL ABRIR TEAM-PROFILE-M'
041600         DISPLAY 'FILE STATUS: ' FS-TEAMPROF
041700         STOP RUN
041800     END-IF.
041900
042000     OPEN OUTPUT OPP-SCRATCH.
042100     IF NOT FS-OPPSCR-OK
042200         DISPLAY 'STBUILD - ERROR AL ABRIR OPP-SCRATCH'
042300         DISPLAY 'FILE STATUS: ' FS-OPPSCR
042400         STOP RUN
042500     END-IF.
042600
042700     PERFORM 1100-LEER-GAMESTAT THRU 1100-LEER-GAMESTAT-FIN.
042800
042900 1800-PREPARAR-PASE-DOS-FIN.
043000     EXIT.
043100*----------------------------------------------------------------*
043200 2000-PROCESAR-EQUIPOS.
043300*    CONTROL BREAK ON GS-TEAM - WHEN THE TEAM ON THE CURRENT ROW
043400*    DIFFERS FROM THE ONE WE HAVE BEEN ACCUMULATING, FLUSH THE
043500*    OLD TEAM'S PROFILE AND OPPONENT LIST BEFORE STARTING OVER.
043600
043700     IF WS-AC-TEAM NOT = SPACES
043800             AND GS-TEAM NOT = WS-AC-TEAM
043900         PERFORM 2700-EMITIR-PERFIL THRU 2700-EMITIR-PERFIL-FIN
044000         PERFORM 2750-VOLCAR-OPONENTES
044100            THRU 2750-VOLCAR-OPONENTES-FIN
044200         PERFORM 2800-REINICIAR-ACUMULADORES
044300            THRU 2800-REINICIAR-ACUMULADORES-FIN
044400     END-IF.
044500
044600     MOVE GS-TEAM TO WS-AC-TEAM.
044700
044800     PERFORM 2100-CALC-DERIVADOS THRU 2100-CALC-DERIVADOS-FIN.
044900
045000     IF GC-JUEGO-VALIDO
045100         ADD 1 TO WS-JUEGOS-VALIDOS-COMP
045200         PERFORM 2200-ACUMULAR-JUEGO THRU 2200-ACUMULAR-JUEGO-FIN
045300     END-IF.
045400
045500     PERFORM 1100-LEER-GAMESTAT THRU 1100-LEER-GAMESTAT-FIN.
045600
045700 2000-PROCESAR-EQUIPOS-FIN.
045800     EXIT.
045900*----------------------------------------------------------------*
046000 2100-CALC-DERIVADOS.
046100*    POSS = FGA - ORB + TOV + (0.475 * FTA).  A ROW WITH NO
046200*    FIELD-GOAL ATTEMPTS OR A NON-POSITIVE POSSESSION COUNT IS
046300*    TREATED AS A BAD EXTRACT ROW AND SKIPPED (CR-495 GUARDS
046400*    THE ORB-PCT RATIO THE SAME WAY, SEE BELOW).
046500
046600     MOVE 'N' TO WS-GC-VALIDO.
046700     MOVE ZERO TO WS-GC-POSS WS-GC-OFF-PPP WS-GC-DEF-PPP
046800                  WS-GC-FTA-RATE WS-GC-3-RATE WS-GC-3-PCT
046900                  WS-GC-ORB-PCT.
047000
047100     IF GS-FGA = ZERO
047200         GO TO 2100-CALC-DERIVADOS-FIN
047300     END-IF.
047400
047500     COMPUTE WS-GC-POSS ROUNDED =
047600             GS-FGA - GS-ORB + GS-TOV + (WS-FTA-COEF * GS-FTA).
047700
047800     IF WS-GC-POSS NOT > ZERO                                     CR-495  
047900         MOVE ZERO TO WS-GC-POSS
048000         GO TO 2100-CALC-DERIVADOS-FIN
048100     END-IF.
048200
048300     MOVE 'S' TO WS-GC-VALIDO.
048400
048500     COMPUTE WS-GC-OFF-PPP  ROUNDED = GS-PTS-FOR / WS-GC-POSS.
048600     COMPUTE WS-GC-DEF-PPP  ROUNDED = GS-PTS-AGT / WS-GC-POSS.
048700     COMPUTE WS-GC-FTA-RATE ROUNDED = GS-FTA / GS-FGA.
048800     COMPUTE WS-GC-3-RATE   ROUNDED = GS-3PA / GS-FGA.
048900
049000     IF GS-3PA > ZERO
049100         COMPUTE WS-GC-3-PCT ROUNDED = GS-3PM / GS-3PA
049200     END-IF.
049300
049400     IF (GS-FGA - GS-3PM) > ZERO
049500         COMPUTE WS-GC-ORB-PCT ROUNDED =
049600                 GS-ORB / (GS-FGA - GS-3PM)
049700     END-IF.
049800
049900 2100-CALC-DERIVADOS-FIN.
050000     EXIT.
050100*----------------------------------------------------------------*
050200 2200-ACUMULAR-JUEGO.
050300
050400     ADD 1 TO WS-AC-GAMES.
050500
050600     ADD WS-GC-POSS TO WS-AC-SUM-POSS.
050700     COMPUTE WS-AC-SUMSQ-POSS ROUNDED =
050800             WS-AC-SUMSQ-POSS + (WS-GC-POSS * WS-GC-POSS).
050900
051000     ADD WS-GC-OFF-PPP TO WS-AC-SUM-OFFPPP.
051100     ADD WS-GC-DEF-PPP TO WS-AC-SUM-DEFPPP.
051200
051300     ADD GS-PTS-FOR TO WS-AC-SUM-PTSFOR.
051400     COMPUTE WS-AC-SUMSQ-PTSFOR ROUNDED =
051500             WS-AC-SUMSQ-PTSFOR + (GS-PTS-FOR * GS-PTS-FOR).
051600
051700     ADD GS-PTS-AGT TO WS-AC-SUM-PTSAGT.
051800     COMPUTE WS-AC-SUMSQ-PTSAGT ROUNDED =
051900             WS-AC-SUMSQ-PTSAGT + (GS-PTS-AGT * GS-PTS-AGT).
052000
052100     ADD GS-FTA          TO WS-AC-SUM-FTA.
052200     ADD WS-GC-FTA-RATE  TO WS-AC-SUM-FTA-RATE.
052300     ADD WS-GC-3-RATE    TO WS-AC-SUM-3-RATE.
052400
052500     IF GS-3PA > ZERO
052600         ADD WS-GC-3-PCT TO WS-AC-SUM-3-PCT
052700         ADD 1 TO WS-AC-CNT-3-PCT
052800     END-IF.
052900
053000     IF (GS-FGA - GS-3PM) > ZERO
053100         ADD WS-GC-ORB-PCT TO WS-AC-SUM-ORB-PCT
053200         ADD 1 TO WS-AC-CNT-ORB-PCT
053300     END-IF.
053400
053500     PERFORM 2300-BUSCAR-FTA-RIVAL
053600        THRU 2300-BUSCAR-FTA-RIVAL-FIN.
053700
053800     PERFORM 2400-ACTUALIZAR-RECIENTES
053900        THRU 2400-ACTUALIZAR-RECIENTES-FIN.
054000
054100     PERFORM 2500-REGISTRAR-OPONENTE
054200        THRU 2500-REGISTRAR-OPONENTE-FIN.
054300
054400 2200-ACUMULAR-JUEGO-FIN.
054500     EXIT.
054600*----------------------------------------------------------------*
054700 2300-BUSCAR-FTA-RIVAL.
054800*    THE OPPONENT'S OWN FTA FOR THIS SAME GAME DATE, VIA THE
054900*    SCRATCH INDEX BUILT IN PASS 1 (CR-095).  A GAME WHOSE
055000*    OPPONENT ROW NEVER MADE IT INTO THE INDEX (SHORT SCHEDULE,
055100*    A CANCELLED-GAME STUB, ETC) IS SIMPLY LEFT OUT OF THE
055200*    AVERAGE - 2700-EMITIR-PERFIL FALLS BACK TO THE TEAM'S OWN
055300*    FTA AVERAGE WHEN NO OPPONENT ROWS RESOLVED AT ALL.
055400
055500     MOVE GS-DATE     TO GI-DATE.
055600     MOVE GS-OPPONENT TO GI-TEAM.
055700
055800     READ GAME-FTA-IDX
055900         INVALID KEY
056000             CONTINUE
056100     END-READ.
056200
056300     IF FS-GAMEFTAX-OK
056400         ADD GI-FTA TO WS-AC-SUM-OPP-FTA
056500         ADD 1 TO WS-AC-CNT-OPP-FTA
056600     END-IF.
056700
056800 2300-BUSCAR-FTA-RIVAL-FIN.
056900     EXIT.
057000*----------------------------------------------------------------*
057100 2400-ACTUALIZAR-RECIENTES.
057200*    GAME-STATS ARRIVES IN ASCENDING DATE ORDER WITHIN TEAM, SO
057300*    THE NEWEST GAME ALWAYS GOES ON THE END OF THE TABLE; ONCE
057400*    FULL, THE OLDEST SLOT IS DROPPED BY SHIFTING EVERYTHING
057500*    DOWN ONE BEFORE THE NEW GAME IS APPENDED (CR-050).
057600
057700     IF WS-RECENT-CNT < WS-RECENT-MAX                             CR-050  
057800         ADD 1 TO WS-RECENT-CNT
057900     ELSE
058000         SET WS-RX TO 1
058100         PERFORM 2450-DESPLAZAR-RECIENTE
058200            THRU 2450-DESPLAZAR-RECIENTE-FIN
058300             UNTIL WS-RX > 4
058400     END-IF.
058500
058600     MOVE WS-GC-OFF-PPP TO WS-RC-OFFPPP(WS-RECENT-CNT).
058700     MOVE WS-GC-DEF-PPP TO WS-RC-DEFPPP(WS-RECENT-CNT).
058800     MOVE GS-PTS-FOR    TO WS-RC-PTSFOR(WS-RECENT-CNT).
058900
059000 2400-ACTUALIZAR-RECIENTES-FIN.
059100     EXIT.
059200*----------------------------------------------------------------*
059300 2450-DESPLAZAR-RECIENTE.
059400
059500     MOVE WS-RC-OFFPPP(WS-RX + 1) TO WS-RC-OFFPPP(WS-RX).
059600     MOVE WS-RC-DEFPPP(WS-RX + 1) TO WS-RC-DEFPPP(WS-RX).
059700     MOVE WS-RC-PTSFOR(WS-RX + 1) TO WS-RC-PTSFOR(WS-RX).
059800     SET WS-RX UP BY 1.
059900
060000 2450-DESPLAZAR-RECIENTE-FIN.
060100     EXIT.
060200*----------------------------------------------------------------*
060300 2500-REGISTRAR-OPONENTE.
060400*    ADD GS-OPPONENT TO THE CURRENT TEAM'S DISTINCT-OPPONENT
060500*    TABLE IF IT IS NOT ALREADY THERE (A TEAM PLAYS MOST LEAGUE
060600*    OPPONENTS MORE THAN ONCE, WE ONLY WANT EACH NAME ONCE FOR
060700*    THE PASS 3 STRENGTH-OF-SCHEDULE AVERAGE).
060800
060900     SET WS-OX TO 1.
061000     MOVE 'N' TO WS-OPP-HALLADO.
061100
061200     PERFORM 2550-BUSCAR-OPONENTE
061300        THRU 2550-BUSCAR-OPONENTE-FIN
061400         UNTIL WS-OX > WS-OPP-CNT OR WS-OPP-HALLADO = 'S'.
061500
061600     IF WS-OPP-HALLADO = 'N' AND WS-OPP-CNT < WS-OPP-TABLE-MAX
061700         ADD 1 TO WS-OPP-CNT
061800         MOVE GS-OPPONENT TO WS-OPP-TABLA(WS-OPP-CNT)
061900     END-IF.
062000
062100 2500-REGISTRAR-OPONENTE-FIN.
062200     EXIT.
062300*----------------------------------------------------------------*
062400 2550-BUSCAR-OPONENTE.
062500
062600     IF WS-OPP-TABLA(WS-OX) = GS-OPPONENT
062700         MOVE 'S' TO WS-OPP-HALLADO
062800     ELSE
062900         SET WS-OX UP BY 1
063000     END-IF.
063100
063200 2550-BUSCAR-OPONENTE-FIN.
063300     EXIT.
063400*----------------------------------------------------------------*
063500 2600-CALC-DESVIOS.
063600*    SAMPLE STANDARD DEVIATION (N-1 DIVISOR, CR-260) FOR TEMPO,
063700*    POINTS-FOR AND POINTS-AGAINST.  MATHUTIL'S OWN SQRT ALREADY
063800*    RETURNS ZERO ON A NON-POSITIVE OPERAND (ITS CR-204), SO NO
063900*    SEPARATE GUARD IS NEEDED HERE BEYOND WS-AC-GAMES > 1.
064000
064100     PERFORM 2610-DESVIO-POSS THRU 2610-DESVIO-POSS-FIN.
064200     PERFORM 2620-DESVIO-PTSFOR THRU 2620-DESVIO-PTSFOR-FIN.
064300     PERFORM 2630-DESVIO-PTSAGT THRU 2630-DESVIO-PTSAGT-FIN.
064400
064500 2600-CALC-DESVIOS-FIN.
064600     EXIT.
064700*----------------------------------------------------------------*
064800 2610-DESVIO-POSS.
064900
065000     IF WS-AC-GAMES > 1
065100         COMPUTE WS-DV-VARIANZA ROUNDED =
065200             (WS-AC-SUMSQ-POSS -
065300              ((WS-AC-SUM-POSS * WS-AC-SUM-POSS) / WS-AC-GAMES))
065400               / (WS-AC-GAMES - 1)
065500         MOVE 'SQRT' TO WS-MATH-OPER
065600         MOVE WS-DV-VARIANZA TO WS-MATH-INPUT
065700         CALL 'MATHUTIL' USING WS-MATH-PARMS
065800         MOVE WS-MATH-RESULT TO TP-TEMPO-STD
065900     ELSE
066000         MOVE ZERO TO TP-TEMPO-STD
066100     END-IF.
066200
066300 2610-DESVIO-POSS-FIN.
066400     EXIT.
066500*----------------------------------------------------------------*
066600 2620-DESVIO-PTSFOR.
066700
066800     IF WS-AC-GAMES > 1
066900         COMPUTE WS-DV-VARIANZA ROUNDED =
067000             (WS-AC-SUMSQ-PTSFOR -
067100              ((WS-AC-SUM-PTSFOR * WS-AC-SUM-PTSFOR)
067200                 / WS-AC-GAMES))
067300               / (WS-AC-GAMES - 1)
067400         MOVE 'SQRT' TO WS-MATH-OPER
067500         MOVE WS-DV-VARIANZA TO WS-MATH-INPUT
067600         CALL 'MATHUTIL' USING WS-MATH-PARMS
067700         MOVE WS-MATH-RESULT TO TP-PTS-FOR-STD
067800     ELSE
067900         MOVE ZERO TO TP-PTS-FOR-STD
068000     END-IF.
068100
068200 2620-DESVIO-PTSFOR-FIN.
068300     EXIT.
068400*----------------------------------------------------------------*
068500 2630-DESVIO-PTSAGT.
068600
068700     IF WS-AC-GAMES > 1
068800         COMPUTE WS-DV-VARIANZA ROUNDED =
068900             (WS-AC-SUMSQ-PTSAGT -
069000              ((WS-AC-SUM-PTSAGT * WS-AC-SUM-PTSAGT)
069100                 / WS-AC-GAMES))
069200               / (WS-AC-GAMES - 1)
069300         MOVE 'SQRT' TO WS-MATH-OPER
069400         MOVE WS-DV-VARIANZA TO WS-MATH-INPUT
069500         CALL 'MATHUTIL' USING WS-MATH-PARMS
069600         MOVE WS-MATH-RESULT TO TP-PTS-AGT-STD
069700     ELSE
069800         MOVE ZERO TO TP-PTS-AGT-STD
069900     END-IF.
070000
070100 2630-DESVIO-PTSAGT-FIN.
070200     EXIT.
070300*----------------------------------------------------------------*
070400 2650-CALC-RECIENTES.
070500*    RECENT FORM = STRAIGHT MEAN OF WHATEVER IS CURRENTLY IN THE
070600*    LAST-FIVE-GAMES TABLE (FEWER THAN 5 EARLY IN THE SEASON).
070700
070800     MOVE ZERO TO WS-REC-SUM-OFF WS-REC-SUM-DEF WS-REC-SUM-PTS.
070900
071000     IF WS-RECENT-CNT > ZERO
071100         SET WS-RX TO 1
071200         PERFORM 2660-SUMAR-RECIENTE
071300            THRU 2660-SUMAR-RECIENTE-FIN
071400             UNTIL WS-RX > WS-RECENT-CNT
071500         COMPUTE TP-RECENT-OFF-PPP ROUNDED =
071600                 WS-REC-SUM-OFF / WS-RECENT-CNT
071700         COMPUTE TP-RECENT-DEF-PPP ROUNDED =
071800                 WS-REC-SUM-DEF / WS-RECENT-CNT
071900         COMPUTE TP-RECENT-AVG-PTS ROUNDED =
072000                 WS-REC-SUM-PTS / WS-RECENT-CNT
072100     ELSE
072200         MOVE ZERO TO TP-RECENT-OFF-PPP TP-RECENT-DEF-PPP
072300                      TP-RECENT-AVG-PTS
072400     END-IF.
072500
072600 2650-CALC-RECIENTES-FIN.
072700     EXIT.
072800*----------------------------------------------------------------*
072900 2660-SUMAR-RECIENTE.
073000
073100     ADD WS-RC-OFFPPP(WS-RX) TO WS-REC-SUM-OFF.
073200     ADD WS-RC-DEFPPP(WS-RX) TO WS-REC-SUM-DEF.
073300     ADD WS-RC-PTSFOR(WS-RX) TO WS-REC-SUM-PTS.
073400     SET WS-RX UP BY 1.
073500
073600 2660-SUMAR-RECIENTE-FIN.
073700     EXIT.
073800*----------------------------------------------------------------*
073900 2700-EMITIR-PERFIL.
074000*    WRITE THE FIRST-PASS TEAM-PROFILE RECORD FOR WS-AC-TEAM.
074100*    THE STRENGTH-OF-SCHEDULE FIELDS ARE LEFT AT ZERO HERE -
074200*    PASS 3 (4500-GRABAR-SOS) REWRITES THEM ONCE EVERY TEAM HAS
074300*    A FIRST-PASS PROFILE ON FILE.
074400
074500     MOVE WS-AC-TEAM  TO TP-TEAM.
074600     MOVE WS-AC-GAMES TO TP-GAMES.
074700     ADD 1 TO WS-EQUIPOS-TOTAL-COMP.
074800
074900     IF WS-AC-GAMES > ZERO
075000         COMPUTE TP-AVG-POSS ROUNDED =
075100                 WS-AC-SUM-POSS / WS-AC-GAMES
075200         COMPUTE TP-OFF-PPP ROUNDED =
075300                 WS-AC-SUM-OFFPPP / WS-AC-GAMES
075400         COMPUTE TP-DEF-PPP ROUNDED =
075500                 WS-AC-SUM-DEFPPP / WS-AC-GAMES
075600         COMPUTE TP-AVG-PTS-FOR ROUNDED =
075700                 WS-AC-SUM-PTSFOR / WS-AC-GAMES
075800         COMPUTE TP-AVG-PTS-AGT ROUNDED =
075900                 WS-AC-SUM-PTSAGT / WS-AC-GAMES
076000         COMPUTE TP-AVG-FTA ROUNDED =
076100                 WS-AC-SUM-FTA / WS-AC-GAMES
076200         COMPUTE TP-AVG-FTA-RATE ROUNDED =
076300                 WS-AC-SUM-FTA-RATE / WS-AC-GAMES
076400         COMPUTE TP-THREE-RATE ROUNDED =
076500                 WS-AC-SUM-3-RATE / WS-AC-GAMES
076600         COMPUTE TP-EFF-MARGIN ROUNDED = TP-OFF-PPP - TP-DEF-PPP
076700     ELSE
076800         MOVE ZERO TO TP-AVG-POSS TP-OFF-PPP TP-DEF-PPP
076900                      TP-AVG-PTS-FOR TP-AVG-PTS-AGT TP-AVG-FTA
077000                      TP-AVG-FTA-RATE TP-THREE-RATE
077100                      TP-EFF-MARGIN
077200     END-IF.
077300
077400     IF WS-AC-CNT-3-PCT > ZERO
077500         COMPUTE TP-THREE-PCT ROUNDED =
077600                 WS-AC-SUM-3-PCT / WS-AC-CNT-3-PCT
077700     ELSE
077800         MOVE ZERO TO TP-THREE-PCT
077900     END-IF.
078000
078100     IF WS-AC-CNT-ORB-PCT > ZERO
078200         COMPUTE TP-ORB-PCT ROUNDED =
078300                 WS-AC-SUM-ORB-PCT / WS-AC-CNT-ORB-PCT
078400     ELSE
078500         MOVE ZERO TO TP-ORB-PCT
078600     END-IF.
078700
078800     IF WS-AC-CNT-OPP-FTA > ZERO
078900         COMPUTE TP-AVG-OPP-FTA ROUNDED =
079000                 WS-AC-SUM-OPP-FTA / WS-AC-CNT-OPP-FTA
079100     ELSE
079200         MOVE TP-AVG-FTA TO TP-AVG-OPP-FTA
079300     END-IF.
079400
079500     PERFORM 2600-CALC-DESVIOS THRU 2600-CALC-DESVIOS-FIN.
079600     PERFORM 2650-CALC-RECIENTES THRU 2650-CALC-RECIENTES-FIN.
079700
079800     MOVE ZERO TO TP-SOS-OFF-PPP TP-SOS-DEF-PPP
079900                  TP-SOS-EFF-MARGIN.
080000
080100     WRITE WS-TEAM-PROFILE-REC
080200         INVALID KEY
080300             DISPLAY 'STBUILD - CLAVE DUPLICADA EN PERFIL: '
080400                      TP-TEAM
080500     END-WRITE.
080600
080700 2700-EMITIR-PERFIL-FIN.
080800     EXIT.
080900*----------------------------------------------------------------*
081000 2750-VOLCAR-OPONENTES.
081100*    WRITE ONE OPP-SCRATCH ROW PER DISTINCT OPPONENT SEEN BY
081200*    WS-AC-TEAM, SO PASS 3 CAN CONTROL-BREAK ON TEAM WITHOUT A
081300*    SEPARATE SORT (CR-190).
081400
081500     IF WS-OPP-CNT > ZERO
081600         SET WS-OX TO 1
081700         PERFORM 2760-ESCRIBIR-OPONENTE
081800            THRU 2760-ESCRIBIR-OPONENTE-FIN
081900             UNTIL WS-OX > WS-OPP-CNT
082000     END-IF.
082100
082200 2750-VOLCAR-OPONENTES-FIN.
082300     EXIT.
082400*----------------------------------------------------------------*
082500 2760-ESCRIBIR-OPONENTE.
082600
082700     MOVE WS-AC-TEAM          TO OS-TEAM.
082800     MOVE WS-OPP-TABLA(WS-OX) TO OS-OPPONENT.
082900     WRITE WS-OPP-SCRATCH-REC.
083000     SET WS-OX UP BY 1.
083100
083200 2760-ESCRIBIR-OPONENTE-FIN.
083300     EXIT.
083400*----------------------------------------------------------------*
083500 2800-REINICIAR-ACUMULADORES.
083600
083700     MOVE ZERO TO WS-AC-GAMES WS-AC-SUM-POSS WS-AC-SUMSQ-POSS
083800                  WS-AC-SUM-OFFPPP WS-AC-SUM-DEFPPP
083900                  WS-AC-SUM-PTSFOR WS-AC-SUMSQ-PTSFOR
084000                  WS-AC-SUM-PTSAGT WS-AC-SUMSQ-PTSAGT
084100                  WS-AC-SUM-FTA WS-AC-SUM-FTA-RATE
084200                  WS-AC-SUM-3-RATE WS-AC-SUM-3-PCT
084300                  WS-AC-CNT-3-PCT WS-AC-SUM-ORB-PCT
084400                  WS-AC-CNT-ORB-PCT WS-AC-SUM-OPP-FTA
084500                  WS-AC-CNT-OPP-FTA.
084600     MOVE ZERO TO WS-RECENT-CNT.
084700     MOVE ZERO TO WS-OPP-CNT.
084800
084900 2800-REINICIAR-ACUMULADORES-FIN.
085000     EXIT.
085100*----------------------------------------------------------------*
085200 2900-FINALIZAR-ULTIMO-EQUIPO.
085300*    THE CONTROL BREAK IN 2000-PROCESAR-EQUIPOS ONLY FIRES WHEN
085400*    THE TEAM CHANGES - THE VERY LAST TEAM ON THE FILE NEEDS ITS
085500*    PROFILE FLUSHED HERE INSTEAD, ONCE THE READ LOOP HITS EOF.
085600
085700     IF WS-AC-TEAM NOT = SPACES
085800         PERFORM 2700-EMITIR-PERFIL THRU 2700-EMITIR-PERFIL-FIN
085900         PERFORM 2750-VOLCAR-OPONENTES
086000            THRU 2750-VOLCAR-OPONENTES-FIN
086100     END-IF.
086200
086300 2900-FINALIZAR-ULTIMO-EQUIPO-FIN.
086400     EXIT.
086500*----------------------------------------------------------------*
086600 3800-PREPARAR-PASE-TRES.
086700*    CLOSE OUT PASS 2 AND OPEN THE FILES PASS 3 NEEDS - OPP-
086800*    SCRATCH IS READ SEQUENTIALLY (IT COMES OUT IN TEAM ORDER
086900*    ALREADY, NO SORT NEEDED) AND TEAM-PROFILE-M SWITCHES FROM
087000*    OUTPUT TO I-O SO ITS RECORDS CAN BE READ AT RANDOM AND
087100*    REWRITTEN WITH THE STRENGTH-OF-SCHEDULE FIELDS.
087200
087300     CLOSE GAME-STATS.
087400     CLOSE GAME-FTA-IDX.
087500     CLOSE TEAM-PROFILE-M.
087600     CLOSE OPP-SCRATCH.
087700
087800     OPEN INPUT OPP-SCRATCH.
087900     IF NOT FS-OPPSCR-OK
088000         DISPLAY 'STBUILD - ERROR AL REABRIR OPP-SCRATCH'
088100         DISPLAY 'FILE STATUS: ' FS-OPPSCR
088200         STOP RUN
088300     END-IF.
088400
088500     OPEN I-O TEAM-PROFILE-M.
088600     IF NOT FS-TEAMPROF-OK
088700         DISPLAY 'STBUILD - ERROR AL REABRIR TEAM-PROFILE-M'
088800         DISPLAY 'FILE STATUS: ' FS-TEAMPROF
088900         STOP RUN
089000     END-IF.
089100
089200     PERFORM 3900-LEER-OPPSCR THRU 3900-LEER-OPPSCR-FIN.
089300
089400 3800-PREPARAR-PASE-TRES-FIN.
089500     EXIT.
089600*----------------------------------------------------------------*
089700 3900-LEER-OPPSCR.
089800
089900     READ OPP-SCRATCH
090000         AT END
090100             CONTINUE
090200     END-READ.
090300
090400 3900-LEER-OPPSCR-FIN.
090500     EXIT.
090600*----------------------------------------------------------------*
090700 4000-CALCULAR-SOS.
090800*    CONTROL BREAK ON OS-TEAM - OPP-SCRATCH CAME OUT OF PASS 2
090900*    ALREADY GROUPED BY TEAM, SO NO SORT STEP IS NEEDED HERE.
091000
091100     IF WS-SOS-TEAM-ACTUAL NOT = SPACES
091200             AND OS-TEAM NOT = WS-SOS-TEAM-ACTUAL
091300         PERFORM 4500-GRABAR-SOS THRU 4500-GRABAR-SOS-FIN
091400         PERFORM 4600-REINICIAR-SOS THRU 4600-REINICIAR-SOS-FIN
091500     END-IF.
091600
091700     MOVE OS-TEAM TO WS-SOS-TEAM-ACTUAL.
091800
091900     PERFORM 4100-BUSCAR-PERFIL-RIVAL
092000        THRU 4100-BUSCAR-PERFIL-RIVAL-FIN.
092100
092200     PERFORM 3900-LEER-OPPSCR THRU 3900-LEER-OPPSCR-FIN.
092300
092400 4000-CALCULAR-SOS-FIN.
092500     EXIT.
092600*----------------------------------------------------------------*
092700 4100-BUSCAR-PERFIL-RIVAL.
092800*    AN OPPONENT WHO NEVER GOT A FIRST-PASS PROFILE (SHORT
092900*    INTERSQUAD SCHEDULE, A NON-CONFERENCE ONE-OFF NOT IN THIS
093000*    RUN'S BOX-SCORE EXTRACT) IS SIMPLY SKIPPED, PER CR-190.
093100
093200     MOVE OS-OPPONENT TO TP-TEAM.
093300
093400     READ TEAM-PROFILE-M
093500         INVALID KEY
093600             CONTINUE
093700     END-READ.
093800
093900     IF FS-TEAMPROF-OK
094000         ADD TP-OFF-PPP TO WS-SOS-SUM-OFF
094100         ADD TP-DEF-PPP TO WS-SOS-SUM-DEF
094200         ADD 1 TO WS-SOS-CNT
094300     END-IF.
094400
094500 4100-BUSCAR-PERFIL-RIVAL-FIN.
094600     EXIT.
094700*----------------------------------------------------------------*
094800 4500-GRABAR-SOS.
094900*    RANDOM-READ THE TEAM'S OWN PROFILE BACK, FOLD IN THE
095000*    STRENGTH-OF-SCHEDULE AVERAGE JUST ACCUMULATED, AND REWRITE.
095100*    ZERO IF NO OPPONENT'S PROFILE RESOLVED AT ALL.
095200
095300     MOVE WS-SOS-TEAM-ACTUAL TO TP-TEAM.
095400
095500     READ TEAM-PROFILE-M
095600         INVALID KEY
095700             DISPLAY 'STBUILD - EQUIPO SIN PERFIL PROPIO: '
095800                      WS-SOS-TEAM-ACTUAL
095900             GO TO 4500-GRABAR-SOS-FIN
096000     END-READ.
096100
096200     IF WS-SOS-CNT > ZERO
096300         COMPUTE WS-SOS-AVG-OFF ROUNDED =
096400                 WS-SOS-SUM-OFF / WS-SOS-CNT
096500         COMPUTE WS-SOS-AVG-DEF ROUNDED =
096600                 WS-SOS-SUM-DEF / WS-SOS-CNT
096700         MOVE WS-SOS-AVG-OFF TO TP-SOS-OFF-PPP
096800         MOVE WS-SOS-AVG-DEF TO TP-SOS-DEF-PPP
096900         COMPUTE TP-SOS-EFF-MARGIN ROUNDED =
097000                 TP-SOS-OFF-PPP - TP-SOS-DEF-PPP
097100     ELSE
097200         MOVE ZERO TO TP-SOS-OFF-PPP TP-SOS-DEF-PPP
097300                      TP-SOS-EFF-MARGIN
097400     END-IF.
097500
097600     REWRITE WS-TEAM-PROFILE-REC
097700         INVALID KEY
097800             DISPLAY 'STBUILD - ERROR AL REGRABAR PERFIL: '
097900                      WS-SOS-TEAM-ACTUAL
098000     END-REWRITE.
098100
098200 4500-GRABAR-SOS-FIN.
098300     EXIT.
098400*----------------------------------------------------------------*
098500 4600-REINICIAR-SOS.
098600
098700     MOVE ZERO TO WS-SOS-SUM-OFF WS-SOS-SUM-DEF WS-SOS-CNT
098800                  WS-SOS-AVG-OFF WS-SOS-AVG-DEF.
098900
099000 4600-REINICIAR-SOS-FIN.
099100     EXIT.
099200*----------------------------------------------------------------*
099300 4900-FINALIZAR-ULTIMO-SOS.
099400*    SAME REASONING AS 2900 - THE LAST TEAM-GROUP ON OPP-SCRATCH
099500*    NEEDS ITS SOS FIGURES GRABADO HERE, THE CONTROL BREAK IN
099600*    4000-CALCULAR-SOS NEVER FIRES FOR IT.
099700
099800     IF WS-SOS-TEAM-ACTUAL NOT = SPACES
099900         PERFORM 4500-GRABAR-SOS THRU 4500-GRABAR-SOS-FIN
100000     END-IF.
100100
100200 4900-FINALIZAR-ULTIMO-SOS-FIN.
100300     EXIT.
100400*----------------------------------------------------------------*
100500 9000-FINALIZAR-PROGRAMA.
100600
100700     CLOSE OPP-SCRATCH.
100800     CLOSE TEAM-PROFILE-M.
100900
101000     DISPLAY 'STBUILD - JUEGOS LEIDOS       : '
101100              WS-JUEGOS-LEIDOS-COMP.
101200     DISPLAY 'STBUILD - JUEGOS VALIDOS       : '
101300              WS-JUEGOS-VALIDOS-COMP.
101400     DISPLAY 'STBUILD - PERFILES DE EQUIPO   : '
101500              WS-EQUIPOS-TOTAL-COMP.
101600
101700 9000-FINALIZAR-PROGRAMA-FIN.
101800     EXIT.
101900*----------------------------------------------------------------*
102000 END PROGRAM STBUILD.
