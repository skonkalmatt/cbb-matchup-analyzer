000100*----------------------------------------------------------------*
000200*  FSCORE.CPY                                                    *
000300*  FINAL-SCORE RECORD  -  ONE PER GRADED GAME, INPUT TO          *
000400*  GRADEPCK.  KEYED IN WORKING STORAGE BY FS-GAME-ID.            *
000500*----------------------------------------------------------------*
000600 01  WS-FINAL-SCORE-REC.
000700     05  FS-GAME-ID                  PIC X(10).
000800     05  FS-HOME-SCORE               PIC 9(03).
000900     05  FS-AWAY-SCORE               PIC 9(03).
001000     05  FILLER                      PIC X(02).
