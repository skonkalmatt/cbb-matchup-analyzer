000100*----------------------------------------------------------------*
000200*  TMPROF.CPY                                                    *
000300*  TEAM-PROFILE RECORD  -  ONE PER TEAM, THE SEASON PROFILE      *
000400*  BUILT BY STBUILD AND HELD ON THE TEAMPROF INDEXED MASTER.     *
000500*  RECORD KEY IS TP-TEAM.  READ AT RANDOM BY TEAMLKUP AND, IN    *
000600*  PASS 2 OF STBUILD, REWRITTEN WITH THE STRENGTH-OF-SCHEDULE    *
000700*  FIELDS ONCE ALL TEAMS HAVE A FIRST-PASS PROFILE ON FILE.      *
000800*----------------------------------------------------------------*
000900 01  WS-TEAM-PROFILE-REC.
001000     05  TP-TEAM                     PIC X(30).
001100     05  TP-GAMES                    PIC 9(03).
001200     05  TP-AVG-POSS                 PIC 9(03)V9(03).
001300     05  TP-TEMPO-STD                PIC 9(03)V9(03).
001400     05  TP-OFF-PPP                  PIC 9V9(04).
001500     05  TP-DEF-PPP                  PIC 9V9(04).
001600     05  TP-EFF-MARGIN               PIC S9V9(04).
001700     05  TP-AVG-PTS-FOR              PIC 9(03)V9(02).
001800     05  TP-AVG-PTS-AGT              PIC 9(03)V9(02).
001900     05  TP-PTS-FOR-STD              PIC 9(03)V9(03).
002000     05  TP-PTS-AGT-STD              PIC 9(03)V9(03).
002100     05  TP-AVG-FTA                  PIC 9(03)V9(02).
002200     05  TP-AVG-FTA-RATE             PIC 9V9(04).
002300     05  TP-AVG-OPP-FTA              PIC 9(03)V9(02).
002400     05  TP-THREE-RATE               PIC 9V9(04).
002500     05  TP-THREE-PCT                PIC 9V9(04).
002600     05  TP-ORB-PCT                  PIC 9V9(04).
002700     05  TP-SOS-OFF-PPP              PIC 9V9(04).
002800     05  TP-SOS-DEF-PPP              PIC 9V9(04).
002900     05  TP-SOS-EFF-MARGIN           PIC S9V9(04).
003000     05  TP-RECENT-OFF-PPP           PIC 9V9(04).
003100     05  TP-RECENT-DEF-PPP           PIC 9V9(04).
003200     05  TP-RECENT-AVG-PTS           PIC 9(03)V9(02).
003300     05  FILLER                      PIC X(08).
