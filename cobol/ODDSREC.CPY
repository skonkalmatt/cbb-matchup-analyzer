000100*----------------------------------------------------------------*
000200*  ODDSREC.CPY                                                   *
000300*  ODDS RECORD  -  ONE PER BOOKMAKER/MARKET/OUTCOME LINE FOR A   *
000400*  GAME ON THE SLATE.  MANY ROWS SHARE THE SAME OD-GAME-ID.      *
000500*  FILE IS LINE SEQUENTIAL, SORTED BY GAME ID.  RECORD LENGTH    *
000600*  91 BYTES.                                                     *
000700*----------------------------------------------------------------*
000800 01  WS-ODDS-REC.
000900     05  OD-GAME-ID                  PIC X(10).
001000     05  OD-BOOK                     PIC X(20).
001100     05  OD-MARKET                   PIC X(10).
001200         88  OD-MARKET-SPREADS           VALUE 'SPREADS'.
001300         88  OD-MARKET-TOTALS            VALUE 'TOTALS'.
001400         88  OD-MARKET-H2H               VALUE 'H2H'.
001500     05  OD-OUTCOME                  PIC X(30).
001600     05  OD-PRICE                    PIC S9(05).
001700     05  OD-POINT                    PIC S9(03)V9(01).
001800     05  OD-HAS-POINT                PIC X(01).
001900         88  OD-POINT-PRESENT             VALUE 'Y'.
002000     05  FILLER                      PIC X(11).
