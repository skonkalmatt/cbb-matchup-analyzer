000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    GRADEPCK.
000400 AUTHOR.        S WALLENSKY.
000500 INSTALLATION.  MIDLAND SPORTS DATA CENTER - DATA PROCESSING.
000600 DATE-WRITTEN.  05/02/1991.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*----------------------------------------------------------------*
001000*  CHANGE LOG                                                    *
001100*----------------------------------------------------------------*
001200*  05/02/1991  S.W.  ORIG    ORIGINAL BATCH - GRADES EVERY        *
001300*                            PENDING PICK ON THE LEDGER AGAINST   *
001400*                            THE PRIOR NIGHT'S FINAL SCORES AND   *
001500*                            PRINTS A RUNNING PERFORMANCE         *
001600*                            SUMMARY OVER THE WHOLE LEDGER.       *
001700*  18/11/1991  S.W.  CR-071  MONEYLINE GRADING TREATED A TIE      *
001800*                            SCORE AS A PUSH - HOUSE RULE IS A    *
001900*                            TIE LOSES THE HOME-SIDE PICK, THERE  *
002000*                            IS NO MONEYLINE PUSH.  CHANGED THE   *
002100*                            COMPARE TO STRICT GREATER-THAN.      *
002200*  22/06/1993  R.H.  CR-118  SPREAD AND TOTAL MARGINS WITHIN HALF *
002300*                            A POINT OF THE LINE NOW GRADE PUSH   *
002400*                            INSTEAD OF WIN/LOSS - BOOKS QUOTE    *
002500*                            HALF-POINT LINES TO AVOID PUSHES BUT *
002600*                            A FEW FEEDS STILL COME IN FLAT.      *
002700*  14/02/1995  R.H.  CR-142  LEDGER IS LINE SEQUENTIAL, WHICH     *
002800*                            CANNOT BE REWRITTEN IN PLACE ON THIS *
002900*                            SHOP'S COMPILER - EVERY RECORD IS    *
003000*                            NOW COPIED FORWARD TO A NEW          *
003100*                            GENERATION (PICKNEW), GRADED OR NOT, *
003200*                            AND THE JCL SWAPS GENERATIONS AFTER  *
003300*                            A CLEAN RUN.                         *
003400*  09/09/1997  T.M.  CR-205  PERFORMANCE SUMMARY NOW ACCUMULATES  *
003500*                            OVER EVERY NON-PENDING PICK ON THE   *
003600*                            LEDGER, NOT JUST THE ONES GRADED     *
003700*                            THIS RUN - THE HANDICAPPERS WANT A   *
003800*                            SEASON-TO-DATE RECORD EVERY MORNING. *
003900*  30/12/1998  T.M.  Y2K-118 REVIEWED FOR YEAR 2000 READINESS -   *
004000*                            PK-DATE CARRIED AS TEXT THROUGHOUT,  *
004100*                            NEVER WINDOWED.  NO CHANGE.          *
004200*  11/04/2001  S.W.  CR-488  A GAME ID NOT FOUND ON THE FINAL-    *
004300*                            SCORE FILE IS LEFT PENDING AND       *
004400*                            COUNTED (DISPLAY ONLY) RATHER THAN   *
004500*                            ABENDING THE RUN - LATE OR POSTPONED *
004600*                            GAMES SHOW UP THIS WAY.              *
004700*----------------------------------------------------------------*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600     SELECT FINAL-SCORES
005700         ASSIGN TO FINLSCOR
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-FINLSCOR.
006000
006100     SELECT PICK-LEDGER
006200         ASSIGN TO PICKLEDG
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-PICKLEDG.
006500
006600     SELECT PICK-LEDGER-NEW
006700         ASSIGN TO PICKNEW
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FS-PICKNEW.
007000
007100     SELECT RESUMEN-RPT
007200         ASSIGN TO RESUMEN
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FS-RESUMEN.
007500
007600*----------------------------------------------------------------*
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 FD  FINAL-SCORES.
008100     COPY FSCORE.
008200
008300 FD  PICK-LEDGER.
008400     COPY PICKREC.
008500
008600 FD  PICK-LEDGER-NEW.
008700     COPY PICKREC REPLACING ==01  WS-PICK-REC== BY
008800                            ==01  WS-PICK-REC-NEW==,
008900                            LEADING ==PK-== BY ==PKN-==.
009000
009100 FD  RESUMEN-RPT.
009200 01  WS-SAL-RESUMEN                     PIC X(132).
009300
009400 01  FS-STATUS-AREA.
009500*----------------------------------------------------------------*
009600*   FILE STATUS OF THE FOUR FILES GRADEPCK TOUCHES                *
009700*----------------------------------------------------------------*
009800     05  FS-FINLSCOR                 PIC X(02).
009900         88  FS-FINLSCOR-OK              VALUE '00'.
010000         88  FS-FINLSCOR-EOF              VALUE '10'.
010100     05  FS-PICKLEDG                 PIC X(02).
010200         88  FS-PICKLEDG-OK               VALUE '00'.
010300         88  FS-PICKLEDG-EOF               VALUE '10'.
010400     05  FS-PICKNEW                  PIC X(02).
010500         88  FS-PICKNEW-OK                VALUE '00'.
010600     05  FS-RESUMEN                  PIC X(02).
010700         88  FS-RESUMEN-OK                VALUE '00'.
010800
010900*    RAW-BYTE DUMP VIEW OF THE FOUR FILE-STATUS FIELDS TOGETHER,
011000*    SAME HOUSE DIAGNOSTIC IDIOM AS THE OTHER STBUILD-FAMILY
011100*    PROGRAMS - SNAPPED BY THE CONSOLE DUMP UTILITY ON AN ABEND.
011200 01  FS-STATUS-AREA-X REDEFINES FS-STATUS-AREA
011300                                  PIC X(08).
011400
011500 WORKING-STORAGE SECTION.
011600
011700*----------------------------------------------------------------*
011800*    TUNING CONSTANTS                                            *
011900*----------------------------------------------------------------*
012000 77  WS-FINALES-MAX              PIC 9(03) COMP VALUE 500.
012100 77  WS-MARGEN-PUSH              PIC 9V9(01) COMP-3 VALUE 0.5.
012200
012300 01  WS-SWITCHES.
012400     05  WS-FINAL-HALLADO             PIC X(01) VALUE 'N'.
012500         88  WF-PARTIDO-HALLADO           VALUE 'S'.
012600     05  FILLER                       PIC X(05).
012700
012800 01  WS-CONTADORES.
012900     05  WS-CT-FINALES-LEIDOS-COMP    PIC 9(05) COMP VALUE ZERO.
013000     05  WS-CT-PICKS-LEIDOS-COMP      PIC 9(05) COMP VALUE ZERO.
013100     05  WS-CT-GRABADOS-AHORA-COMP    PIC 9(05) COMP VALUE ZERO.
013200     05  WS-CT-SIN-FINAL-COMP         PIC 9(05) COMP VALUE ZERO.
013300
013400*----------------------------------------------------------------*
013500*    IN-MEMORY TABLE OF THE NIGHT'S FINAL SCORES, LOADED ONCE BY  *
013600*    1300-CARGAR-FINALES AND SEARCHED LINEARLY BY 1950-BUSCAR-    *
013700*    FINAL - THE LEDGER HAS FAR FEWER DISTINCT GAMES ON IT PER    *
013800*    RUN THAN A SORT-MERGE WOULD BE WORTH SETTING UP FOR.         *
013900*----------------------------------------------------------------*
014000 01  WS-FINALES-AREA.
014100     05  WS-FIN-CNT                   PIC 9(03) COMP VALUE 0.
014200     05  WS-FIN-TABLA OCCURS 500 TIMES INDEXED BY WS-FX.
014300         10  WF-GAME-ID               PIC X(10).
014400         10  WF-HOME-SCORE            PIC 9(03).
014500         10  WF-AWAY-SCORE            PIC 9(03).
014600     05  FILLER                       PIC X(04).
014700
014800*----------------------------------------------------------------*
014900*    PER-PICK GRADING SCRATCH AREA (2100-CALIFICAR-APUESTA FAMILY)*
015000*----------------------------------------------------------------*
015100 01  WS-CALIF-AREA.
015200     05  WS-CA-ADJ-SCORE              PIC S9(05)V9(01) COMP-3
015300                                                        VALUE 0.
015400     05  WS-CA-MARGEN                 PIC S9(05)V9(01) COMP-3
015500                                                        VALUE 0.
015600     05  WS-CA-TOTAL-REAL             PIC 9(05) COMP-3 VALUE 0.
015700     05  WS-CA-DIFF-TOTAL             PIC S9(05)V9(01) COMP-3
015800                                                        VALUE 0.
015900     05  WS-CA-GANANCIA               PIC S9(05)V9(02) COMP-3
016000                                                        VALUE 0.
016100     05  FILLER                       PIC X(02).
016200
016300*    RAW-BYTE DUMP VIEW OF THE GRADING SCRATCH AREA, SAME PURPOSE
016400*    AS THE OTHER STBUILD-FAMILY PROGRAMS' DUMP REDEFINES.
016500 01  WS-CALIF-AREA-X REDEFINES WS-CALIF-AREA
016600                                  PIC X(21).
016700
016800*----------------------------------------------------------------*
016900*    LEDGER-WIDE PERFORMANCE ACCUMULATORS (2500-ACUMULAR-        *
017000*    RESUMEN) - CARRIED OVER EVERY NON-PENDING PICK ON THE FILE, *
017100*    NOT JUST THE ONES GRADED THIS RUN (CR-205).                 *
017200*----------------------------------------------------------------*
017300 01  WS-ACUM-RESUMEN.
017400     05  WS-AC-GRADED-COMP            PIC 9(05) COMP VALUE 0.
017500     05  WS-AC-WINS-COMP              PIC 9(05) COMP VALUE 0.
017600     05  WS-AC-LOSSES-COMP            PIC 9(05) COMP VALUE 0.
017700     05  WS-AC-PUSHES-COMP            PIC 9(05) COMP VALUE 0.
017800     05  WS-AC-SUM-PROFIT             PIC S9(07)V9(02) COMP-3
017900                                                        VALUE 0.
018000     05  WS-AC-SUM-EDGE               PIC S9(05)V9(04) COMP-3
018100                                                        VALUE 0.
018200     05  WS-AC-SUM-SAFETY             PIC S9(05)V9(04) COMP-3
018300                                                        VALUE 0.
018400
018500*----------------------------------------------------------------*
018600*    SUMMARY-LINE PERCENTAGE/RATIO SCRATCH (3000-IMPRIMIR-        *
018700*    RESUMEN) - KEPT SEPARATE FROM WS-ACUM-RESUMEN SO A ZERO-     *
018800*    GRADED RUN NEVER DIVIDES BY ZERO INTO A LIVE ACCUMULATOR.    *
018900*----------------------------------------------------------------*
019000 01  WS-RESUMEN-CALC.
019100     05  WS-RC-WINRATE                PIC 9(03)V9(01) COMP-3
019200                                                        VALUE 0.
019300     05  WS-RC-ROI                    PIC S9(03)V9(02) COMP-3
019400                                                        VALUE 0.
019500     05  WS-RC-AVGEDGE                PIC S9(03)V9(01) COMP-3
019600                                                        VALUE 0.
019700     05  WS-RC-AVGSAFE                PIC S9(03)V9(02) COMP-3
019800                                                        VALUE 0.
019900     05  FILLER                       PIC X(01).
020000
020100*    RAW-BYTE DUMP VIEW OF THE SUMMARY CALC AREA, SAME PURPOSE AS
020200*    THE OTHER REDEFINES IN THIS PROGRAM.
020300 01  WS-RESUMEN-CALC-X REDEFINES WS-RESUMEN-CALC
020400                                  PIC X(13).
020500
020600*----------------------------------------------------------------*
020700*    PICK-LEDGER RECORD LAYOUTS, LEVEL-BUMPED SO INPUT AND        *
020800*    OUTPUT COPIES CAN BOTH SIT IN WORKING STORAGE AT ONCE.       *
020900*----------------------------------------------------------------*
021000 01  WS-PICK-AREAS.
021100     COPY PICKREC REPLACING ==01  WS-PICK-REC== BY
021200                            ==05  WS-PK-ENTRADA==,
021300                            LEADING ==PK-== BY ==PKI-==.
021400     COPY PICKREC REPLACING ==01  WS-PICK-REC== BY
021500                            ==05  WS-PK-SALIDA==,
021600                            LEADING ==PK-== BY ==PKS-==.
021700
021800*----------------------------------------------------------------*
021900*    PERFORMANCE SUMMARY REPORT LINE LAYOUT                      *
022000*----------------------------------------------------------------*
022100     COPY SUMLINE.
022200
022300*----------------------------------------------------------------*
022400 PROCEDURE DIVISION.
022500*----------------------------------------------------------------*
022600
022700     PERFORM 1000-INICIAR-PROGRAMA
022800        THRU 1000-INICIAR-PROGRAMA-FIN.
022900
023000     PERFORM 2000-PROCESAR-PICKS
023100        THRU 2000-PROCESAR-PICKS-FIN
023200         UNTIL FS-PICKLEDG-EOF.
023300
023400     PERFORM 3000-IMPRIMIR-RESUMEN
023500        THRU 3000-IMPRIMIR-RESUMEN-FIN.
023600
023700     PERFORM 9000-FINALIZAR-PROGRAMA
023800        THRU 9000-FINALIZAR-PROGRAMA-FIN.
023900
024000     STOP RUN.
024100*----------------------------------------------------------------*
024200 1000-INICIAR-PROGRAMA.
024300
024400     PERFORM 1100-ABRIR-ARCHIVOS THRU 1100-ABRIR-ARCHIVOS-FIN.
024500
024600     PERFORM 1300-CARGAR-FINALES
024700        THRU 1300-CARGAR-FINALES-FIN
024800         UNTIL FS-FINLSCOR-EOF.
024900
025000     PERFORM 1900-LEER-PICK THRU 1900-LEER-PICK-FIN.
025100
025200 1000-INICIAR-PROGRAMA-FIN.
025300     EXIT.
025400*----------------------------------------------------------------*
025500 1100-ABRIR-ARCHIVOS.
025600
025700     OPEN INPUT FINAL-SCORES.
025800     IF NOT FS-FINLSCOR-OK
025900         DISPLAY 'GRADEPCK - ERROR AL ABRIR FINAL-SCORES'
026000         DISPLAY 'FILE STATUS: ' FS-FINLSCOR
026100         STOP RUN
026200     END-IF.
026300
026400     OPEN INPUT PICK-LEDGER.
026500     IF NOT FS-PICKLEDG-OK
026600         DISPLAY 'GRADEPCK - ERROR AL ABRIR PICK-LEDGER'
026700         DISPLAY 'FILE STATUS: ' FS-PICKLEDG
026800         STOP RUN
026900     END-IF.
027000
027100     OPEN OUTPUT PICK-LEDGER-NEW.
027200     IF NOT FS-PICKNEW-OK
027300         DISPLAY 'GRADEPCK - ERROR AL ABRIR PICK-LEDGER-NEW'
027400         DISPLAY 'FILE STATUS: ' FS-PICKNEW
027500         STOP RUN
027600     END-IF.
027700
027800     OPEN OUTPUT RESUMEN-RPT.
027900     IF NOT FS-RESUMEN-OK
028000         DISPLAY 'GRADEPCK - ERROR AL ABRIR RESUMEN-RPT'
028100         DISPLAY 'FILE STATUS: ' FS-RESUMEN
028200         STOP RUN
028300     END-IF.
028400
028500 1100-ABRIR-ARCHIVOS-FIN.
028600     EXIT.
028700*----------------------------------------------------------------*
028800 1300-CARGAR-FINALES.
028900
029000     READ FINAL-SCORES
029100         AT END
029200             CONTINUE
029300     END-READ.
029400
029500     IF FS-FINLSCOR-OK
029600         ADD 1 TO WS-CT-FINALES-LEIDOS-COMP
029700         IF WS-FIN-CNT < WS-FINALES-MAX
029800             ADD 1 TO WS-FIN-CNT
029900             MOVE FS-GAME-ID    TO WF-GAME-ID(WS-FIN-CNT)
030000             MOVE FS-HOME-SCORE TO WF-HOME-SCORE(WS-FIN-CNT)
030100             MOVE FS-AWAY-SCORE TO WF-AWAY-SCORE(WS-FIN-CNT)
030200         ELSE
030300             DISPLAY 'GRADEPCK - TABLA DE FINALES LLENA, '
030400                      'SE DESCARTA: ' FS-GAME-ID
030500         END-IF
030600     END-IF.
030700
030800 1300-CARGAR-FINALES-FIN.
030900     EXIT.
031000*----------------------------------------------------------------*
031100 1900-LEER-PICK.
031200
031300     READ PICK-LEDGER INTO WS-PK-ENTRADA
031400         AT END
031500             CONTINUE
031600     END-READ.
031700
031800     IF FS-PICKLEDG-OK
031900         ADD 1 TO WS-CT-PICKS-LEIDOS-COMP
032000     END-IF.
032100
032200 1900-LEER-PICK-FIN.
032300     EXIT.
032400*----------------------------------------------------------------*
032500 1950-BUSCAR-FINAL.
032600*    STRAIGHT LINEAR SCAN OF THE IN-MEMORY FINALES TABLE - SEE
032700*    THE BANNER OVER WS-FINALES-AREA FOR WHY NO SORT-MERGE.
032800
032900     MOVE 'N' TO WS-FINAL-HALLADO.
033000     SET WS-FX TO 1.
033100
033200     PERFORM 1960-COMPARAR-FINAL
033300        THRU 1960-COMPARAR-FINAL-FIN
033400         UNTIL WS-FX > WS-FIN-CNT OR WF-PARTIDO-HALLADO.
033500
033600 1950-BUSCAR-FINAL-FIN.
033700     EXIT.
033800*----------------------------------------------------------------*
033900 1960-COMPARAR-FINAL.
034000
034100     IF WF-GAME-ID(WS-FX) = PKI-GAME-ID
034200         MOVE 'S' TO WS-FINAL-HALLADO
034300     ELSE
034400         SET WS-FX UP BY 1
034500     END-IF.
034600
034700 1960-COMPARAR-FINAL-FIN.
034800     EXIT.
034900*----------------------------------------------------------------*
035000 2000-PROCESAR-PICKS.
035100*    EVERY RECORD READ IS COPIED FORWARD TO THE NEW GENERATION,
035200*    GRADED OR NOT (CR-142) - A PENDING PICK WHOSE GAME HAS NOT   CR-142  
035300*    POSTED A FINAL SCORE YET STAYS PENDING UNTIL A LATER RUN.
035400
035500     MOVE WS-PK-ENTRADA TO WS-PK-SALIDA.
035600
035700     IF PKI-RESULT-PENDING
035800         PERFORM 1950-BUSCAR-FINAL
035900            THRU 1950-BUSCAR-FINAL-FIN
036000         IF WF-PARTIDO-HALLADO
036100             PERFORM 2100-CALIFICAR-APUESTA
036200                THRU 2100-CALIFICAR-APUESTA-FIN
036300             ADD 1 TO WS-CT-GRABADOS-AHORA-COMP
036400         ELSE
036500             ADD 1 TO WS-CT-SIN-FINAL-COMP
036600         END-IF
036700     END-IF.
036800
036900     IF NOT PKS-RESULT-PENDING
037000         PERFORM 2500-ACUMULAR-RESUMEN
037100            THRU 2500-ACUMULAR-RESUMEN-FIN
037200     END-IF.
037300
037400     MOVE WS-PK-SALIDA TO WS-PICK-REC-NEW.
037500     WRITE WS-PICK-REC-NEW.
037600
037700     PERFORM 1900-LEER-PICK THRU 1900-LEER-PICK-FIN.
037800
037900 2000-PROCESAR-PICKS-FIN.
038000     EXIT.
038100*----------------------------------------------------------------*
038200 2100-CALIFICAR-APUESTA.
038300*    DISPATCH ON BET TYPE - EACH ROUTE SETS PKS-RESULT VIA ITS
038400*    88-LEVEL, THEN 2400-CALC-GANANCIA PRICES THE OUTCOME.
038500
038600     EVALUATE TRUE
038700         WHEN PKI-BET-TYPE = 'SPREAD'
038800              PERFORM 2110-CALIFICAR-SPREAD
038900                 THRU 2110-CALIFICAR-SPREAD-FIN
039000         WHEN PKI-BET-TYPE = 'TOTAL'
039100              PERFORM 2120-CALIFICAR-TOTAL
039200                 THRU 2120-CALIFICAR-TOTAL-FIN
039300         WHEN PKI-BET-TYPE = 'MONEYLINE'
039400              PERFORM 2130-CALIFICAR-MONEYLINE
039500                 THRU 2130-CALIFICAR-MONEYLINE-FIN
039600         WHEN OTHER
039700              DISPLAY 'GRADEPCK - TIPO DE APUESTA DESCONOCIDO: '
039800                       PKI-BET-TYPE
039900              GO TO 2100-CALIFICAR-APUESTA-FIN
040000     END-EVALUATE.
040100
040200     PERFORM 2400-CALC-GANANCIA
040300        THRU 2400-CALC-GANANCIA-FIN.
040400
040500 2100-CALIFICAR-APUESTA-FIN.
040600     EXIT.
040700*----------------------------------------------------------------*
040800 2110-CALIFICAR-SPREAD.
040900*    ADJUSTED SCORE = PICKED TEAM'S OWN SCORE + THE LINE CARRIED
041000*    ON ITS PICK ROW (ALREADY SIGNED FOR THAT SIDE BY VALFIND).
041100*    MARGIN = ADJUSTED SCORE LESS THE OTHER TEAM'S SCORE.
041200
041300     IF PKI-BET-SIDE = 'HOME'
041400         COMPUTE WS-CA-ADJ-SCORE ROUNDED =
041500                 WF-HOME-SCORE(WS-FX) + PKI-LINE
041600         COMPUTE WS-CA-MARGEN ROUNDED =
041700                 WS-CA-ADJ-SCORE - WF-AWAY-SCORE(WS-FX)
041800     ELSE
041900         COMPUTE WS-CA-ADJ-SCORE ROUNDED =
042000                 WF-AWAY-SCORE(WS-FX) + PKI-LINE
042100         COMPUTE WS-CA-MARGEN ROUNDED =
042200                 WS-CA-ADJ-SCORE - WF-HOME-SCORE(WS-FX)
042300     END-IF.
042400
042500     IF WS-CA-MARGEN < ZERO
042600         COMPUTE WS-CA-MARGEN ROUNDED = WS-CA-MARGEN * -1
042700     END-IF.
042800
042900     EVALUATE TRUE
043000         WHEN WS-CA-MARGEN < WS-MARGEN-PUSH                       CR-118  
043100              SET PKS-RESULT-PUSH TO TRUE
043200         WHEN WS-CA-ADJ-SCORE > WF-AWAY-SCORE(WS-FX)
043300                  AND PKI-BET-SIDE = 'HOME'
043400              SET PKS-RESULT-WIN TO TRUE
043500         WHEN WS-CA-ADJ-SCORE > WF-HOME-SCORE(WS-FX)
043600                  AND PKI-BET-SIDE = 'AWAY'
043700              SET PKS-RESULT-WIN TO TRUE
043800         WHEN OTHER
043900              SET PKS-RESULT-LOSS TO TRUE
044000     END-EVALUATE.
044100
044200 2110-CALIFICAR-SPREAD-FIN.
044300     EXIT.
044400*----------------------------------------------------------------*
044500 2120-CALIFICAR-TOTAL.
044600
044700     COMPUTE WS-CA-TOTAL-REAL =
044800             WF-HOME-SCORE(WS-FX) + WF-AWAY-SCORE(WS-FX).
044900     COMPUTE WS-CA-DIFF-TOTAL ROUNDED =
045000             WS-CA-TOTAL-REAL - PKI-LINE.
045100
045200     IF WS-CA-DIFF-TOTAL < ZERO
045300         COMPUTE WS-CA-DIFF-TOTAL ROUNDED = WS-CA-DIFF-TOTAL * -1
045400     END-IF.
045500
045600     EVALUATE TRUE
045700         WHEN WS-CA-DIFF-TOTAL < WS-MARGEN-PUSH                   CR-118  
045800              SET PKS-RESULT-PUSH TO TRUE
045900         WHEN WS-CA-TOTAL-REAL > PKI-LINE
046000                  AND PKI-BET-SIDE = 'OVER'
046100              SET PKS-RESULT-WIN TO TRUE
046200         WHEN WS-CA-TOTAL-REAL < PKI-LINE
046300                  AND PKI-BET-SIDE = 'UNDER'
046400              SET PKS-RESULT-WIN TO TRUE
046500         WHEN OTHER
046600              SET PKS-RESULT-LOSS TO TRUE
046700     END-EVALUATE.
046800
046900 2120-CALIFICAR-TOTAL-FIN.
047000     EXIT.
047100*----------------------------------------------------------------*
047200 2130-CALIFICAR-MONEYLINE.
047300*    STRICT GREATER-THAN COMPARE ONLY - A TIE LOSES THE HOME-SIDE
047400*    PICK, THERE IS NO MONEYLINE PUSH ON THIS SHOP'S BOARD
047500*    (CR-071).
047600
047700     IF PKI-BET-SIDE = 'HOME'
047800         IF WF-HOME-SCORE(WS-FX) > WF-AWAY-SCORE(WS-FX)
047900             SET PKS-RESULT-WIN TO TRUE
048000         ELSE
048100             SET PKS-RESULT-LOSS TO TRUE
048200         END-IF
048300     ELSE                                                         CR-071  
048400         IF WF-AWAY-SCORE(WS-FX) > WF-HOME-SCORE(WS-FX)
048500             SET PKS-RESULT-WIN TO TRUE
048600         ELSE
048700             SET PKS-RESULT-LOSS TO TRUE
048800         END-IF
048900     END-IF.
049000
049100 2130-CALIFICAR-MONEYLINE-FIN.
049200     EXIT.
049300*----------------------------------------------------------------*
049400 2400-CALC-GANANCIA.
049500*    PROFIT AT THE PICK'S OWN STAKE - PUSH RETURNS THE STAKE (NO
049600*    NET PROFIT), A LOSS FORFEITS IT, A WIN PAYS BOOK ODDS.
049700
049800     EVALUATE TRUE
049900         WHEN PKS-RESULT-PUSH
050000              MOVE ZERO TO WS-CA-GANANCIA
050100         WHEN PKS-RESULT-LOSS
050200              COMPUTE WS-CA-GANANCIA ROUNDED =
050300                      PKI-STAKE * -1
050400         WHEN PKS-RESULT-WIN AND PKI-ODDS > ZERO
050500              COMPUTE WS-CA-GANANCIA ROUNDED =
050600                      PKI-STAKE * PKI-ODDS / 100
050700         WHEN PKS-RESULT-WIN
050800              COMPUTE WS-CA-GANANCIA ROUNDED =
050900                      PKI-STAKE * 100 / (PKI-ODDS * -1)
051000     END-EVALUATE.
051100
051200     MOVE WS-CA-GANANCIA TO PKS-PROFIT.
051300
051400 2400-CALC-GANANCIA-FIN.
051500     EXIT.
051600*----------------------------------------------------------------*
051700 2500-ACUMULAR-RESUMEN.
051800*    RUNS FOR EVERY NON-PENDING PICK ON THE OUTGOING RECORD,
051900*    WHETHER IT WAS JUST GRADED ABOVE OR WAS ALREADY GRADED ON A
052000*    PRIOR NIGHT'S RUN (CR-205).
052100
052200     ADD 1 TO WS-AC-GRADED-COMP.
052300     ADD PKS-PROFIT TO WS-AC-SUM-PROFIT.
052400     ADD PKS-MODEL-EDGE TO WS-AC-SUM-EDGE.
052500     ADD PKS-SAFETY TO WS-AC-SUM-SAFETY.
052600
052700     EVALUATE TRUE
052800         WHEN PKS-RESULT-WIN
052900              ADD 1 TO WS-AC-WINS-COMP
053000         WHEN PKS-RESULT-LOSS
053100              ADD 1 TO WS-AC-LOSSES-COMP
053200         WHEN PKS-RESULT-PUSH
053300              ADD 1 TO WS-AC-PUSHES-COMP
053400     END-EVALUATE.
053500
053600 2500-ACUMULAR-RESUMEN-FIN.
053700     EXIT.
053800*----------------------------------------------------------------*
053900 3000-IMPRIMIR-RESUMEN.
054000
054100     MOVE SM-SEPARADOR TO WS-SAL-RESUMEN.
054200     WRITE WS-SAL-RESUMEN.
054300     MOVE SM-ENCABEZADO TO WS-SAL-RESUMEN.
054400     WRITE WS-SAL-RESUMEN.
054500
054600     IF WS-AC-GRADED-COMP > ZERO
054700         COMPUTE WS-RC-WINRATE ROUNDED =
054800                 (WS-AC-WINS-COMP / WS-AC-GRADED-COMP) * 100
054900         COMPUTE WS-RC-ROI ROUNDED =
055000                 WS-AC-SUM-PROFIT / WS-AC-GRADED-COMP
055100         COMPUTE WS-RC-AVGEDGE ROUNDED =
055200                 (WS-AC-SUM-EDGE / WS-AC-GRADED-COMP) * 100
055300         COMPUTE WS-RC-AVGSAFE ROUNDED =
055400                 WS-AC-SUM-SAFETY / WS-AC-GRADED-COMP
055500     ELSE
055600         MOVE ZERO TO WS-RC-WINRATE WS-RC-ROI WS-RC-AVGEDGE
055700                      WS-RC-AVGSAFE
055800     END-IF.
055900
056000     MOVE WS-AC-GRADED-COMP TO SM-GRADED.
056100     MOVE WS-AC-WINS-COMP   TO SM-WINS.
056200     MOVE WS-AC-LOSSES-COMP TO SM-LOSSES.
056300     MOVE WS-AC-PUSHES-COMP TO SM-PUSHES.
056400     MOVE WS-RC-WINRATE     TO SM-WINRATE.
056500     MOVE SM-TOTALES-1 TO WS-SAL-RESUMEN.
056600     WRITE WS-SAL-RESUMEN.
056700
056800     MOVE WS-AC-SUM-PROFIT  TO SM-PROFIT.
056900     MOVE WS-RC-ROI         TO SM-ROI.
057000     MOVE WS-RC-AVGEDGE     TO SM-AVGEDGE.
057100     MOVE WS-RC-AVGSAFE     TO SM-AVGSAFE.
057200     MOVE SM-TOTALES-2 TO WS-SAL-RESUMEN.
057300     WRITE WS-SAL-RESUMEN.
057400
057500     MOVE SM-SEPARADOR TO WS-SAL-RESUMEN.
057600     WRITE WS-SAL-RESUMEN.
057700
057800 3000-IMPRIMIR-RESUMEN-FIN.
057900     EXIT.
058000*----------------------------------------------------------------*
058100 9000-FINALIZAR-PROGRAMA.
058200
058300     CLOSE FINAL-SCORES.
058400     CLOSE PICK-LEDGER.
058500     CLOSE PICK-LEDGER-NEW.
058600     CLOSE RESUMEN-RPT.
058700
058800     DISPLAY 'GRADEPCK - FINALES CARGADOS    : '
058900              WS-CT-FINALES-LEIDOS-COMP.
059000     DISPLAY 'GRADEPCK - PICKS LEIDOS         : '
059100              WS-CT-PICKS-LEIDOS-COMP.
059200     DISPLAY 'GRADEPCK - CALIFICADOS EN CORRIDA: '
059300              WS-CT-GRABADOS-AHORA-COMP.
059400     DISPLAY 'GRADEPCK - PENDIENTES SIN FINAL : '
059500              WS-CT-SIN-FINAL-COMP.
059600
059700 9000-FINALIZAR-PROGRAMA-FIN.
059800     EXIT.
059900*----------------------------------------------------------------*
060000 END PROGRAM GRADEPCK.
