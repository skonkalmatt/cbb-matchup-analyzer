000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    TEAMLKUP.
000400 AUTHOR.        N BERGOTTI.
000500 INSTALLATION.  MIDLAND SPORTS DATA CENTER - DATA PROCESSING.
000600 DATE-WRITTEN.  15/10/1986.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*----------------------------------------------------------------*
001000*  CHANGE LOG                                                    *
001100*----------------------------------------------------------------*
001200*  15/10/1986  N.B.  ORIG    ORIGINAL SUBPROGRAM - RANDOM KEYED  *
001300*                            LOOKUP OF TEAM-PROFILE FOR THE      *
001400*                            MATCHUP/ANALYSIS RUNS.              *
001500*  22/03/1988  R.H.  CR-140  ADDED THE NOT-FOUND MOTIVE-CODE     *
001600*                            STRUCTURE SO CALLERS CAN TELL A     *
001700*                            MISSING TEAM FROM A GENUINE I/O     *
001800*                            ERROR WITHOUT ABENDING THE JOB.     *
001900*  09/07/1990  T.M.  CR-266  FILE NOW OPENED ONCE AND HELD OPEN  *
002000*                            ACROSS CALLS (OPEN-SWITCH) - THE    *
002100*                            OLD OPEN/READ/CLOSE PER CALL WAS    *
002200*                            KILLING THROUGHPUT ON THE FULL      *
002300*                            SLATE RUN.                          *
002400*  30/12/1998  T.M.  Y2K-118 REVIEWED FOR YEAR 2000 READINESS -  *
002500*                            NO DATE FIELDS ON THIS RECORD, NO   *
002600*                            CHANGE REQUIRED.                    *
002700*  11/04/2001  S.W.  CR-488  CLOSE-TEAMPROF ENTRY POINT ADDED SO *
002800*                            DLYANLZ CAN RELEASE THE FILE        *
002900*                            EXPLICITLY BEFORE END-OF-JOB.       *
003000*----------------------------------------------------------------*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800
003900     SELECT TEAM-PROFILE-M
004000         ASSIGN TO TEAMPROF
004100         ORGANIZATION IS INDEXED
004200         ACCESS MODE IS RANDOM
004300         FILE STATUS IS FS-TEAMPROF
004400         RECORD KEY IS TP-TEAM.
004500
004600*----------------------------------------------------------------*
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 FD  TEAM-PROFILE-M.
005100     COPY TMPROF.
005200
005300 01  FS-STATUS-AREA.
005400*----------------------------------------------------------------*
005500*   FILE STATUS OF TEAM-PROFILE-M                                *
005600*----------------------------------------------------------------*
005700     05  FS-TEAMPROF                 PIC X(02).
005800         88  FS-TEAMPROF-OK               VALUE '00'.
005900         88  FS-TEAMPROF-EOF               VALUE '10'.
006000         88  FS-TEAMPROF-NO-ENCONTRADO     VALUE '23'.
006100         88  FS-TEAMPROF-CLAVE-INV         VALUE '21'.
006200
006300*    RAW-BYTE ALTERNATE VIEW OF THE FILE-STATUS AREA, USED WHEN
006400*    THE OPERATOR CONSOLE DUMP ROUTINE WANTS TO SNAP THE FIELD
006500*    WITHOUT GOING THROUGH THE 88-LEVEL NAMES (CR-140).
006600 01  FS-STATUS-AREA-X REDEFINES FS-STATUS-AREA
006700                                  PIC X(02).
006800
006900 WORKING-STORAGE SECTION.
007000
007100 01  WS-CONTROLES.
007200     05  WS-ARCHIVO-ABIERTO           PIC X(01) VALUE 'N'.
007300         88  ARCHIVO-YA-ABIERTO           VALUE 'S'.
007400     05  WS-LLAMADAS-COMP             PIC 9(07) COMP VALUE ZERO.
007500     05  WS-NO-ENCONTRADOS-COMP       PIC 9(07) COMP VALUE ZERO.
007600
007700 LINKAGE SECTION.
007800 01  LK-ENTRADA.
007900     05  LK-ENT-EQUIPO                PIC X(30).
008000     05  LK-ENT-OPERACION             PIC X(06).
008100         88  LK-OP-BUSCAR                 VALUE 'BUSCAR'.
008200         88  LK-OP-CERRAR                 VALUE 'CERRAR'.
008300
008400*    ALTERNATE VIEW OF THE ENTRADA AREA USED ONLY BY THE OPERATOR
008500*    DUMP UTILITY TO SNAP THE WHOLE PARAMETER AREA AS ONE FIELD
008600*    WHEN A CALL COMES BACK WITH AN UNEXPECTED MOTIVE CODE.
008700 01  LK-ENTRADA-X REDEFINES LK-ENTRADA
008800                                  PIC X(36).
008900
009000 01  LK-SALIDA.
009100     COPY TMPROF REPLACING ==01  WS-TEAM-PROFILE-REC== BY
009200                           ==05  LK-SAL-PERFIL==,
009300                           LEADING ==TP-== BY ==LK-==.
009400     05  LK-SAL-MOTIVO.
009500         10  LK-COD-ERROR-O           PIC X(02).
009600         10  LK-DES-ERROR-O           PIC X(40).
009700         10  LK-ENCONTRADO-O          PIC X(01).
009800             88  LK-EQUIPO-ENCONTRADO      VALUE 'S'.
009900             88  LK-EQUIPO-NO-ENCONTRADO   VALUE 'N'.
010000
010100*    RAW-BYTE ALTERNATE VIEW OF THE MOTIVE-CODE SUB-STRUCTURE,
010200*    SAME DUMP-UTILITY PURPOSE AS FS-STATUS-AREA-X ABOVE.
010300 01  LK-SAL-MOTIVO-X REDEFINES LK-SAL-MOTIVO
010400                                  PIC X(43).
010500
010600*----------------------------------------------------------------*
010700 PROCEDURE DIVISION USING LK-ENTRADA, LK-SALIDA.
010800*----------------------------------------------------------------*
010900
011000     PERFORM 1000-INICIAR-PROGRAMA
011100        THRU 1000-INICIAR-PROGRAMA-FIN.
011200
011300     EVALUATE TRUE
011400         WHEN LK-OP-CERRAR                                        CR-488  
011500              PERFORM 3200-CERRAR-ARCHIVOS
011600                 THRU 3200-CERRAR-ARCHIVOS-FIN
011700         WHEN OTHER
011800              PERFORM 1300-BUSCAR-EQUIPO
011900                 THRU 1300-BUSCAR-EQUIPO-FIN
012000     END-EVALUATE.
012100
012200     EXIT PROGRAM.
012300*----------------------------------------------------------------*
012400 1000-INICIAR-PROGRAMA.
012500
012600     IF NOT ARCHIVO-YA-ABIERTO
012700         PERFORM 1140-ABRIR-TEAMPROF
012800            THRU 1140-ABRIR-TEAMPROF-FIN
012900     END-IF.
013000
013100 1000-INICIAR-PROGRAMA-FIN.
013200     EXIT.
013300*----------------------------------------------------------------*
013400 1140-ABRIR-TEAMPROF.
013500
013600     OPEN INPUT TEAM-PROFILE-M.
013700
013800     EVALUATE TRUE
013900         WHEN FS-TEAMPROF-OK
014000              MOVE 'S' TO WS-ARCHIVO-ABIERTO
014100         WHEN OTHER
014200              DISPLAY 'TEAMLKUP - ERROR AL ABRIR TEAM-PROFILE'
014300              DISPLAY 'FILE STATUS: ' FS-TEAMPROF
014400              MOVE 'N' TO LK-ENCONTRADO-O
014500              MOVE '99' TO LK-COD-ERROR-O
014600              MOVE 'NO SE PUDO ABRIR EL MAESTRO DE EQUIPOS'
014700                TO LK-DES-ERROR-O
014800              STOP RUN
014900     END-EVALUATE.
015000
015100 1140-ABRIR-TEAMPROF-FIN.
015200     EXIT.
015300*----------------------------------------------------------------*
015400 1300-BUSCAR-EQUIPO.
015500
015600     ADD 1 TO WS-LLAMADAS-COMP.
015700
015800     MOVE LK-ENT-EQUIPO TO TP-TEAM.
015900     INITIALIZE LK-SALIDA.
016000
016100     READ TEAM-PROFILE-M
016200         INVALID KEY
016300             CONTINUE
016400     END-READ.
016500
016600     EVALUATE TRUE
016700         WHEN FS-TEAMPROF-OK
016800              MOVE WS-TEAM-PROFILE-REC TO LK-SAL-PERFIL
016900              SET LK-EQUIPO-ENCONTRADO TO TRUE
017000              MOVE SPACES TO LK-DES-ERROR-O
017100              MOVE '00' TO LK-COD-ERROR-O
017200         WHEN FS-TEAMPROF-NO-ENCONTRADO
017300              ADD 1 TO WS-NO-ENCONTRADOS-COMP
017400              SET LK-EQUIPO-NO-ENCONTRADO TO TRUE
017500              MOVE '23' TO LK-COD-ERROR-O
017600              MOVE 'EQUIPO NO TIENE PERFIL DE TEMPORADA'
017700                TO LK-DES-ERROR-O
017800         WHEN OTHER
017900              SET LK-EQUIPO-NO-ENCONTRADO TO TRUE
018000              MOVE FS-TEAMPROF TO LK-COD-ERROR-O
018100              MOVE 'ERROR DE E/S SOBRE TEAM-PROFILE'
018200                TO LK-DES-ERROR-O
018300              DISPLAY 'TEAMLKUP - FILE STATUS: ' FS-TEAMPROF
018400     END-EVALUATE.
018500
018600 1300-BUSCAR-EQUIPO-FIN.
018700     EXIT.
018800*----------------------------------------------------------------*
018900 3200-CERRAR-ARCHIVOS.
019000
019100     IF ARCHIVO-YA-ABIERTO
019200         CLOSE TEAM-PROFILE-M
019300         MOVE 'N' TO WS-ARCHIVO-ABIERTO
019400         DISPLAY 'TEAMLKUP - LLAMADAS RECIBIDAS : '
019500                  WS-LLAMADAS-COMP
019600         DISPLAY 'TEAMLKUP - EQUIPOS NO HALLADOS: '
019700                  WS-NO-ENCONTRADOS-COMP
019800     END-IF.
019900
020000 3200-CERRAR-ARCHIVOS-FIN.
020100     EXIT.
020200*----------------------------------------------------------------*
020300 END PROGRAM TEAMLKUP.
