000100*----------------------------------------------------------------*
000200*  BETOPP.CPY                                                    *
000300*  BET-OPPORTUNITY FIELDS  -  ONE SCORED BETTING LINE, BUILT BY  *
000400*  VALFIND FROM ONE ODDS ROW AND THE GAME'S PROJECTION.  NO 01   *
000500*  HEADER HERE ON PURPOSE -- THE CALLER SUPPLIES IT, EITHER AS   *
000600*  A SINGLE LINKAGE RECORD (VALFIND) OR AS ONE OCCURRENCE OF     *
000700*  THE SLATE-WIDE BET TABLE (DLYANLZ).                           *
000800*----------------------------------------------------------------*
000900     05  BO-GAME                     PIC X(61).
001000     05  BO-BET-TYPE                 PIC X(10).
001100         88  BO-TYPE-SPREAD               VALUE 'SPREAD'.
001200         88  BO-TYPE-TOTAL                VALUE 'TOTAL'.
001300         88  BO-TYPE-MONEYLINE            VALUE 'MONEYLINE'.
001400     05  BO-BET-SIDE                 PIC X(05).
001500     05  BO-BOOK-LINE                PIC S9(03)V9(01).
001600     05  BO-BOOK-ODDS                PIC S9(05).
001700     05  BO-MODEL-PROJ               PIC S9(03)V9(02).
001800     05  BO-EDGE-POINTS              PIC S9(03)V9(02).
001900     05  BO-EDGE-PCT                 PIC S9V9(04).
002000     05  BO-MODEL-WIN-PROB           PIC 9V9(04).
002100     05  BO-IMPLIED-PROB             PIC 9V9(04).
002200     05  BO-CONFIDENCE               PIC X(06).
002300     05  BO-CATEGORY                 PIC X(05).
002400     05  BO-BOOKMAKER                PIC X(20).
002500     05  BO-KELLY                    PIC 9V9(04).
002600     05  BO-SAFETY                   PIC S9V9(04).
002700     05  BO-PREFERRED                PIC X(01).
002800         88  BO-IN-PREFERRED-RANGE        VALUE 'Y'.
002900     05  FILLER                      PIC X(08).
