000100*----------------------------------------------------------------*
000200*  OPPSCR.CPY                                                     *
000300*  OPP-SCRATCH RECORD  -  ONE ROW PER DISTINCT (TEAM,OPPONENT)    *
000400*  PAIR SEEN DURING STBUILD PASS 1, WRITTEN IN TEAM ORDER SO      *
000500*  PASS 2 (STRENGTH OF SCHEDULE) CAN CONTROL-BREAK ON OS-TEAM     *
000600*  WITHOUT A SEPARATE SORT STEP.  LINE SEQUENTIAL, TORN DOWN AT   *
000700*  THE END OF EVERY STBUILD RUN.                                  *
000800*----------------------------------------------------------------*
000900 01  WS-OPP-SCRATCH-REC.
001000     05  OS-TEAM                     PIC X(30).
001100     05  OS-OPPONENT                 PIC X(30).
001200     05  FILLER                      PIC X(10).
